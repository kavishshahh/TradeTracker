000100******************************************************************        
000200*   T A B L A   D E   C O M I S I O N E S   ( F E E S C F G )    *        
000300******************************************************************        
000400* FEECREC - REGISTRO MAESTRO DE LA TABLA DE COMISIONES.  UNA              
000500* LINEA POR USUARIO.  ACTUALIZA SI EXISTE, CREA SI NO.                    
000600******************************************************************        
000700 01  REG-FEESCFG.                                                         
000800     02  FC-USER-ID                PIC X(28).                             
000900     02  FC-BROKERAGE-PCT          PIC S9(02)V9(04).                      
001000     02  FC-BROKERAGE-MAX          PIC S9(05)V99.                         
001100     02  FC-EXCH-CHARGES-PCT       PIC S9(02)V9(04).                      
001200     02  FC-IFSCA-PCT              PIC S9(02)V9(04).                      
001300     02  FC-PLATFORM-FEE           PIC S9(05)V99.                         
001400     02  FC-WITHDRAWAL-FEE         PIC S9(05)V99.                         
001500     02  FC-AMC-YEARLY             PIC S9(05)V99.                         
001600     02  FC-ACCT-OPEN-FEE          PIC S9(05)V99.                         
001700     02  FC-TRACKING-CHARGES       PIC S9(05)V99.                         
001800     02  FC-PROFILE-VERIF-FEE      PIC S9(05)V99.                         
001900     02  FILLER                    PIC X(08).                             
002000*                                                                         
002100******************************************************************        
002200*  S O L I C I T U D   D E   C O M I S I O N E S   ( T X )       *        
002300******************************************************************        
002400* FEESTX - SOLICITUD DE ACTUALIZACION DE LA TABLA DE COMISIONES.          
002500* FEESCFG LAS CARGA A UNA TABLA Y LUEGO ACTUALIZA O CREA CONTRA           
002600* EL MAESTRO.                                                             
002700******************************************************************        
002800 01  REG-FEESTX.                                                          
002900     02  TX-USER-ID                PIC X(28).                             
003000     02  TX-BROKERAGE-PCT          PIC S9(02)V9(04).                      
003100     02  TX-BROKERAGE-MAX          PIC S9(05)V99.                         
003200     02  TX-EXCH-CHARGES-PCT       PIC S9(02)V9(04).                      
003300     02  TX-IFSCA-PCT              PIC S9(02)V9(04).                      
003400     02  TX-PLATFORM-FEE           PIC S9(05)V99.                         
003500     02  TX-WITHDRAWAL-FEE         PIC S9(05)V99.                         
003600     02  TX-AMC-YEARLY             PIC S9(05)V99.                         
003700     02  TX-ACCT-OPEN-FEE          PIC S9(05)V99.                         
003800     02  TX-TRACKING-CHARGES       PIC S9(05)V99.                         
003900     02  TX-PROFILE-VERIF-FEE      PIC S9(05)V99.                         
004000     02  FILLER                    PIC X(08).                             
