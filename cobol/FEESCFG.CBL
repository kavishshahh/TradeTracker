000100******************************************************************        
000200* FECHA       : 01/09/1990                                       *        
000300* PROGRAMADOR : M. CHAVAC (MCH)                                  *        
000400* APLICACION  : LIBRO DE OPERACIONES BURSATILES                  *        
000500* PROGRAMA    : FEESCFG - TABLA DE COMISIONES POR USUARIO        *        
000600* TIPO        : BATCH                                            *        
000700* DESCRIPCION : CARGA LAS SOLICITUDES DE FEESTX A UNA TABLA,     *        
000800*             : APLICA LOS PORCENTAJES POR DEFECTO CUANDO LA     *        
000900*             : SOLICITUD LOS DEJA EN CERO, VALIDA LOS RANGOS,   *        
001000*             : Y LUEGO HACE UN PASE SECUENCIAL SOBRE FEESCFG    *        
001100*             : ACTUALIZANDO LA FILA DEL USUARIO SI COINCIDE.    *        
001200*             : LAS SOLICITUDES QUE NO COINCIDIERON SE AGREGAN   *        
001300*             : COMO FILAS NUEVAS AL FINAL DEL MAESTRO.          *        
001400* ARCHIVOS    : FEESTX    - SOLICITUDES DE COMISIONES            *        
001500*             : FEESCFG   - MAESTRO DE TABLA DE COMISIONES       *        
001600* PROGRAMA(S) : NO APLICA                                        *        
001700******************************************************************        
001800 IDENTIFICATION DIVISION.                                                 
001900 PROGRAM-ID.    FEESCFG.                                                  
002000 AUTHOR.        M. CHAVAC.                                                
002100 INSTALLATION.  CASA DE BOLSA DEL ISTMO - DEPTO DE SISTEMAS.              
002200 DATE-WRITTEN.  01/09/1990.                                               
002300 DATE-COMPILED.                                                           
002400 SECURITY.      CONFIDENCIAL - USO INTERNO DEPTO DE SISTEMAS.             
002500******************************************************************        
002600*                 B I T A C O R A   D E   C A M B I O S          *        
002700******************************************************************        
002800* 01/09/90  MCH  SOL.00031 PROGRAMA ORIGINAL, REEMPLAZA LA HOJA  *        
002900*                          DE COBROS DE CASA DE BOLSA DE MESA.   *        
003000* 16/09/90  MCH  SOL.00034 RANGO DE COMISION DE 0 A 10 POR       *        
003100*                          CIENTO AGREGADO.                     *         
003200* 02/04/92  RXO  SOL.00112 PORCENTAJES POR DEFECTO SE SUSTITUYEN *        
003300*                          CUANDO LA SOLICITUD DEJA LA TASA EN   *        
003400*                          CERO.                                 *        
003500* 30/11/95  LBA  SOL.00198 ACTUALIZACION POR USUARIO, YA NO SOLO *        
003600*                          SE AGREGA AL FINAL.                   *        
003700* 30/09/98  JAL  Y2K      MAESTRO FEESCFG NO TIENE CAMPOS DE     *        
003800*                          FECHA; FECHA DE CORRIDA EN CCYY OK.   *        
003900* 14/02/99  JAL  Y2K      COMPARACIONES DE LA TABLA DE           *        
004000*                          SOLICITUDES REVISADAS, SIN CAMBIOS.   *        
004100* 21/06/06  SMZ  SOL.00355 TABLA DE SOLICITUDES AMPLIADA A 500   *        
004200*                          FILAS.                                *        
004300* 04/12/11  SMZ  SOL.00396 VALORES DE COMISION NEGATIVOS AHORA   *        
004400*                          SE CUENTAN COMO RECHAZADOS.           *        
004500* 19/08/15  RXO  SOL.00438 USUARIOS NUEVOS SE AGREGAN CON        *        
004600*                          APERTURA EN MODO EXTEND.              *        
004700******************************************************************        
004800 ENVIRONMENT DIVISION.                                                    
004900 CONFIGURATION SECTION.                                                   
005000 SPECIAL-NAMES.                                                           
005100     C01 IS TOP-OF-FORM                                                   
005200     CLASS CLASE-ESTADO-VALIDO IS 'O' THRU 'P'                            
005300     UPSI-0 IS FEESCFG-SW-PRUEBA.                                         
005400 INPUT-OUTPUT SECTION.                                                    
005500 FILE-CONTROL.                                                            
005600     SELECT FEESTX ASSIGN TO FEESTX                                       
005700            ORGANIZATION IS LINE SEQUENTIAL                               
005800            ACCESS MODE IS SEQUENTIAL                                     
005900            FILE STATUS IS FS-FEESTX.                                     
006000     SELECT FEESCFG ASSIGN TO FEESCFG                                     
006100            ORGANIZATION IS SEQUENTIAL                                    
006200            ACCESS MODE IS SEQUENTIAL                                     
006300            FILE STATUS IS FS-FEESCFG.                                    
006400 DATA DIVISION.                                                           
006500 FILE SECTION.                                                            
006600*                   SOLICITUDES DE COMISIONES                             
006700 FD  FEESTX                                                               
006800     RECORDING MODE IS F.                                                 
006900 01  REG-FEESTX-LINEA                    PIC X(103).                      
007000*                   MAESTRO DE TABLA DE COMISIONES                        
007100 FD  FEESCFG                                                              
007200     RECORDING MODE IS F.                                                 
007300 01  REG-FEESCFG-LINEA                   PIC X(103).                      
007400 WORKING-STORAGE SECTION.                                                 
007500*                    VARIABLES FILE STATUS                                
007600 01  FS-FEESTX                           PIC X(02) VALUE SPACES.          
007700 01  FS-FEESCFG                          PIC X(02) VALUE SPACES.          
007800*                    SWITCHES DE CONTROL                                  
007900 01  WKS-FEESTX-EOF-SW                   PIC X(01) VALUE 'N'.             
008000     88  WKS-FEESTX-EOF                            VALUE 'Y'.             
008100 01  WKS-FEESCFG-EOF-SW                  PIC X(01) VALUE 'N'.             
008200     88  WKS-FEESCFG-EOF                           VALUE 'Y'.             
008300 77  WKS-SOLICITUD-ENCONTRADA-SW         PIC X(01) VALUE 'N'.             
008400     88  WKS-SOLICITUD-ENCONTRADA                  VALUE 'Y'.             
008500*                    FECHA DE PROCESO                                     
008600 01  WKS-FECHA-SISTEMA                   PIC 9(06).                       
008700 01  WKS-FECHA-SISTEMA-X REDEFINES WKS-FECHA-SISTEMA.                     
008800     02  WKS-FS-ANO                      PIC 9(02).                       
008900     02  WKS-FS-MES                      PIC 9(02).                       
009000     02  WKS-FS-DIA                      PIC 9(02).                       
009100 01  WKS-FECHA-PROCESO.                                                   
009200     02  WKS-PROC-CCYY                   PIC 9(04).                       
009300     02  WKS-PROC-MM                     PIC 9(02).                       
009400     02  WKS-PROC-DD                     PIC 9(02).                       
009500 01  WKS-FECHA-PROCESO-X REDEFINES WKS-FECHA-PROCESO                      
009600                                   PIC 9(08).                             
009700*--------------------------------------------------------------*          
009800* PORCENTAJES POR DEFECTO - SE SUSTITUYEN CUANDO LA SOLICITUD   *         
009900* DEJA EL CAMPO EN CERO.  SOLO ESTAS TRES TASAS TIENEN UN       *         
010000* VALOR PUBLICADO; LAS DEMAS SIETE COMISIONES NO TIENEN         *         
010100* DEFECTO.  SOL.00112.                                          *         
010200*--------------------------------------------------------------*          
010300 01  WKS-TASAS-DEFECTO-INIT.                                              
010400     02  FILLER    PIC S9(02)V9(04) VALUE 0.2500.                         
010500     02  FILLER    PIC S9(02)V9(04) VALUE 0.1200.                         
010600     02  FILLER    PIC S9(02)V9(04) VALUE 0.0001.                         
010700 01  WKS-TASAS-DEFECTO REDEFINES WKS-TASAS-DEFECTO-INIT.                  
010800     02  WKS-TASA-DEFECTO-ENTRADA OCCURS 3 TIMES                          
010900                               PIC S9(02)V9(04).                          
011000 01  WKS-COMISION-MAX-DEFECTO     PIC S9(05)V99 VALUE 25.00.              
011100*                    CONTADORES DE LA CORRIDA                             
011200 01  WKS-SOLICITUDES-LEIDAS              PIC S9(05) COMP.                 
011300 01  WKS-SOLICITUDES-ACEPTADAS           PIC S9(05) COMP.                 
011400 01  WKS-SOLICITUDES-RECHAZADAS          PIC S9(05) COMP.                 
011500 01  WKS-FILAS-ACTUALIZADAS              PIC S9(05) COMP.                 
011600 01  WKS-FILAS-INSERTADAS                PIC S9(05) COMP.                 
011700 01  WKS-IDX-SOLICITUD                   PIC S9(05) COMP.                 
011800*--------------------------------------------------------------*          
011900* TABLA DE SOLICITUDES - FEESTX SE CARGA POR COMPLETO ANTES    *          
012000* DEL PASE SOBRE EL MAESTRO, PARA PODER COMPARAR Y REGRABAR    *          
012100* CADA FILA DE FEESCFG EN UN SOLO BARRIDO.  LAS SOLICITUDES    *          
012200* VALIDAS QUE NO COINCIDIERON SE AGREGAN DESPUES.  SOL.00355.  *          
012300*--------------------------------------------------------------*          
012400 01  WKS-TABLA-SOLICITUDES.                                               
012500     02  WKS-SOL-ENTRADA OCCURS 500 TIMES.                                
012600         03  WKS-SOL-USER-ID            PIC X(28).                        
012700         03  WKS-SOL-BROKERAGE-PCT      PIC S9(02)V9(04).                 
012800         03  WKS-SOL-BROKERAGE-MAX      PIC S9(05)V99.                    
012900         03  WKS-SOL-EXCH-CHARGES-PCT   PIC S9(02)V9(04).                 
013000         03  WKS-SOL-IFSCA-PCT          PIC S9(02)V9(04).                 
013100         03  WKS-SOL-PLATFORM-FEE       PIC S9(05)V99.                    
013200         03  WKS-SOL-WITHDRAWAL-FEE     PIC S9(05)V99.                    
013300         03  WKS-SOL-AMC-YEARLY         PIC S9(05)V99.                    
013400         03  WKS-SOL-ACCT-OPEN-FEE      PIC S9(05)V99.                    
013500         03  WKS-SOL-TRACKING-CHARGES   PIC S9(05)V99.                    
013600         03  WKS-SOL-PROFILE-VERIF-FEE  PIC S9(05)V99.                    
013700         03  WKS-SOL-VALIDA-SW          PIC X(01).                        
013800             88  WKS-SOL-VALIDA                  VALUE 'Y'.               
013900         03  WKS-SOL-APLICADA-SW        PIC X(01).                        
014000             88  WKS-SOL-APLICADA                VALUE 'Y'.               
014100         03  FILLER                     PIC X(06).                        
014200*                    REGISTROS DE LA TABLA DE COMISIONES                  
014300 COPY FEECREC.                                                            
014400*------------------------------------------------------------*            
014500 PROCEDURE DIVISION.                                                      
014600*------------------------------------------------------------*            
014700 100-MAIN SECTION.                                                        
014800     ACCEPT WKS-FECHA-SISTEMA FROM DATE.                                  
014900     MOVE WKS-FS-ANO TO WKS-PROC-CCYY.                                    
015000     ADD 2000 TO WKS-PROC-CCYY.                                           
015100     MOVE WKS-FS-MES TO WKS-PROC-MM.                                      
015200     MOVE WKS-FS-DIA TO WKS-PROC-DD.                                      
015300     DISPLAY '=================================================='.        
015400     DISPLAY 'FEESCFG - INICIO DE VALIDACION DE COMISIONES'.              
015500     DISPLAY 'FECHA DE PROCESO    : ' WKS-FECHA-PROCESO-X.                
015600     DISPLAY '=================================================='.        
015700     MOVE ZERO TO WKS-SOLICITUDES-LEIDAS                                  
015800                  WKS-SOLICITUDES-ACEPTADAS                               
015900                  WKS-SOLICITUDES-RECHAZADAS                              
016000                  WKS-FILAS-ACTUALIZADAS                                  
016100                  WKS-FILAS-INSERTADAS.                                   
016200     PERFORM 110-ABRE-ARCHIVOS      THRU 110-ABRE-ARCHIVOS-E.             
016300     PERFORM 120-CARGA-SOLICITUDES  THRU                                  
016400             120-CARGA-SOLICITUDES-E.                                     
016500     PERFORM 200-ACTUALIZA-MAESTRO  THRU                                  
016600             200-ACTUALIZA-MAESTRO-E.                                     
016700     PERFORM 800-CIERRA-ARCHIVOS    THRU                                  
016800             800-CIERRA-ARCHIVOS-E.                                       
016900     DISPLAY '=================================================='.        
017000     DISPLAY 'SOLICITUDES LEIDAS     : ' WKS-SOLICITUDES-LEIDAS.          
017100     DISPLAY 'SOLICITUDES ACEPTADAS  : '                                  
017200         WKS-SOLICITUDES-ACEPTADAS.                                       
017300     DISPLAY 'SOLICITUDES RECHAZADAS : '                                  
017400         WKS-SOLICITUDES-RECHAZADAS.                                      
017500     DISPLAY 'FILAS ACTUALIZADAS     : ' WKS-FILAS-ACTUALIZADAS.          
017600     DISPLAY 'FILAS INSERTADAS       : ' WKS-FILAS-INSERTADAS.            
017700     DISPLAY 'FEESCFG - FIN DE VALIDACION DE COMISIONES'.                 
017800     DISPLAY '=================================================='.        
017900     STOP RUN.                                                            
018000 100-MAIN-E. EXIT.                                                        
018100*--------> APERTURA DE LOS ARCHIVOS DE LA CORRIDA                         
018200 110-ABRE-ARCHIVOS SECTION.                                               
018300     OPEN INPUT FEESTX.                                                   
018400     OPEN I-O   FEESCFG.                                                  
018500 110-ABRE-ARCHIVOS-E. EXIT.                                               
018600*--------> CARGA Y VALIDA TODAS LAS SOLICITUDES EN LA TABLA               
018700 120-CARGA-SOLICITUDES SECTION.                                           
018800     PERFORM 121-LEE-SOLICITUD    THRU 121-LEE-SOLICITUD-E.               
018900     PERFORM 122-ALMACENA-SOLICITUD THRU                                  
019000             122-ALMACENA-SOLICITUD-E                                     
019100         UNTIL WKS-FEESTX-EOF.                                            
019200     CLOSE FEESTX.                                                        
019300 120-CARGA-SOLICITUDES-E. EXIT.                                           
019400*--------> LECTURA SECUENCIAL DE SOLICITUDES                              
019500 121-LEE-SOLICITUD SECTION.                                               
019600     READ FEESTX INTO REG-FEESTX                                          
019700         AT END SET WKS-FEESTX-EOF TO TRUE                                
019800     END-READ.                                                            
019900 121-LEE-SOLICITUD-E. EXIT.                                               
020000*--------> GUARDA LA SOLICITUD EN LA TABLA SI HAY ESPACIO                 
020100 122-ALMACENA-SOLICITUD SECTION.                                          
020200     IF WKS-SOLICITUDES-LEIDAS < 500                                      
020300         ADD 1 TO WKS-SOLICITUDES-LEIDAS                                  
020400         MOVE TX-USER-ID TO                                               
020500             WKS-SOL-USER-ID (WKS-SOLICITUDES-LEIDAS)                     
020600         MOVE TX-BROKERAGE-PCT TO                                         
020700             WKS-SOL-BROKERAGE-PCT (WKS-SOLICITUDES-LEIDAS)               
020800         MOVE TX-BROKERAGE-MAX TO                                         
020900             WKS-SOL-BROKERAGE-MAX (WKS-SOLICITUDES-LEIDAS)               
021000         MOVE TX-EXCH-CHARGES-PCT TO                                      
021100             WKS-SOL-EXCH-CHARGES-PCT (WKS-SOLICITUDES-LEIDAS)            
021200         MOVE TX-IFSCA-PCT TO                                             
021300             WKS-SOL-IFSCA-PCT (WKS-SOLICITUDES-LEIDAS)                   
021400         MOVE TX-PLATFORM-FEE TO                                          
021500             WKS-SOL-PLATFORM-FEE (WKS-SOLICITUDES-LEIDAS)                
021600         MOVE TX-WITHDRAWAL-FEE TO                                        
021700             WKS-SOL-WITHDRAWAL-FEE (WKS-SOLICITUDES-LEIDAS)              
021800         MOVE TX-AMC-YEARLY TO                                            
021900             WKS-SOL-AMC-YEARLY (WKS-SOLICITUDES-LEIDAS)                  
022000         MOVE TX-ACCT-OPEN-FEE TO                                         
022100             WKS-SOL-ACCT-OPEN-FEE (WKS-SOLICITUDES-LEIDAS)               
022200         MOVE TX-TRACKING-CHARGES TO                                      
022300             WKS-SOL-TRACKING-CHARGES (WKS-SOLICITUDES-LEIDAS)            
022400         MOVE TX-PROFILE-VERIF-FEE TO                                     
022500             WKS-SOL-PROFILE-VERIF-FEE (WKS-SOLICITUDES-LEIDAS)           
022600         MOVE 'N' TO                                                      
022700             WKS-SOL-APLICADA-SW (WKS-SOLICITUDES-LEIDAS)                 
022800         PERFORM 123-APLICA-DEFECTOS THRU                                 
022900                 123-APLICA-DEFECTOS-E                                    
023000         PERFORM 124-VALIDA-RANGOS THRU 124-VALIDA-RANGOS-E               
023100     ELSE                                                                 
023200         ADD 1 TO WKS-SOLICITUDES-RECHAZADAS                              
023300         DISPLAY 'TABLA FEESTX LLENA - FILA DESCARTADA PARA '             
023400             TX-USER-ID                                                   
023500     END-IF.                                                              
023600     PERFORM 121-LEE-SOLICITUD THRU 121-LEE-SOLICITUD-E.                  
023700 122-ALMACENA-SOLICITUD-E. EXIT.                                          
023800*--------> TASA EN CERO EN LA SOLICITUD SIGNIFICA "NO DADA";              
023900*          SE SUSTITUYE EL DEFECTO ANTES DE VALIDAR.  SOL.00112           
024000 123-APLICA-DEFECTOS SECTION.                                             
024100     IF WKS-SOL-BROKERAGE-PCT (WKS-SOLICITUDES-LEIDAS) = ZERO             
024200         MOVE WKS-TASA-DEFECTO-ENTRADA (1) TO                             
024300             WKS-SOL-BROKERAGE-PCT (WKS-SOLICITUDES-LEIDAS)               
024400     END-IF.                                                              
024500     IF WKS-SOL-BROKERAGE-MAX (WKS-SOLICITUDES-LEIDAS) = ZERO             
024600         MOVE WKS-COMISION-MAX-DEFECTO TO                                 
024700             WKS-SOL-BROKERAGE-MAX (WKS-SOLICITUDES-LEIDAS)               
024800     END-IF.                                                              
024900     IF WKS-SOL-EXCH-CHARGES-PCT (WKS-SOLICITUDES-LEIDAS) = ZERO          
025000         MOVE WKS-TASA-DEFECTO-ENTRADA (2) TO                             
025100             WKS-SOL-EXCH-CHARGES-PCT (WKS-SOLICITUDES-LEIDAS)            
025200     END-IF.                                                              
025300     IF WKS-SOL-IFSCA-PCT (WKS-SOLICITUDES-LEIDAS) = ZERO                 
025400         MOVE WKS-TASA-DEFECTO-ENTRADA (3) TO                             
025500             WKS-SOL-IFSCA-PCT (WKS-SOLICITUDES-LEIDAS)                   
025600     END-IF.                                                              
025700 123-APLICA-DEFECTOS-E. EXIT.                                             
025800*--------> COMISION DEBE CAER ENTRE 0 Y 10, LAS DEMAS TASAS Y             
025900*          COMISIONES NO PUEDEN SER NEGATIVAS.  SOL.00396.                
026000 124-VALIDA-RANGOS SECTION.                                               
026100     MOVE 'N' TO WKS-SOL-VALIDA-SW (WKS-SOLICITUDES-LEIDAS).              
026200     IF WKS-SOL-USER-ID (WKS-SOLICITUDES-LEIDAS) = SPACES                 
026300         ADD 1 TO WKS-SOLICITUDES-RECHAZADAS                              
026400     ELSE                                                                 
026500         IF WKS-SOL-BROKERAGE-PCT (WKS-SOLICITUDES-LEIDAS)                
026600            < ZERO                                                        
026700            OR WKS-SOL-BROKERAGE-PCT (WKS-SOLICITUDES-LEIDAS)             
026800               > 10                                                       
026900            OR WKS-SOL-BROKERAGE-MAX (WKS-SOLICITUDES-LEIDAS)             
027000               < ZERO                                                     
027100            OR WKS-SOL-EXCH-CHARGES-PCT                                   
027200               (WKS-SOLICITUDES-LEIDAS) < ZERO                            
027300            OR WKS-SOL-IFSCA-PCT (WKS-SOLICITUDES-LEIDAS)                 
027400               < ZERO                                                     
027500            OR WKS-SOL-PLATFORM-FEE (WKS-SOLICITUDES-LEIDAS)              
027600               < ZERO                                                     
027700            OR WKS-SOL-WITHDRAWAL-FEE (WKS-SOLICITUDES-LEIDAS)            
027800               < ZERO                                                     
027900            OR WKS-SOL-AMC-YEARLY (WKS-SOLICITUDES-LEIDAS)                
028000               < ZERO                                                     
028100            OR WKS-SOL-ACCT-OPEN-FEE (WKS-SOLICITUDES-LEIDAS)             
028200               < ZERO                                                     
028300            OR WKS-SOL-TRACKING-CHARGES                                   
028400               (WKS-SOLICITUDES-LEIDAS) < ZERO                            
028500            OR WKS-SOL-PROFILE-VERIF-FEE                                  
028600               (WKS-SOLICITUDES-LEIDAS) < ZERO                            
028700             ADD 1 TO WKS-SOLICITUDES-RECHAZADAS                          
028800         ELSE                                                             
028900             MOVE 'Y' TO                                                  
029000                 WKS-SOL-VALIDA-SW (WKS-SOLICITUDES-LEIDAS)               
029100             ADD 1 TO WKS-SOLICITUDES-ACEPTADAS                           
029200         END-IF                                                           
029300     END-IF.                                                              
029400 124-VALIDA-RANGOS-E. EXIT.                                               
029500*--------> UN SOLO PASE SOBRE FEESCFG, REGRABANDO CADA FILA               
029600*          QUE COINCIDA CON UNA SOLICITUD VALIDA.  SOL.00198.             
029700 200-ACTUALIZA-MAESTRO SECTION.                                           
029800     PERFORM 210-LEE-MAESTRO      THRU 210-LEE-MAESTRO-E.                 
029900     PERFORM 220-BARRE-UN-MAESTRO THRU                                    
030000             220-BARRE-UN-MAESTRO-E                                       
030100         UNTIL WKS-FEESCFG-EOF.                                           
030200 200-ACTUALIZA-MAESTRO-E. EXIT.                                           
030300*--------> LECTURA SECUENCIAL DEL MAESTRO DE COMISIONES                   
030400 210-LEE-MAESTRO SECTION.                                                 
030500     READ FEESCFG INTO REG-FEESCFG                                        
030600         AT END SET WKS-FEESCFG-EOF TO TRUE                               
030700     END-READ.                                                            
030800 210-LEE-MAESTRO-E. EXIT.                                                 
030900*--------> BUSCA COINCIDENCIA EN LA TABLA DE SOLICITUDES                  
031000 220-BARRE-UN-MAESTRO SECTION.                                            
031100     SET WKS-SOLICITUD-ENCONTRADA TO FALSE.                               
031200     PERFORM 230-BUSCA-COINCIDENCIA THRU                                  
031300             230-BUSCA-COINCIDENCIA-E                                     
031400         VARYING WKS-IDX-SOLICITUD FROM 1 BY 1                            
031500             UNTIL WKS-IDX-SOLICITUD > WKS-SOLICITUDES-LEIDAS             
031600                OR WKS-SOLICITUD-ENCONTRADA.                              
031700     IF WKS-SOLICITUD-ENCONTRADA                                          
031800         PERFORM 240-APLICA-ACTUALIZACION THRU                            
031900                 240-APLICA-ACTUALIZACION-E                               
032000     END-IF.                                                              
032100     PERFORM 210-LEE-MAESTRO THRU 210-LEE-MAESTRO-E.                      
032200 220-BARRE-UN-MAESTRO-E. EXIT.                                            
032300*--------> COMPARA EL USUARIO MAESTRO CONTRA LA TABLA DE                  
032400*          SOLICITUDES VALIDAS Y NO APLICADAS                             
032500 230-BUSCA-COINCIDENCIA SECTION.                                          
032600     IF WKS-SOL-USER-ID (WKS-IDX-SOLICITUD) = FC-USER-ID                  
032700        AND WKS-SOL-VALIDA (WKS-IDX-SOLICITUD)                            
032800        AND NOT WKS-SOL-APLICADA (WKS-IDX-SOLICITUD)                      
032900         SET WKS-SOLICITUD-ENCONTRADA TO TRUE                             
033000     END-IF.                                                              
033100 230-BUSCA-COINCIDENCIA-E. EXIT.                                          
033200*--------> REGRABA LA FILA MAESTRA CON LOS DATOS DE LA                    
033300*          SOLICITUD QUE COINCIDIO                                        
033400 240-APLICA-ACTUALIZACION SECTION.                                        
033500     MOVE WKS-SOL-BROKERAGE-PCT (WKS-IDX-SOLICITUD)                       
033600                                  TO FC-BROKERAGE-PCT.                    
033700     MOVE WKS-SOL-BROKERAGE-MAX (WKS-IDX-SOLICITUD)                       
033800                                  TO FC-BROKERAGE-MAX.                    
033900     MOVE WKS-SOL-EXCH-CHARGES-PCT (WKS-IDX-SOLICITUD)                    
034000                                  TO FC-EXCH-CHARGES-PCT.                 
034100     MOVE WKS-SOL-IFSCA-PCT (WKS-IDX-SOLICITUD)                           
034200                                  TO FC-IFSCA-PCT.                        
034300     MOVE WKS-SOL-PLATFORM-FEE (WKS-IDX-SOLICITUD)                        
034400                                  TO FC-PLATFORM-FEE.                     
034500     MOVE WKS-SOL-WITHDRAWAL-FEE (WKS-IDX-SOLICITUD)                      
034600                                  TO FC-WITHDRAWAL-FEE.                   
034700     MOVE WKS-SOL-AMC-YEARLY (WKS-IDX-SOLICITUD)                          
034800                                  TO FC-AMC-YEARLY.                       
034900     MOVE WKS-SOL-ACCT-OPEN-FEE (WKS-IDX-SOLICITUD)                       
035000                                  TO FC-ACCT-OPEN-FEE.                    
035100     MOVE WKS-SOL-TRACKING-CHARGES (WKS-IDX-SOLICITUD)                    
035200                                  TO FC-TRACKING-CHARGES.                 
035300     MOVE WKS-SOL-PROFILE-VERIF-FEE (WKS-IDX-SOLICITUD)                   
035400                                  TO FC-PROFILE-VERIF-FEE.                
035500     REWRITE REG-FEESCFG-LINEA FROM REG-FEESCFG.                          
035600     IF FS-FEESCFG NOT = '00'                                             
035700         DISPLAY 'ERROR AL REGRABAR FEESCFG, ESTADO '                     
035800             FS-FEESCFG                                                   
035900     END-IF.                                                              
036000     MOVE 'Y' TO WKS-SOL-APLICADA-SW (WKS-IDX-SOLICITUD).                 
036100     ADD 1 TO WKS-FILAS-ACTUALIZADAS.                                     
036200 240-APLICA-ACTUALIZACION-E. EXIT.                                        
036300*--------> LAS SOLICITUDES VALIDAS QUE NO COINCIDIERON SON                
036400*          USUARIOS NUEVOS - SE AGREGAN.  SOL.00438.                      
036500 800-CIERRA-ARCHIVOS SECTION.                                             
036600     CLOSE FEESCFG.                                                       
036700     IF WKS-SOLICITUDES-ACEPTADAS > WKS-FILAS-ACTUALIZADAS                
036800         OPEN EXTEND FEESCFG                                              
036900         PERFORM 810-GRABA-UNA-NUEVA THRU                                 
037000                 810-GRABA-UNA-NUEVA-E                                    
037100             VARYING WKS-IDX-SOLICITUD FROM 1 BY 1                        
037200                 UNTIL WKS-IDX-SOLICITUD >                                
037300                       WKS-SOLICITUDES-LEIDAS                             
037400         CLOSE FEESCFG                                                    
037500     END-IF.                                                              
037600 800-CIERRA-ARCHIVOS-E. EXIT.                                             
037700*--------> ESCRIBE UNA SOLICITUD VALIDA Y NO APLICADA COMO                
037800*          FILA NUEVA DEL MAESTRO                                         
037900 810-GRABA-UNA-NUEVA SECTION.                                             
038000     IF WKS-SOL-VALIDA (WKS-IDX-SOLICITUD)                                
038100        AND NOT WKS-SOL-APLICADA (WKS-IDX-SOLICITUD)                      
038200         MOVE WKS-SOL-USER-ID (WKS-IDX-SOLICITUD)                         
038300                                  TO FC-USER-ID                           
038400         MOVE WKS-SOL-BROKERAGE-PCT (WKS-IDX-SOLICITUD)                   
038500                                  TO FC-BROKERAGE-PCT                     
038600         MOVE WKS-SOL-BROKERAGE-MAX (WKS-IDX-SOLICITUD)                   
038700                                  TO FC-BROKERAGE-MAX                     
038800         MOVE WKS-SOL-EXCH-CHARGES-PCT (WKS-IDX-SOLICITUD)                
038900                                  TO FC-EXCH-CHARGES-PCT                  
039000         MOVE WKS-SOL-IFSCA-PCT (WKS-IDX-SOLICITUD)                       
039100                                  TO FC-IFSCA-PCT                         
039200         MOVE WKS-SOL-PLATFORM-FEE (WKS-IDX-SOLICITUD)                    
039300                                  TO FC-PLATFORM-FEE                      
039400         MOVE WKS-SOL-WITHDRAWAL-FEE (WKS-IDX-SOLICITUD)                  
039500                                  TO FC-WITHDRAWAL-FEE                    
039600         MOVE WKS-SOL-AMC-YEARLY (WKS-IDX-SOLICITUD)                      
039700                                  TO FC-AMC-YEARLY                        
039800         MOVE WKS-SOL-ACCT-OPEN-FEE (WKS-IDX-SOLICITUD)                   
039900                                  TO FC-ACCT-OPEN-FEE                     
040000         MOVE WKS-SOL-TRACKING-CHARGES (WKS-IDX-SOLICITUD)                
040100                                  TO FC-TRACKING-CHARGES                  
040200         MOVE WKS-SOL-PROFILE-VERIF-FEE (WKS-IDX-SOLICITUD)               
040300                                  TO FC-PROFILE-VERIF-FEE                 
040400         WRITE REG-FEESCFG-LINEA FROM REG-FEESCFG                         
040500         IF FS-FEESCFG NOT = '00'                                         
040600             DISPLAY 'ERROR AL GRABAR FEESCFG, ESTADO '                   
040700                 FS-FEESCFG                                               
040800         END-IF                                                           
040900         MOVE 'Y' TO WKS-SOL-APLICADA-SW (WKS-IDX-SOLICITUD)              
041000         ADD 1 TO WKS-FILAS-INSERTADAS                                    
041100     END-IF.                                                              
041200 810-GRABA-UNA-NUEVA-E. EXIT.                                             
