000100******************************************************************        
000200*         L I N E A   D E   C A R G A   ( I M P O R T I N )      *        
000300******************************************************************        
000400* IMPREC - LINEA CRUDA DEL EXTRACTO CSV Y SUS CAMPOS DE TRABAJO           
000500* YA PARTIDOS.  USADO POR TRDIMP.  IMPORTIN ES LINE SEQUENTIAL,           
000600* LONGITUD VARIABLE.                                                      
000700******************************************************************        
000800 01  REG-IMPORT-LINE.                                                     
000900     02  IMPORT-RAW-LINE           PIC X(200).                            
001000 01  IMPORT-LINE-PEEK REDEFINES REG-IMPORT-LINE.                          
001100     02  IM-HEADER-PEEK-5          PIC X(05).                             
001200     02  FILLER                    PIC X(195).                            
001300*                                                                         
001400 01  REG-IMPORT-FIELDS.                                                   
001500     02  IM-MONTH                  PIC X(20).                             
001600     02  IM-TICKER                 PIC X(10).                             
001700     02  IM-BUY-PRICE              PIC S9(07)V99.                         
001800     02  IM-SELL-PRICE             PIC S9(07)V99.                         
001900     02  IM-SHARES                 PIC S9(07)V9(04).                      
002000     02  IM-RISK-DOLLARS           PIC S9(07)V99.                         
002100     02  IM-PNL                    PIC S9(09)V99.                         
002200     02  IM-FIELD-COUNT            PIC S9(02)      COMP.                  
002300     02  FILLER                    PIC X(07).                             
