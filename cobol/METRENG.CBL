000100******************************************************************        
000200* FECHA       : 20/06/1988                                       *        
000300* PROGRAMADOR : S. MENDOZA (SMZ)                                 *        
000400* APLICACION  : LIBRO DE OPERACIONES BURSATILES                  *        
000500* PROGRAMA    : METRENG - MOTOR DE METRICAS DE RENDIMIENTO       *        
000600* TIPO        : BATCH                                            *        
000700* DESCRIPCION : BARRE EL LIBRO MAESTRO PARA UN USUARIO Y UNA     *        
000800*             : VENTANA DE FECHAS, SELECCIONA LAS OPERACIONES    *        
000900*             : CERRADAS Y DERIVA LAS NUEVE METRICAS DE          *        
001000*             : RENDIMIENTO DEL MANUAL DE PROCEDIMIENTOS DE      *        
001100*             : MESA, DEJANDOLAS EN EL REPORTE METRICSR.         *        
001200* ARCHIVOS    : TRADES    - LIBRO MAESTRO DE OPERACIONES         *        
001300*             : METRICSR  - REPORTE DE METRICAS DE RENDIMIENTO   *        
001400* PROGRAMA(S) : NO APLICA                                        *        
001500******************************************************************        
001600 IDENTIFICATION DIVISION.                                                 
001700 PROGRAM-ID.    METRENG.                                                  
001800 AUTHOR.        S. MENDOZA.                                               
001900 INSTALLATION.  CASA DE BOLSA DEL ISTMO - DEPTO DE SISTEMAS.              
002000 DATE-WRITTEN.  20/06/1988.                                               
002100 DATE-COMPILED.                                                           
002200 SECURITY.      CONFIDENCIAL - USO INTERNO DEPTO DE SISTEMAS.             
002300******************************************************************        
002400*                 B I T A C O R A   D E   C A M B I O S          *        
002500******************************************************************        
002600* 20/06/88  SMZ  SOL.00042 PROGRAMA ORIGINAL, REEMPLAZA CONSULTA *        
002700*                          EN LINEA POR METRICAS EN BATCH.       *        
002800* 27/06/88  SMZ  SOL.00045 LAS NUEVE FORMULAS SEGUN MANUAL DE    *        
002900*                          PROCEDIMIENTOS DE MESA, SECCION 4.    *        
003000* 02/03/90  RXO  SOL.00231 VENTANA DESDE/HASTA Y REGLA DE FECHA  *        
003100*                          DE CIERRE AGREGADAS.                 *         
003200* 14/08/92  RXO  SOL.00289 RESGUARDO CONTRA FACTOR DE GANANCIA   *        
003300*                          CUANDO NO HAY PERDEDORAS.             *        
003400* 18/09/98  JAL  Y2K      EDICION DE FECHA AMPLIADA A CCYY DE 4  *        
003500*                          DIGITOS.                                       
003600* 11/02/99  JAL  Y2K      COMPARACION DESDE/HASTA VERIFICADA     *        
003700*                          SOBRE CCYYMMDD DE 8 DIGITOS.          *        
003800* 29/07/03  LBA  SOL.00352 TARJETA DE FECHA MALA SE TRATA COMO   *        
003900*                          SI NO SE HUBIERA DADO.                *        
004000* 16/11/08  LBA  SOL.00401 ANCHOS DE EDICION DEL REPORTE         *        
004100*                          ACORDADOS CON LA MESA.                *        
004200* 02/04/12  MCH  SOL.00448 CONTEO DE GANADORAS/PERDEDORAS        *        
004300*                          EXCLUYE OPERACIONES SIN GANANCIA NI   *        
004400*                          PERDIDA.                                       
004500******************************************************************        
004600 ENVIRONMENT DIVISION.                                                    
004700 CONFIGURATION SECTION.                                                   
004800 SPECIAL-NAMES.                                                           
004900     C01 IS TOP-OF-FORM                                                   
005000     CLASS CLASE-ESTADO-VALIDO IS 'O' THRU 'P'                            
005100     UPSI-0 IS METRENG-SW-PRUEBA.                                         
005200 INPUT-OUTPUT SECTION.                                                    
005300 FILE-CONTROL.                                                            
005400     SELECT TRADES ASSIGN TO TRADES                                       
005500            ORGANIZATION IS SEQUENTIAL                                    
005600            ACCESS MODE IS SEQUENTIAL                                     
005700            FILE STATUS IS FS-TRADES.                                     
005800     SELECT METRICSR ASSIGN TO METRICSR                                   
005900            ORGANIZATION IS LINE SEQUENTIAL                               
006000            ACCESS MODE IS SEQUENTIAL                                     
006100            FILE STATUS IS FS-METRICSR.                                   
006200 DATA DIVISION.                                                           
006300 FILE SECTION.                                                            
006400*                   LIBRO MAESTRO DE OPERACIONES                          
006500 FD  TRADES                                                               
006600     RECORDING MODE IS F.                                                 
006700 COPY TRDREC.                                                             
006800*                   REPORTE DE METRICAS DE RENDIMIENTO                    
006900 FD  METRICSR                                                             
007000     RECORDING MODE IS F.                                                 
007100 01  REG-METRICSR                        PIC X(80).                       
007200 WORKING-STORAGE SECTION.                                                 
007300*                    VARIABLES FILE STATUS                                
007400 01  FS-TRADES                           PIC X(02) VALUE SPACES.          
007500 01  FS-METRICSR                         PIC X(02) VALUE SPACES.          
007600*                    SWITCHES DE CONTROL                                  
007700 01  WKS-TRADES-EOF-SW                   PIC X(01) VALUE 'N'.             
007800     88  WKS-TRADES-EOF                            VALUE 'Y'.             
007900 77  WKS-EN-ALCANCE-SW                   PIC X(01) VALUE 'N'.             
008000     88  WKS-EN-ALCANCE                            VALUE 'Y'.             
008100*                    SWITCHES DE FECHA DESDE/HASTA (SOL.231)              
008200 01  WKS-DESDE-VALIDA-SW                 PIC X(01) VALUE 'N'.             
008300     88  WKS-DESDE-VALIDA                          VALUE 'Y'.             
008400 01  WKS-HASTA-VALIDA-SW                 PIC X(01) VALUE 'N'.             
008500     88  WKS-HASTA-VALIDA                          VALUE 'Y'.             
008600*                    PARAMETROS DE LA CORRIDA                             
008700 01  WKS-FECHA-SISTEMA                   PIC 9(06).                       
008800 01  WKS-FECHA-SISTEMA-X REDEFINES WKS-FECHA-SISTEMA.                     
008900     02  WKS-FS-ANO                      PIC 9(02).                       
009000     02  WKS-FS-MES                      PIC 9(02).                       
009100     02  WKS-FS-DIA                      PIC 9(02).                       
009200 01  WKS-USUARIO-CORRIDA                 PIC X(28) VALUE SPACES.          
009300 01  WKS-DESDE-TEXTO                     PIC X(10) VALUE SPACES.          
009400 01  WKS-HASTA-TEXTO                     PIC X(10) VALUE SPACES.          
009500*                    VENTANA DE FECHAS EDITADA A CCYYMMDD                 
009600 01  WKS-FECHA-DESDE.                                                     
009700     02  WKS-DESDE-CCYY                  PIC 9(04).                       
009800     02  WKS-DESDE-MM                    PIC 9(02).                       
009900     02  WKS-DESDE-DD                    PIC 9(02).                       
010000 01  WKS-FECHA-DESDE-X REDEFINES WKS-FECHA-DESDE                          
010100                                   PIC 9(08).                             
010200 01  WKS-FECHA-HASTA.                                                     
010300     02  WKS-HASTA-CCYY                  PIC 9(04).                       
010400     02  WKS-HASTA-MM                    PIC 9(02).                       
010500     02  WKS-HASTA-DD                    PIC 9(02).                       
010600 01  WKS-FECHA-HASTA-X REDEFINES WKS-FECHA-HASTA                          
010700                                   PIC 9(08).                             
010800 01  WKS-FECHA-EFECTIVA                  PIC 9(08).                       
010900*                    ACUMULADORES SOBRE LO SELECCIONADO                   
011000 01  WKS-TOTAL-OPERACIONES               PIC S9(05) COMP.                 
011100 01  WKS-OPERACIONES-GANADORAS           PIC S9(05) COMP.                 
011200 01  WKS-OPERACIONES-PERDEDORAS          PIC S9(05) COMP.                 
011300 01  WKS-SUMA-PNL                        PIC S9(09)V99.                   
011400 01  WKS-SUMA-PNL-GANADORAS              PIC S9(09)V99.                   
011500 01  WKS-SUMA-PNL-PERDEDORAS             PIC S9(09)V99.                   
011600 01  WKS-PNL-OPERACION                   PIC S9(09)V99.                   
011700 01  WKS-GANANCIA-BRUTA                  PIC S9(09)V99.                   
011800 01  WKS-PERDIDA-BRUTA                   PIC S9(09)V99.                   
011900 01  WKS-FRACCION-GANADORAS              PIC S9(03)V9(04).                
012000 01  WKS-FRACCION-PERDEDORAS             PIC S9(03)V9(04).                
012100*                    REGISTRO DE METRICAS DE RENDIMIENTO                  
012200 COPY MTRREC.                                                             
012300*                    LINEAS DEL REPORTE DE METRICAS                       
012400 01  WKS-LINEA-ENCABEZADO.                                                
012500     02  FILLER                          PIC X(14)                        
012600                                   VALUE 'METRICAS DE : '.                
012700     02  HL-USUARIO                      PIC X(28).                       
012800     02  FILLER                          PIC X(08)                        
012900                                   VALUE ' DESDE: '.                      
013000     02  HL-DESDE                        PIC X(10).                       
013100     02  FILLER                          PIC X(06)                        
013200                                   VALUE ' HASTA: '.                      
013300     02  HL-HASTA                        PIC X(10).                       
013400     02  FILLER                          PIC X(04).                       
013500 01  WKS-LINEA-MONTO.                                                     
013600     02  ML-ETIQUETA                     PIC X(18).                       
013700     02  ML-VALOR                        PIC +ZZZZZZZZ9.99.               
013800     02  FILLER                          PIC X(49).                       
013900 01  WKS-LINEA-PORCENTAJE.                                                
014000     02  PL-ETIQUETA                     PIC X(18).                       
014100     02  PL-VALOR                        PIC +ZZ9.99.                     
014200     02  FILLER                          PIC X(06) VALUE '%'.             
014300     02  FILLER                          PIC X(51).                       
014400 01  WKS-LINEA-FACTOR.                                                    
014500     02  FL-ETIQUETA                     PIC X(18).                       
014600     02  FL-VALOR                        PIC +ZZZZ9.99.                   
014700     02  FILLER                          PIC X(55).                       
014800 01  WKS-LINEA-CONTEO.                                                    
014900     02  CL-ETIQUETA                     PIC X(18).                       
015000     02  CL-VALOR                        PIC ZZZZ9.                       
015100     02  FILLER                          PIC X(57).                       
015200*------------------------------------------------------------*            
015300 PROCEDURE DIVISION.                                                      
015400*------------------------------------------------------------*            
015500 100-MAIN SECTION.                                                        
015600     ACCEPT WKS-FECHA-SISTEMA  FROM DATE.                                 
015700     ACCEPT WKS-USUARIO-CORRIDA FROM SYSIN.                               
015800     ACCEPT WKS-DESDE-TEXTO    FROM SYSIN.                                
015900     ACCEPT WKS-HASTA-TEXTO    FROM SYSIN.                                
016000     DISPLAY '=================================================='.        
016100     DISPLAY 'METRENG - INICIO DE CORRIDA DE METRICAS'.                   
016200     DISPLAY 'USUARIO             : ' WKS-USUARIO-CORRIDA.                
016300     DISPLAY 'DESDE               : ' WKS-DESDE-TEXTO.                    
016400     DISPLAY 'HASTA               : ' WKS-HASTA-TEXTO.                    
016500     DISPLAY '=================================================='.        
016600     PERFORM 110-VALIDA-FECHAS   THRU 110-VALIDA-FECHAS-E.                
016700     PERFORM 120-APERTURA-ARCHIVOS THRU                                   
016800             120-APERTURA-ARCHIVOS-E.                                     
016900     MOVE ZERO TO WKS-TOTAL-OPERACIONES                                   
017000                  WKS-OPERACIONES-GANADORAS                               
017100                  WKS-OPERACIONES-PERDEDORAS.                             
017200     MOVE ZERO TO WKS-SUMA-PNL WKS-SUMA-PNL-GANADORAS                     
017300                  WKS-SUMA-PNL-PERDEDORAS.                                
017400     PERFORM 200-LEE-OPERACION   THRU 200-LEE-OPERACION-E.                
017500     PERFORM 300-BARRE-LIBRO     THRU 300-BARRE-LIBRO-E                   
017600         UNTIL WKS-TRADES-EOF.                                            
017700     PERFORM 400-DERIVA-METRICAS THRU 400-DERIVA-METRICAS-E.              
017800     PERFORM 500-IMPRIME-REPORTE THRU 500-IMPRIME-REPORTE-E.              
017900     PERFORM 900-CIERRA-ARCHIVOS THRU 900-CIERRA-ARCHIVOS-E.              
018000     DISPLAY '=================================================='.        
018100     DISPLAY 'OPERACIONES EN ALCANCE : ' WKS-TOTAL-OPERACIONES.           
018200     DISPLAY 'METRENG - FIN DE CORRIDA DE METRICAS'.                      
018300     DISPLAY '=================================================='.        
018400     STOP RUN.                                                            
018500 100-MAIN-E. EXIT.                                                        
018600*--------> EDITA LAS TARJETAS DESDE/HASTA, "CCYY-MM-DD" (SOL.352)         
018700 110-VALIDA-FECHAS SECTION.                                               
018800     SET WKS-DESDE-VALIDA TO FALSE.                                       
018900     IF WKS-DESDE-TEXTO NOT = SPACES                                      
019000         IF WKS-DESDE-TEXTO (1:4) NUMERIC AND                             
019100            WKS-DESDE-TEXTO (5:1) = '-'    AND                            
019200            WKS-DESDE-TEXTO (6:2) NUMERIC AND                             
019300            WKS-DESDE-TEXTO (8:1) = '-'    AND                            
019400            WKS-DESDE-TEXTO (9:2) NUMERIC                                 
019500             MOVE WKS-DESDE-TEXTO (1:4) TO WKS-DESDE-CCYY                 
019600             MOVE WKS-DESDE-TEXTO (6:2) TO WKS-DESDE-MM                   
019700             MOVE WKS-DESDE-TEXTO (9:2) TO WKS-DESDE-DD                   
019800             IF WKS-DESDE-MM NOT < 1 AND WKS-DESDE-MM NOT > 12            
019900            AND WKS-DESDE-DD NOT < 1 AND WKS-DESDE-DD NOT > 31            
020000                 SET WKS-DESDE-VALIDA TO TRUE                             
020100             END-IF                                                       
020200         END-IF                                                           
020300     END-IF.                                                              
020400     SET WKS-HASTA-VALIDA TO FALSE.                                       
020500     IF WKS-HASTA-TEXTO NOT = SPACES                                      
020600         IF WKS-HASTA-TEXTO (1:4) NUMERIC AND                             
020700            WKS-HASTA-TEXTO (5:1) = '-'    AND                            
020800            WKS-HASTA-TEXTO (6:2) NUMERIC AND                             
020900            WKS-HASTA-TEXTO (8:1) = '-'    AND                            
021000            WKS-HASTA-TEXTO (9:2) NUMERIC                                 
021100             MOVE WKS-HASTA-TEXTO (1:4) TO WKS-HASTA-CCYY                 
021200             MOVE WKS-HASTA-TEXTO (6:2) TO WKS-HASTA-MM                   
021300             MOVE WKS-HASTA-TEXTO (9:2) TO WKS-HASTA-DD                   
021400             IF WKS-HASTA-MM NOT < 1 AND WKS-HASTA-MM NOT > 12            
021500            AND WKS-HASTA-DD NOT < 1 AND WKS-HASTA-DD NOT > 31            
021600                 SET WKS-HASTA-VALIDA TO TRUE                             
021700             END-IF                                                       
021800         END-IF                                                           
021900     END-IF.                                                              
022000 110-VALIDA-FECHAS-E. EXIT.                                               
022100*--------> APERTURA DE LOS ARCHIVOS DE LA CORRIDA                         
022200 120-APERTURA-ARCHIVOS SECTION.                                           
022300     OPEN INPUT  TRADES.                                                  
022400     OPEN OUTPUT METRICSR.                                                
022500 120-APERTURA-ARCHIVOS-E. EXIT.                                           
022600*--------> LECTURA SECUENCIAL DEL LIBRO MAESTRO                           
022700 200-LEE-OPERACION SECTION.                                               
022800     READ TRADES                                                          
022900         AT END SET WKS-TRADES-EOF TO TRUE                                
023000     END-READ.                                                            
023100 200-LEE-OPERACION-E. EXIT.                                               
023200*--------> BARRE EL LIBRO Y ACUMULA LAS OPERACIONES EN ALCANCE            
023300 300-BARRE-LIBRO SECTION.                                                 
023400     PERFORM 310-SELECCIONA-Y-ACUMULA THRU                                
023500             310-SELECCIONA-Y-ACUMULA-E.                                  
023600     PERFORM 200-LEE-OPERACION THRU 200-LEE-OPERACION-E.                  
023700 300-BARRE-LIBRO-E. EXIT.                                                 
023800*--------> USUARIO, LUEGO VENTANA DE FECHAS, LUEGO CERRADA CON            
023900*          AMBOS PRECIOS, ANTES DE ACUMULAR.  SOL.231.                    
024000 310-SELECCIONA-Y-ACUMULA SECTION.                                        
024100     SET WKS-EN-ALCANCE TO FALSE.                                         
024200     IF TR-USER-ID = WKS-USUARIO-CORRIDA                                  
024300         IF TR-STATUS-CLOSED AND TR-EXIT-DATE NOT = ZERO                  
024400             MOVE TR-EXIT-DATE TO WKS-FECHA-EFECTIVA                      
024500         ELSE                                                             
024600             MOVE TR-DATE      TO WKS-FECHA-EFECTIVA                      
024700         END-IF                                                           
024800         SET WKS-EN-ALCANCE TO TRUE                                       
024900         IF WKS-DESDE-VALIDA AND                                          
025000            WKS-FECHA-EFECTIVA < WKS-FECHA-DESDE-X                        
025100             SET WKS-EN-ALCANCE TO FALSE                                  
025200         END-IF                                                           
025300         IF WKS-HASTA-VALIDA AND                                          
025400            WKS-FECHA-EFECTIVA > WKS-FECHA-HASTA-X                        
025500             SET WKS-EN-ALCANCE TO FALSE                                  
025600         END-IF                                                           
025700     END-IF.                                                              
025800     IF WKS-EN-ALCANCE AND TR-STATUS-CLOSED AND                           
025900        TR-BUY-PRICE > ZERO AND TR-SELL-PRICE > ZERO                      
026000         ADD 1 TO WKS-TOTAL-OPERACIONES                                   
026100         COMPUTE WKS-PNL-OPERACION ROUNDED =                              
026200             (TR-SELL-PRICE - TR-BUY-PRICE) * TR-SHARES                   
026300         ADD WKS-PNL-OPERACION TO WKS-SUMA-PNL                            
026400         IF WKS-PNL-OPERACION > ZERO                                      
026500             ADD 1 TO WKS-OPERACIONES-GANADORAS                           
026600             ADD WKS-PNL-OPERACION TO WKS-SUMA-PNL-GANADORAS              
026700         END-IF                                                           
026800         IF WKS-PNL-OPERACION < ZERO                                      
026900             ADD 1 TO WKS-OPERACIONES-PERDEDORAS                          
027000             ADD WKS-PNL-OPERACION TO WKS-SUMA-PNL-PERDEDORAS             
027100         END-IF                                                           
027200     END-IF.                                                              
027300 310-SELECCIONA-Y-ACUMULA-E. EXIT.                                        
027400*--------> DERIVA LAS NUEVE METRICAS DEL MANUAL DE MESA, SECCION 4        
027500 400-DERIVA-METRICAS SECTION.                                             
027600     MOVE ZERO TO REG-METRICS.                                            
027700     MOVE WKS-TOTAL-OPERACIONES      TO MT-TOTAL-TRADES.                  
027800     MOVE WKS-OPERACIONES-GANADORAS  TO MT-WINNING-TRADES.                
027900     MOVE WKS-OPERACIONES-PERDEDORAS TO MT-LOSING-TRADES.                 
028000     MOVE WKS-SUMA-PNL                TO MT-NET-PNL.                      
028100     IF WKS-TOTAL-OPERACIONES > ZERO                                      
028200         COMPUTE MT-WIN-PCT ROUNDED =                                     
028300             (WKS-OPERACIONES-GANADORAS /                                 
028400              WKS-TOTAL-OPERACIONES) * 100                                
028500         COMPUTE WKS-FRACCION-GANADORAS ROUNDED =                         
028600             WKS-OPERACIONES-GANADORAS / WKS-TOTAL-OPERACIONES            
028700         COMPUTE WKS-FRACCION-PERDEDORAS ROUNDED =                        
028800             WKS-OPERACIONES-PERDEDORAS / WKS-TOTAL-OPERACIONES           
028900     END-IF.                                                              
029000     IF WKS-OPERACIONES-GANADORAS > ZERO                                  
029100         COMPUTE MT-AVG-WIN ROUNDED =                                     
029200             WKS-SUMA-PNL-GANADORAS / WKS-OPERACIONES-GANADORAS           
029300     END-IF.                                                              
029400     IF WKS-OPERACIONES-PERDEDORAS > ZERO                                 
029500         COMPUTE MT-AVG-LOSS ROUNDED =                                    
029600             (WKS-SUMA-PNL-PERDEDORAS /                                   
029700              WKS-OPERACIONES-PERDEDORAS) * -1                            
029800     END-IF.                                                              
029900     IF WKS-TOTAL-OPERACIONES > ZERO                                      
030000         COMPUTE MT-EXPECTANCY ROUNDED =                                  
030100             (WKS-FRACCION-GANADORAS * MT-AVG-WIN) -                      
030200             (WKS-FRACCION-PERDEDORAS * MT-AVG-LOSS)                      
030300     END-IF.                                                              
030400     MOVE WKS-SUMA-PNL-GANADORAS TO WKS-GANANCIA-BRUTA.                   
030500     IF WKS-OPERACIONES-PERDEDORAS > ZERO                                 
030600         COMPUTE WKS-PERDIDA-BRUTA =                                      
030700             WKS-SUMA-PNL-PERDEDORAS * -1                                 
030800     ELSE                                                                 
030900         MOVE 1 TO WKS-PERDIDA-BRUTA                                      
031000     END-IF.                                                              
031100     IF WKS-TOTAL-OPERACIONES > ZERO                                      
031200         COMPUTE MT-PROFIT-FACTOR ROUNDED =                               
031300             WKS-GANANCIA-BRUTA / WKS-PERDIDA-BRUTA                       
031400     END-IF.                                                              
031500 400-DERIVA-METRICAS-E. EXIT.                                             
031600*--------> IMPRIME EL REPORTE DE METRICAS DE RENDIMIENTO                  
031700 500-IMPRIME-REPORTE SECTION.                                             
031800     MOVE SPACES            TO WKS-LINEA-ENCABEZADO.                      
031900     MOVE WKS-USUARIO-CORRIDA TO HL-USUARIO.                              
032000     MOVE WKS-DESDE-TEXTO    TO HL-DESDE.                                 
032100     MOVE WKS-HASTA-TEXTO    TO HL-HASTA.                                 
032200     WRITE REG-METRICSR FROM WKS-LINEA-ENCABEZADO.                        
032300     MOVE SPACES TO WKS-LINEA-MONTO.                                      
032400     MOVE 'PNL NETO          ' TO ML-ETIQUETA.                            
032500     MOVE MT-NET-PNL            TO ML-VALOR.                              
032600     WRITE REG-METRICSR FROM WKS-LINEA-MONTO.                             
032700     MOVE SPACES TO WKS-LINEA-MONTO.                                      
032800     MOVE 'EXPECTATIVA       ' TO ML-ETIQUETA.                            
032900     MOVE MT-EXPECTANCY         TO ML-VALOR.                              
033000     WRITE REG-METRICSR FROM WKS-LINEA-MONTO.                             
033100     MOVE SPACES TO WKS-LINEA-FACTOR.                                     
033200     MOVE 'FACTOR GANANCIA   ' TO FL-ETIQUETA.                            
033300     MOVE MT-PROFIT-FACTOR      TO FL-VALOR.                              
033400     WRITE REG-METRICSR FROM WKS-LINEA-FACTOR.                            
033500     MOVE SPACES TO WKS-LINEA-PORCENTAJE.                                 
033600     MOVE '% GANADORAS       ' TO PL-ETIQUETA.                            
033700     MOVE MT-WIN-PCT            TO PL-VALOR.                              
033800     WRITE REG-METRICSR FROM WKS-LINEA-PORCENTAJE.                        
033900     MOVE SPACES TO WKS-LINEA-MONTO.                                      
034000     MOVE 'PROMEDIO GANANCIA ' TO ML-ETIQUETA.                            
034100     MOVE MT-AVG-WIN            TO ML-VALOR.                              
034200     WRITE REG-METRICSR FROM WKS-LINEA-MONTO.                             
034300     MOVE SPACES TO WKS-LINEA-MONTO.                                      
034400     MOVE 'PROMEDIO PERDIDA  ' TO ML-ETIQUETA.                            
034500     MOVE MT-AVG-LOSS           TO ML-VALOR.                              
034600     WRITE REG-METRICSR FROM WKS-LINEA-MONTO.                             
034700     MOVE SPACES TO WKS-LINEA-CONTEO.                                     
034800     MOVE 'TOTAL OPERACIONES ' TO CL-ETIQUETA.                            
034900     MOVE MT-TOTAL-TRADES       TO CL-VALOR.                              
035000     WRITE REG-METRICSR FROM WKS-LINEA-CONTEO.                            
035100     MOVE SPACES TO WKS-LINEA-CONTEO.                                     
035200     MOVE 'OPER. GANADORAS   ' TO CL-ETIQUETA.                            
035300     MOVE MT-WINNING-TRADES     TO CL-VALOR.                              
035400     WRITE REG-METRICSR FROM WKS-LINEA-CONTEO.                            
035500     MOVE SPACES TO WKS-LINEA-CONTEO.                                     
035600     MOVE 'OPER. PERDEDORAS  ' TO CL-ETIQUETA.                            
035700     MOVE MT-LOSING-TRADES      TO CL-VALOR.                              
035800     WRITE REG-METRICSR FROM WKS-LINEA-CONTEO.                            
035900 500-IMPRIME-REPORTE-E. EXIT.                                             
036000*--------> CIERRA LOS ARCHIVOS DE LA CORRIDA                              
036100 900-CIERRA-ARCHIVOS SECTION.                                             
036200     CLOSE TRADES.                                                        
036300     CLOSE METRICSR.                                                      
036400 900-CIERRA-ARCHIVOS-E. EXIT.                                             
