000100******************************************************************        
000200*    R E T O R N O   M E N S U A L   ( M O N T H R E T )         *        
000300******************************************************************        
000400* MRETREC - REGISTRO MAESTRO DE RETORNO MENSUAL.  UNA LINEA POR           
000500* USUARIO Y MES CALENDARIO.  ACTUALIZA SI EXISTE, CREA SI NO.             
000600******************************************************************        
000700 01  REG-MRETURN.                                                         
000800     02  MR-USER-ID                PIC X(28).                             
000900     02  MR-MONTH                  PIC X(20).                             
001000     02  MR-START-CAP              PIC S9(09)V99.                         
001100     02  MR-CLOSE-CAP              PIC S9(09)V99.                         
001200     02  MR-PCT-RETURN             PIC S9(05)V99.                         
001300     02  MR-DOLLAR-RETURN          PIC S9(09)V99.                         
001400     02  MR-COMMENTS               PIC X(40).                             
001500     02  FILLER                    PIC X(02).                             
001600*                                                                         
001700******************************************************************        
001800*  S O L I C I T U D   D E   A C T U A L I Z A C I O N   M E N  *         
001900******************************************************************        
002000* MRETTX - SOLICITUD DE ACTUALIZACION DE CAPITAL DE FIN DE MES.           
002100* MRETURN LAS CARGA A UNA TABLA Y LUEGO ACTUALIZA O CREA CONTRA           
002200* MONTHRET.                                                               
002300******************************************************************        
002400 01  REG-MRETTX.                                                          
002500     02  TX-USER-ID                PIC X(28).                             
002600     02  TX-MONTH                  PIC X(20).                             
002700     02  TX-START-CAP              PIC S9(09)V99.                         
002800     02  TX-CLOSE-CAP              PIC S9(09)V99.                         
002900     02  TX-COMMENTS               PIC X(40).                             
003000     02  FILLER                    PIC X(08).                             
