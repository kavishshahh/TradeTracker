000100******************************************************************        
000200* FECHA       : 14/11/1989                                       *        
000300* PROGRAMADOR : R. XOL (RXO)                                     *        
000400* APLICACION  : LIBRO DE OPERACIONES BURSATILES                  *        
000500* PROGRAMA    : MRETURN - ACTUALIZACION DE RETORNO MENSUAL       *        
000600* TIPO        : BATCH                                            *        
000700* DESCRIPCION : CARGA LAS SOLICITUDES DE MRETTX A UNA TABLA,     *        
000800*             : LAS VALIDA, Y LUEGO HACE UN PASE SECUENCIAL      *        
000900*             : SOBRE MONTHRET ACTUALIZANDO LA FILA EXISTENTE    *        
001000*             : DEL USUARIO Y MES SI HAY COINCIDENCIA VALIDA.    *        
001100*             : LAS SOLICITUDES QUE NO COINCIDIERON SE AGREGAN   *        
001200*             : COMO FILAS NUEVAS AL FINAL DEL MAESTRO.          *        
001300* ARCHIVOS    : MRETTX    - SOLICITUDES DE RETORNO MENSUAL       *        
001400*             : MONTHRET  - MAESTRO DE RETORNO MENSUAL           *        
001500* PROGRAMA(S) : NO APLICA                                        *        
001600******************************************************************        
001700 IDENTIFICATION DIVISION.                                                 
001800 PROGRAM-ID.    MRETURN.                                                  
001900 AUTHOR.        R. XOL.                                                   
002000 INSTALLATION.  CASA DE BOLSA DEL ISTMO - DEPTO DE SISTEMAS.              
002100 DATE-WRITTEN.  14/11/1989.                                               
002200 DATE-COMPILED.                                                           
002300 SECURITY.      CONFIDENCIAL - USO INTERNO DEPTO DE SISTEMAS.             
002400******************************************************************        
002500*                 B I T A C O R A   D E   C A M B I O S          *        
002600******************************************************************        
002700* 14/11/89  RXO  SOL.00019 PROGRAMA ORIGINAL, REEMPLAZA LA HOJA  *        
002800*                          DE CALCULO DE VALOR FUTURO DE MESA.   *        
002900* 21/11/89  RXO  SOL.00023 FORMULAS DE RETORNO EN PORCENTAJE Y   *        
003000*                          EN QUETZALES AGREGADAS.               *        
003100* 06/02/91  MCH  SOL.00095 CAPITAL INICIAL DEBE SER MAYOR A CERO *        
003200*                          PARA QUE LA SOLICITUD SE ACEPTE.      *        
003300* 19/07/94  LBA  SOL.00210 ACTUALIZACION AHORA ES POR USUARIO Y  *        
003400*                          MES, NO SOLO POR USUARIO.             *        
003500* 28/09/98  JAL  Y2K      CLAVE MR-MONTH CONFIRMADA COMO TEXTO   *        
003600*                          DE CCYY DE 4 DIGITOS.                 *        
003700* 11/02/99  JAL  Y2K      COMPARACIONES DE FECHA DE LA TABLA DE  *        
003800*                          SOLICITUDES REVISADAS, SIN CAMBIOS.   *        
003900* 03/05/05  SMZ  SOL.00390 TABLA DE SOLICITUDES AMPLIADA A 500   *        
004000*                          FILAS.                                *        
004100* 16/10/10  SMZ  SOL.00405 SOLICITUD CON MES EN BLANCO AHORA SE  *        
004200*                          CUENTA COMO RECHAZADA.                *        
004300* 25/03/14  MCH  SOL.00460 FILAS NUEVAS SE AGREGAN CON APERTURA  *        
004400*                          EN MODO EXTEND.                       *        
004500******************************************************************        
004600 ENVIRONMENT DIVISION.                                                    
004700 CONFIGURATION SECTION.                                                   
004800 SPECIAL-NAMES.                                                           
004900     C01 IS TOP-OF-FORM                                                   
005000     CLASS CLASE-ESTADO-VALIDO IS 'O' THRU 'P'                            
005100     UPSI-0 IS MRETURN-SW-PRUEBA.                                         
005200 INPUT-OUTPUT SECTION.                                                    
005300 FILE-CONTROL.                                                            
005400     SELECT MRETTX ASSIGN TO MRETTX                                       
005500            ORGANIZATION IS LINE SEQUENTIAL                               
005600            ACCESS MODE IS SEQUENTIAL                                     
005700            FILE STATUS IS FS-MRETTX.                                     
005800     SELECT MONTHRET ASSIGN TO MONTHRET                                   
005900            ORGANIZATION IS SEQUENTIAL                                    
006000            ACCESS MODE IS SEQUENTIAL                                     
006100            FILE STATUS IS FS-MONTHRET.                                   
006200 DATA DIVISION.                                                           
006300 FILE SECTION.                                                            
006400*                   SOLICITUDES DE RETORNO MENSUAL                        
006500 FD  MRETTX                                                               
006600     RECORDING MODE IS F.                                                 
006700 01  REG-MRETTX-LINEA                    PIC X(118).                      
006800*                   MAESTRO DE RETORNO MENSUAL                            
006900 FD  MONTHRET                                                             
007000     RECORDING MODE IS F.                                                 
007100 01  REG-MONTHRET-LINEA                  PIC X(130).                      
007200 WORKING-STORAGE SECTION.                                                 
007300*                    VARIABLES FILE STATUS                                
007400 01  FS-MRETTX                           PIC X(02) VALUE SPACES.          
007500 01  FS-MONTHRET                         PIC X(02) VALUE SPACES.          
007600*                    SWITCHES DE CONTROL                                  
007700 01  WKS-MRETTX-EOF-SW                   PIC X(01) VALUE 'N'.             
007800     88  WKS-MRETTX-EOF                            VALUE 'Y'.             
007900 01  WKS-MONTHRET-EOF-SW                 PIC X(01) VALUE 'N'.             
008000     88  WKS-MONTHRET-EOF                          VALUE 'Y'.             
008100 77  WKS-SOLICITUD-ENCONTRADA-SW         PIC X(01) VALUE 'N'.             
008200     88  WKS-SOLICITUD-ENCONTRADA                  VALUE 'Y'.             
008300*                    FECHA DE PROCESO                                     
008400 01  WKS-FECHA-SISTEMA                   PIC 9(06).                       
008500 01  WKS-FECHA-SISTEMA-X REDEFINES WKS-FECHA-SISTEMA.                     
008600     02  WKS-FS-ANO                      PIC 9(02).                       
008700     02  WKS-FS-MES                      PIC 9(02).                       
008800     02  WKS-FS-DIA                      PIC 9(02).                       
008900 01  WKS-FECHA-PROCESO.                                                   
009000     02  WKS-PROC-CCYY                   PIC 9(04).                       
009100     02  WKS-PROC-MM                     PIC 9(02).                       
009200     02  WKS-PROC-DD                     PIC 9(02).                       
009300 01  WKS-FECHA-PROCESO-X REDEFINES WKS-FECHA-PROCESO                      
009400                                   PIC 9(08).                             
009500*--------------------------------------------------------------*          
009600* CLAVE USUARIO+MES DE LA FILA MAESTRA EN MANO.  SE ARMA CADA   *         
009700* VEZ QUE SE LEE MONTHRET PARA COMPARARLA CONTRA LA TABLA DE    *         
009800* SOLICITUDES EN UNA SOLA COMPARACION.  SOL.00210.              *         
009900*--------------------------------------------------------------*          
010000 01  WKS-CLAVE-MAESTRO-AREA.                                              
010100     02  WKS-CM-USER-ID                  PIC X(28).                       
010200     02  WKS-CM-MONTH                    PIC X(20).                       
010300 01  WKS-CLAVE-MAESTRO REDEFINES WKS-CLAVE-MAESTRO-AREA                   
010400                                   PIC X(48).                             
010500*                    CONTADORES DE LA CORRIDA                             
010600 01  WKS-SOLICITUDES-LEIDAS              PIC S9(05) COMP.                 
010700 01  WKS-SOLICITUDES-ACEPTADAS           PIC S9(05) COMP.                 
010800 01  WKS-SOLICITUDES-RECHAZADAS          PIC S9(05) COMP.                 
010900 01  WKS-FILAS-ACTUALIZADAS              PIC S9(05) COMP.                 
011000 01  WKS-FILAS-INSERTADAS                PIC S9(05) COMP.                 
011100 01  WKS-IDX-SOLICITUD                   PIC S9(05) COMP.                 
011200*--------------------------------------------------------------*          
011300* TABLA DE SOLICITUDES - MRETTX SE CARGA POR COMPLETO ANTES    *          
011400* DEL PASE SOBRE EL MAESTRO, PARA PODER COMPARAR Y REGRABAR    *          
011500* CADA FILA DE MONTHRET EN UN SOLO BARRIDO.  LAS SOLICITUDES   *          
011600* VALIDAS QUE NO COINCIDIERON SE AGREGAN DESPUES.  SOL.00390.  *          
011700*--------------------------------------------------------------*          
011800 01  WKS-TABLA-SOLICITUDES.                                               
011900     02  WKS-SOL-ENTRADA OCCURS 500 TIMES.                                
012000         03  WKS-SOL-CLAVE-AREA.                                          
012100             04  WKS-SOL-USER-ID         PIC X(28).                       
012200             04  WKS-SOL-MONTH           PIC X(20).                       
012300         03  WKS-SOL-START-CAP           PIC S9(09)V99.                   
012400         03  WKS-SOL-CLOSE-CAP           PIC S9(09)V99.                   
012500         03  WKS-SOL-PCT-RETURN          PIC S9(05)V99.                   
012600         03  WKS-SOL-DOLLAR-RETURN       PIC S9(09)V99.                   
012700         03  WKS-SOL-COMMENTS            PIC X(40).                       
012800         03  WKS-SOL-VALIDA-SW           PIC X(01).                       
012900             88  WKS-SOL-VALIDA                   VALUE 'Y'.              
013000         03  WKS-SOL-APLICADA-SW         PIC X(01).                       
013100             88  WKS-SOL-APLICADA                 VALUE 'Y'.              
013200         03  FILLER                      PIC X(06).                       
013300*                    REGISTROS DE RETORNO MENSUAL                         
013400 COPY MRETREC.                                                            
013500*------------------------------------------------------------*            
013600 PROCEDURE DIVISION.                                                      
013700*------------------------------------------------------------*            
013800 100-MAIN SECTION.                                                        
013900     ACCEPT WKS-FECHA-SISTEMA FROM DATE.                                  
014000     MOVE WKS-FS-ANO TO WKS-PROC-CCYY.                                    
014100     ADD 2000 TO WKS-PROC-CCYY.                                           
014200     MOVE WKS-FS-MES TO WKS-PROC-MM.                                      
014300     MOVE WKS-FS-DIA TO WKS-PROC-DD.                                      
014400     DISPLAY '=================================================='.        
014500     DISPLAY 'MRETURN - INICIO DE ACTUALIZACION DE RETORNO'.              
014600     DISPLAY 'FECHA DE PROCESO    : ' WKS-FECHA-PROCESO-X.                
014700     DISPLAY '=================================================='.        
014800     MOVE ZERO TO WKS-SOLICITUDES-LEIDAS                                  
014900                  WKS-SOLICITUDES-ACEPTADAS                               
015000                  WKS-SOLICITUDES-RECHAZADAS                              
015100                  WKS-FILAS-ACTUALIZADAS                                  
015200                  WKS-FILAS-INSERTADAS.                                   
015300     PERFORM 110-ABRE-ARCHIVOS      THRU 110-ABRE-ARCHIVOS-E.             
015400     PERFORM 120-CARGA-SOLICITUDES  THRU                                  
015500             120-CARGA-SOLICITUDES-E.                                     
015600     PERFORM 200-ACTUALIZA-MAESTRO  THRU                                  
015700             200-ACTUALIZA-MAESTRO-E.                                     
015800     PERFORM 800-CIERRA-ARCHIVOS    THRU                                  
015900             800-CIERRA-ARCHIVOS-E.                                       
016000     DISPLAY '=================================================='.        
016100     DISPLAY 'SOLICITUDES LEIDAS     : ' WKS-SOLICITUDES-LEIDAS.          
016200     DISPLAY 'SOLICITUDES ACEPTADAS  : '                                  
016300         WKS-SOLICITUDES-ACEPTADAS.                                       
016400     DISPLAY 'SOLICITUDES RECHAZADAS : '                                  
016500         WKS-SOLICITUDES-RECHAZADAS.                                      
016600     DISPLAY 'FILAS ACTUALIZADAS     : ' WKS-FILAS-ACTUALIZADAS.          
016700     DISPLAY 'FILAS INSERTADAS       : ' WKS-FILAS-INSERTADAS.            
016800     DISPLAY 'MRETURN - FIN DE ACTUALIZACION DE RETORNO'.                 
016900     DISPLAY '=================================================='.        
017000     STOP RUN.                                                            
017100 100-MAIN-E. EXIT.                                                        
017200*--------> APERTURA DE LOS ARCHIVOS DE LA CORRIDA                         
017300 110-ABRE-ARCHIVOS SECTION.                                               
017400     OPEN INPUT MRETTX.                                                   
017500     OPEN I-O   MONTHRET.                                                 
017600 110-ABRE-ARCHIVOS-E. EXIT.                                               
017700*--------> CARGA Y VALIDA TODAS LAS SOLICITUDES EN LA TABLA               
017800 120-CARGA-SOLICITUDES SECTION.                                           
017900     PERFORM 121-LEE-SOLICITUD    THRU 121-LEE-SOLICITUD-E.               
018000     PERFORM 122-ALMACENA-SOLICITUD THRU                                  
018100             122-ALMACENA-SOLICITUD-E                                     
018200         UNTIL WKS-MRETTX-EOF.                                            
018300     CLOSE MRETTX.                                                        
018400 120-CARGA-SOLICITUDES-E. EXIT.                                           
018500*--------> LECTURA SECUENCIAL DE SOLICITUDES                              
018600 121-LEE-SOLICITUD SECTION.                                               
018700     READ MRETTX INTO REG-MRETTX                                          
018800         AT END SET WKS-MRETTX-EOF TO TRUE                                
018900     END-READ.                                                            
019000 121-LEE-SOLICITUD-E. EXIT.                                               
019100*--------> GUARDA LA SOLICITUD EN LA TABLA SI HAY ESPACIO                 
019200 122-ALMACENA-SOLICITUD SECTION.                                          
019300     IF WKS-SOLICITUDES-LEIDAS < 500                                      
019400         ADD 1 TO WKS-SOLICITUDES-LEIDAS                                  
019500         MOVE TX-USER-ID TO                                               
019600             WKS-SOL-USER-ID (WKS-SOLICITUDES-LEIDAS)                     
019700         MOVE TX-MONTH   TO                                               
019800             WKS-SOL-MONTH (WKS-SOLICITUDES-LEIDAS)                       
019900         MOVE TX-START-CAP TO                                             
020000             WKS-SOL-START-CAP (WKS-SOLICITUDES-LEIDAS)                   
020100         MOVE TX-CLOSE-CAP TO                                             
020200             WKS-SOL-CLOSE-CAP (WKS-SOLICITUDES-LEIDAS)                   
020300         MOVE TX-COMMENTS TO                                              
020400             WKS-SOL-COMMENTS (WKS-SOLICITUDES-LEIDAS)                    
020500         MOVE 'N' TO                                                      
020600             WKS-SOL-APLICADA-SW (WKS-SOLICITUDES-LEIDAS)                 
020700         PERFORM 123-VALIDA-SOLICITUD THRU                                
020800                 123-VALIDA-SOLICITUD-E                                   
020900     ELSE                                                                 
021000         ADD 1 TO WKS-SOLICITUDES-RECHAZADAS                              
021100         DISPLAY 'TABLA MRETTX LLENA - FILA DESCARTADA PARA '             
021200             TX-USER-ID                                                   
021300     END-IF.                                                              
021400     PERFORM 121-LEE-SOLICITUD THRU 121-LEE-SOLICITUD-E.                  
021500 122-ALMACENA-SOLICITUD-E. EXIT.                                          
021600*--------> CAPITAL INICIAL POSITIVO Y MES NO EN BLANCO, SI NO             
021700*          LA SOLICITUD SE RECHAZA.  SOL.00095, SOL.00405.                
021800 123-VALIDA-SOLICITUD SECTION.                                            
021900     MOVE 'N' TO WKS-SOL-VALIDA-SW (WKS-SOLICITUDES-LEIDAS).              
022000     IF WKS-SOL-MONTH (WKS-SOLICITUDES-LEIDAS) NOT = SPACES               
022100        AND WKS-SOL-START-CAP (WKS-SOLICITUDES-LEIDAS) > ZERO             
022200         MOVE 'Y' TO                                                      
022300             WKS-SOL-VALIDA-SW (WKS-SOLICITUDES-LEIDAS)                   
022400         ADD 1 TO WKS-SOLICITUDES-ACEPTADAS                               
022500         MOVE ZERO TO                                                     
022600             WKS-SOL-PCT-RETURN (WKS-SOLICITUDES-LEIDAS)                  
022700         MOVE ZERO TO                                                     
022800             WKS-SOL-DOLLAR-RETURN (WKS-SOLICITUDES-LEIDAS)               
022900         IF WKS-SOL-CLOSE-CAP (WKS-SOLICITUDES-LEIDAS) > ZERO             
023000             COMPUTE WKS-SOL-PCT-RETURN                                   
023100                     (WKS-SOLICITUDES-LEIDAS) ROUNDED =                   
023200                 ((WKS-SOL-CLOSE-CAP (WKS-SOLICITUDES-LEIDAS) -           
023300                   WKS-SOL-START-CAP (WKS-SOLICITUDES-LEIDAS)) /          
023400                   WKS-SOL-START-CAP (WKS-SOLICITUDES-LEIDAS))            
023500                   * 100                                                  
023600             COMPUTE WKS-SOL-DOLLAR-RETURN                                
023700                     (WKS-SOLICITUDES-LEIDAS) ROUNDED =                   
023800                 WKS-SOL-CLOSE-CAP (WKS-SOLICITUDES-LEIDAS) -             
023900                 WKS-SOL-START-CAP (WKS-SOLICITUDES-LEIDAS)               
024000         END-IF                                                           
024100     ELSE                                                                 
024200         ADD 1 TO WKS-SOLICITUDES-RECHAZADAS                              
024300     END-IF.                                                              
024400 123-VALIDA-SOLICITUD-E. EXIT.                                            
024500*--------> UN SOLO PASE SOBRE MONTHRET, REGRABANDO CADA FILA              
024600*          QUE COINCIDA CON UNA SOLICITUD VALIDA.  SOL.00210.             
024700 200-ACTUALIZA-MAESTRO SECTION.                                           
024800     PERFORM 210-LEE-MAESTRO      THRU 210-LEE-MAESTRO-E.                 
024900     PERFORM 220-BARRE-UN-MAESTRO THRU                                    
025000             220-BARRE-UN-MAESTRO-E                                       
025100         UNTIL WKS-MONTHRET-EOF.                                          
025200 200-ACTUALIZA-MAESTRO-E. EXIT.                                           
025300*--------> LECTURA SECUENCIAL DEL MAESTRO DE RETORNO MENSUAL              
025400 210-LEE-MAESTRO SECTION.                                                 
025500     READ MONTHRET INTO REG-MRETURN                                       
025600         AT END SET WKS-MONTHRET-EOF TO TRUE                              
025700     END-READ.                                                            
025800 210-LEE-MAESTRO-E. EXIT.                                                 
025900*--------> ARMA LA CLAVE Y BUSCA COINCIDENCIA EN LA TABLA                 
026000 220-BARRE-UN-MAESTRO SECTION.                                            
026100     MOVE MR-USER-ID TO WKS-CM-USER-ID.                                   
026200     MOVE MR-MONTH   TO WKS-CM-MONTH.                                     
026300     SET WKS-SOLICITUD-ENCONTRADA TO FALSE.                               
026400     PERFORM 230-BUSCA-COINCIDENCIA THRU                                  
026500             230-BUSCA-COINCIDENCIA-E                                     
026600         VARYING WKS-IDX-SOLICITUD FROM 1 BY 1                            
026700             UNTIL WKS-IDX-SOLICITUD > WKS-SOLICITUDES-LEIDAS             
026800                OR WKS-SOLICITUD-ENCONTRADA.                              
026900     IF WKS-SOLICITUD-ENCONTRADA                                          
027000         PERFORM 240-APLICA-ACTUALIZACION THRU                            
027100                 240-APLICA-ACTUALIZACION-E                               
027200     END-IF.                                                              
027300     PERFORM 210-LEE-MAESTRO THRU 210-LEE-MAESTRO-E.                      
027400 220-BARRE-UN-MAESTRO-E. EXIT.                                            
027500*--------> COMPARA LA CLAVE MAESTRA CONTRA LA TABLA DE                    
027600*          SOLICITUDES VALIDAS Y NO APLICADAS                             
027700 230-BUSCA-COINCIDENCIA SECTION.                                          
027800     IF WKS-SOL-CLAVE-AREA (WKS-IDX-SOLICITUD) =                          
027900                             WKS-CLAVE-MAESTRO                            
028000        AND WKS-SOL-VALIDA (WKS-IDX-SOLICITUD)                            
028100        AND NOT WKS-SOL-APLICADA (WKS-IDX-SOLICITUD)                      
028200         SET WKS-SOLICITUD-ENCONTRADA TO TRUE                             
028300     END-IF.                                                              
028400 230-BUSCA-COINCIDENCIA-E. EXIT.                                          
028500*--------> REGRABA LA FILA MAESTRA CON LOS DATOS DE LA                    
028600*          SOLICITUD QUE COINCIDIO                                        
028700 240-APLICA-ACTUALIZACION SECTION.                                        
028800     MOVE WKS-SOL-START-CAP (WKS-IDX-SOLICITUD)                           
028900                                  TO MR-START-CAP.                        
029000     MOVE WKS-SOL-CLOSE-CAP (WKS-IDX-SOLICITUD)                           
029100                                  TO MR-CLOSE-CAP.                        
029200     MOVE WKS-SOL-PCT-RETURN (WKS-IDX-SOLICITUD)                          
029300                                  TO MR-PCT-RETURN.                       
029400     MOVE WKS-SOL-DOLLAR-RETURN (WKS-IDX-SOLICITUD)                       
029500                                  TO MR-DOLLAR-RETURN.                    
029600     MOVE WKS-SOL-COMMENTS (WKS-IDX-SOLICITUD) TO MR-COMMENTS.            
029700     REWRITE REG-MONTHRET-LINEA FROM REG-MRETURN.                         
029800     IF FS-MONTHRET NOT = '00'                                            
029900         DISPLAY 'ERROR AL REGRABAR MONTHRET, ESTADO '                    
030000             FS-MONTHRET                                                  
030100     END-IF.                                                              
030200     MOVE 'Y' TO WKS-SOL-APLICADA-SW (WKS-IDX-SOLICITUD).                 
030300     ADD 1 TO WKS-FILAS-ACTUALIZADAS.                                     
030400 240-APLICA-ACTUALIZACION-E. EXIT.                                        
030500*--------> LAS SOLICITUDES VALIDAS QUE NO COINCIDIERON SON                
030600*          USUARIO Y MES NUEVOS - SE AGREGAN.  SOL.00460.                 
030700 800-CIERRA-ARCHIVOS SECTION.                                             
030800     CLOSE MONTHRET.                                                      
030900     IF WKS-SOLICITUDES-ACEPTADAS > WKS-FILAS-ACTUALIZADAS                
031000         OPEN EXTEND MONTHRET                                             
031100         PERFORM 810-GRABA-UNA-NUEVA THRU                                 
031200                 810-GRABA-UNA-NUEVA-E                                    
031300             VARYING WKS-IDX-SOLICITUD FROM 1 BY 1                        
031400                 UNTIL WKS-IDX-SOLICITUD >                                
031500                       WKS-SOLICITUDES-LEIDAS                             
031600         CLOSE MONTHRET                                                   
031700     END-IF.                                                              
031800 800-CIERRA-ARCHIVOS-E. EXIT.                                             
031900*--------> ESCRIBE UNA SOLICITUD VALIDA Y NO APLICADA COMO                
032000*          FILA NUEVA DEL MAESTRO                                         
032100 810-GRABA-UNA-NUEVA SECTION.                                             
032200     IF WKS-SOL-VALIDA (WKS-IDX-SOLICITUD)                                
032300        AND NOT WKS-SOL-APLICADA (WKS-IDX-SOLICITUD)                      
032400         MOVE WKS-SOL-USER-ID (WKS-IDX-SOLICITUD)                         
032500                                  TO MR-USER-ID                           
032600         MOVE WKS-SOL-MONTH (WKS-IDX-SOLICITUD) TO MR-MONTH               
032700         MOVE WKS-SOL-START-CAP (WKS-IDX-SOLICITUD)                       
032800                                  TO MR-START-CAP                         
032900         MOVE WKS-SOL-CLOSE-CAP (WKS-IDX-SOLICITUD)                       
033000                                  TO MR-CLOSE-CAP                         
033100         MOVE WKS-SOL-PCT-RETURN (WKS-IDX-SOLICITUD)                      
033200                                  TO MR-PCT-RETURN                        
033300         MOVE WKS-SOL-DOLLAR-RETURN (WKS-IDX-SOLICITUD)                   
033400                                  TO MR-DOLLAR-RETURN                     
033500         MOVE WKS-SOL-COMMENTS (WKS-IDX-SOLICITUD)                        
033600                                  TO MR-COMMENTS                          
033700         WRITE REG-MONTHRET-LINEA FROM REG-MRETURN                        
033800         IF FS-MONTHRET NOT = '00'                                        
033900             DISPLAY 'ERROR AL GRABAR MONTHRET, ESTADO '                  
034000                 FS-MONTHRET                                              
034100         END-IF                                                           
034200         MOVE 'Y' TO WKS-SOL-APLICADA-SW (WKS-IDX-SOLICITUD)              
034300         ADD 1 TO WKS-FILAS-INSERTADAS                                    
034400     END-IF.                                                              
034500 810-GRABA-UNA-NUEVA-E. EXIT.                                             
