000100******************************************************************        
000200*     R E G I S T R O   D E   M E T R I C A S   ( M E T R E N G )*        
000300******************************************************************        
000400* MTRREC - REGISTRO DE TRABAJO DE METRICAS DE RENDIMIENTO.                
000500* CONSTRUIDO POR METRENG SOBRE LAS OPERACIONES CERRADAS DENTRO            
000600* DEL RANGO DE FECHAS SOLICITADO.                                         
000700******************************************************************        
000800 01  REG-METRICS.                                                         
000900     02  MT-NET-PNL                PIC S9(09)V99.                         
001000     02  MT-EXPECTANCY             PIC S9(09)V99.                         
001100     02  MT-PROFIT-FACTOR          PIC S9(05)V99.                         
001200     02  MT-WIN-PCT                PIC S9(03)V99.                         
001300     02  MT-AVG-WIN                PIC S9(09)V99.                         
001400     02  MT-AVG-LOSS               PIC S9(09)V99.                         
001500     02  MT-TOTAL-TRADES           PIC S9(05)      COMP.                  
001600     02  MT-WINNING-TRADES         PIC S9(05)      COMP.                  
001700     02  MT-LOSING-TRADES          PIC S9(05)      COMP.                  
001800     02  FILLER                    PIC X(09).                             
