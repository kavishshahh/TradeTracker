000100******************************************************************        
000200* FECHA       : 22/06/1989                                       *        
000300* PROGRAMADOR : M. CHAVAC (MCH)                                  *        
000400* APLICACION  : LIBRO DE OPERACIONES BURSATILES                  *        
000500* PROGRAMA    : TRDEXIT - CIERRE DE OPERACIONES ABIERTAS         *        
000600* TIPO        : BATCH                                            *        
000700* DESCRIPCION : TOMA LAS SOLICITUDES DE CIERRE DEL ARCHIVO       *        
000800*             : TRADETX Y LAS APLICA CONTRA LA PRIMERA OPERACION *        
000900*             : ABIERTA QUE COINCIDA POR USUARIO Y TICKER.  SI   *        
001000*             : LAS ACCIONES A CERRAR SON MENOS QUE LAS          *        
001100*             : ABIERTAS, DIVIDE LA FILA EN UNA PARTE CERRADA Y  *        
001200*             : UNA PARTE QUE PERMANECE ABIERTA.                 *        
001300* ARCHIVOS    : TRADES    - LIBRO MAESTRO DE OPERACIONES         *        
001400*             : TRADETX   - SOLICITUDES DE CIERRE                *        
001500* PROGRAMA(S) : NO APLICA                                        *        
001600******************************************************************        
001700 IDENTIFICATION DIVISION.                                                 
001800 PROGRAM-ID.    TRDEXIT.                                                  
001900 AUTHOR.        M. CHAVAC.                                                
002000 INSTALLATION.  CASA DE BOLSA DEL ISTMO - DEPTO DE SISTEMAS.              
002100 DATE-WRITTEN.  22/06/1989.                                               
002200 DATE-COMPILED.                                                           
002300 SECURITY.      CONFIDENCIAL - USO INTERNO DEPTO DE SISTEMAS.             
002400******************************************************************        
002500*                 B I T A C O R A   D E   C A M B I O S          *        
002600******************************************************************        
002700* 22/06/89  MCH  SOL.00152 PROGRAMA ORIGINAL, CIERRE DE LOTES.   *        
002800* 29/06/89  MCH  SOL.00159 REGLA DE PRIMER LOTE ABIERTO.         *        
002900* 17/01/91  LBA  SOL.00265 LA SALIDA PARCIAL DIVIDE LA FILA EN   *        
003000*                          UNA FILA CERRADA NUEVA.               *        
003100* 22/08/93  SMZ  SOL.00332 RECHAZO POR ACCIONES INSUFICIENTES.   *        
003200* 30/03/95  SMZ  SOL.00378 RESIDUO CERCANO A CERO SE TRATA COMO  *        
003300*                          SALIDA TOTAL.                         *        
003400* 11/12/96  RXO  SOL.00421 SUFIJO DE NOTAS EN SALIDA TOTAL Y     *        
003500*                          PARCIAL.                              *        
003600* 14/09/98  JAL  Y2K      TR-EXIT-DATE CONFIRMADO CCYYMMDD.      *        
003700* 02/02/99  JAL  Y2K      BUSQUEDA DE MAX-ID REVISADA PARA AO2K. *        
003800* 19/04/03  MCH  SOL.00512 FILAS DIVIDIDAS SE AGREGAN AL FINAL   *        
003900*                          DEL LIBRO CON OPEN EXTEND.            *        
004000* 08/11/07  MCH  SOL.00579 REPORTE DE RECHAZOS MUESTRA EL MOTIVO *        
004100*                          EN TEXTO, NO EN CODIGO.               *        
004200* 27/06/12  LBA  SOL.00655 TABLA DIMENSIONADA A 300 SOLICITUDES  *        
004300*                          DE CIERRE POR CORRIDA.                *        
004400* 14/03/16  LBA  SOL.00698 EL SUFIJO DE NOTAS TRUNCABA A LA      *        
004500*                          PRIMERA PALABRA - AHORA USA EL LARGO  *        
004600*                          REAL DE CADA NOTA, NO UN DELIMITADOR. *        
004700******************************************************************        
004800 ENVIRONMENT DIVISION.                                                    
004900 CONFIGURATION SECTION.                                                   
005000 SPECIAL-NAMES.                                                           
005100     C01 IS TOP-OF-FORM                                                   
005200     CLASS CLASE-ESTADO-VALIDO IS 'O' THRU 'P'                            
005300     UPSI-0 IS TRDEXIT-SW-PRUEBA.                                         
005400 INPUT-OUTPUT SECTION.                                                    
005500 FILE-CONTROL.                                                            
005600     SELECT TRADES ASSIGN TO TRADES                                       
005700            ORGANIZATION IS SEQUENTIAL                                    
005800            ACCESS MODE IS SEQUENTIAL                                     
005900            FILE STATUS IS FS-TRADES.                                     
006000     SELECT TRADETX ASSIGN TO TRADETX                                     
006100            ORGANIZATION IS LINE SEQUENTIAL                               
006200            ACCESS MODE IS SEQUENTIAL                                     
006300            FILE STATUS IS FS-TRADETX.                                    
006400 DATA DIVISION.                                                           
006500 FILE SECTION.                                                            
006600*                   LIBRO MAESTRO DE OPERACIONES                          
006700 FD  TRADES                                                               
006800     RECORDING MODE IS F.                                                 
006900 COPY TRDREC.                                                             
007000*                   SOLICITUDES DE CIERRE (TRADETX)                       
007100 FD  TRADETX                                                              
007200     RECORDING MODE IS F.                                                 
007300 COPY TXNREC.                                                             
007400 WORKING-STORAGE SECTION.                                                 
007500*                    VARIABLES FILE STATUS                                
007600 01  FS-TRADES                           PIC X(02) VALUE SPACES.          
007700 01  FS-TRADETX                          PIC X(02) VALUE SPACES.          
007800*                    SWITCHES DE CONTROL                                  
007900 01  WKS-TRADETX-EOF-SW                  PIC X(01) VALUE 'N'.             
008000     88  WKS-TRADETX-EOF                           VALUE 'Y'.             
008100 01  WKS-TRADES-EOF-SW                   PIC X(01) VALUE 'N'.             
008200     88  WKS-TRADES-EOF                            VALUE 'Y'.             
008300 77  WKS-REGRABAR-SW                     PIC X(01) VALUE 'N'.             
008400     88  WKS-REGRABAR                              VALUE 'Y'.             
008500*                    FECHA DE PROCESO                                     
008600 01  WKS-FECHA-SISTEMA                   PIC 9(06).                       
008700 01  WKS-FECHA-SISTEMA-X REDEFINES WKS-FECHA-SISTEMA.                     
008800     02  WKS-FS-ANO                      PIC 9(02).                       
008900     02  WKS-FS-MES                      PIC 9(02).                       
009000     02  WKS-FS-DIA                      PIC 9(02).                       
009100 01  WKS-FECHA-PROCESO.                                                   
009200     02  WKS-PROC-CCYY                   PIC 9(04).                       
009300     02  WKS-PROC-MM                     PIC 9(02).                       
009400     02  WKS-PROC-DD                     PIC 9(02).                       
009500 01  WKS-FECHA-PROCESO-X REDEFINES WKS-FECHA-PROCESO                      
009600                                   PIC 9(08).                             
009700*                    CONTADORES DE CORRIDA                                
009800 01  WKS-SIG-ID-DIVIDIDO                 PIC 9(10) COMP.                  
009900 01  WKS-TOTAL-CERRADAS                  PIC S9(05) COMP.                 
010000 01  WKS-TOTAL-RECHAZADAS                PIC S9(05) COMP.                 
010100 01  WKS-TOTAL-SOLICITUDES               PIC S9(05) COMP.                 
010200 01  WKS-TOTAL-DIVIDIDAS                 PIC S9(05) COMP.                 
010300 01  WKS-IDX-ET                          PIC S9(05) COMP.                 
010400 01  WKS-IDX-SP                          PIC S9(05) COMP.                 
010500 01  WKS-IDX-COINCIDE                    PIC S9(05) COMP.                 
010600*                    AREAS DE TRABAJO                                     
010700 01  WKS-MAX-ID-EDIT                     PIC X(10)                        
010800                                   VALUE '0000000000'.                    
010900 01  WKS-ACCIONES-RESTANTES              PIC S9(07)V9(04).                
011000 01  WKS-NOTAS-TRABAJO                   PIC X(60) VALUE SPACES.          
011100 01  WKS-NOTAS-TRABAJO-X REDEFINES WKS-NOTAS-TRABAJO.                     
011200     02  WKS-NOTAS-LINEA-1               PIC X(30).                       
011300     02  WKS-NOTAS-LINEA-2               PIC X(30).                       
011400 01  WKS-LARGO-NOTAS-TR                  PIC S9(03) COMP.                 
011500 01  WKS-LARGO-NOTAS-ET                  PIC S9(03) COMP.                 
011600*                    FILA DE TRABAJO PARA UNA DIVISION                    
011700*                    (IMAGEN PLANA DE REG-TRADE, 186 BYTES)               
011800 01  WKS-FILA-DIVIDIDA.                                                   
011900     02  SB-ID                           PIC X(10).                       
012000     02  SB-USER-ID                      PIC X(28).                       
012100     02  SB-DATE                         PIC 9(08).                       
012200     02  SB-EXIT-DATE                    PIC 9(08).                       
012300     02  SB-TICKER                       PIC X(10).                       
012400     02  SB-BUY-PRICE                    PIC S9(07)V99.                   
012500     02  SB-SELL-PRICE                   PIC S9(07)V99.                   
012600     02  SB-SHARES                       PIC S9(07)V9(04).                
012700     02  SB-RISK-PCT                     PIC S9(03)V99.                   
012800     02  SB-RISK-DOLLARS                 PIC S9(07)V99.                   
012900     02  SB-ACCT-BALANCE                 PIC S9(09)V99.                   
013000     02  SB-STATUS                       PIC X(06).                       
013100     02  SB-NOTES                        PIC X(60).                       
013200     02  FILLER                          PIC X(02).                       
013300*                    TABLA DE SOLICITUDES DE CIERRE                       
013400 01  WKS-TABLA-SALIDAS.                                                   
013500     02  WKS-ENTRADA-ET OCCURS 300 TIMES.                                 
013600         03  ET-USER-ID                  PIC X(28).                       
013700         03  ET-TICKER                   PIC X(10).                       
013800         03  ET-SHARES                   PIC S9(07)V9(04).                
013900         03  ET-SELL-PRICE               PIC S9(07)V99.                   
014000         03  ET-NOTES                    PIC X(60).                       
014100         03  ET-RESULT                   PIC X(01) VALUE 'P'.             
014200             88  ET-PENDIENTE                      VALUE 'P'.             
014300             88  ET-CERRADA-TOTAL                  VALUE 'F'.             
014400             88  ET-CERRADA-PARCIAL                VALUE 'R'.             
014500             88  ET-RECHAZADA                      VALUE 'J'.             
014600         03  ET-MOTIVO-RECHAZO           PIC X(30) VALUE SPACES.          
014700         03  FILLER                      PIC X(05).                       
014800*                    TABLA DE FILAS DIVIDIDAS PENDIENTES                  
014900 01  WKS-TABLA-DIVIDIDAS.                                                 
015000     02  WKS-FILA-GUARDADA OCCURS 300 TIMES PIC X(186).                   
015100*------------------------------------------------------------*            
015200 PROCEDURE DIVISION.                                                      
015300*------------------------------------------------------------*            
015400 100-MAIN SECTION.                                                        
015500     ACCEPT WKS-FECHA-SISTEMA FROM DATE.                                  
015600     MOVE WKS-FS-ANO TO WKS-PROC-CCYY.                                    
015700     ADD 1900 TO WKS-PROC-CCYY.                                           
015800     IF WKS-PROC-CCYY < 1950                                              
015900         ADD 100 TO WKS-PROC-CCYY                                         
016000     END-IF.                                                              
016100     MOVE WKS-FS-MES TO WKS-PROC-MM.                                      
016200     MOVE WKS-FS-DIA TO WKS-PROC-DD.                                      
016300     DISPLAY '=================================================='.        
016400     DISPLAY 'TRDEXIT - INICIO DE CIERRE DE OPERACIONES'.                 
016500     DISPLAY 'FECHA DE PROCESO : ' WKS-FECHA-PROCESO-X.                   
016600     DISPLAY '=================================================='.        
016700     MOVE ZERO TO WKS-SIG-ID-DIVIDIDO WKS-TOTAL-CERRADAS                  
016800                  WKS-TOTAL-RECHAZADAS WKS-TOTAL-SOLICITUDES              
016900                  WKS-TOTAL-DIVIDIDAS.                                    
017000     PERFORM 110-CARGA-SALIDAS    THRU 110-CARGA-SALIDAS-E.               
017100     PERFORM 200-BUSCA-ULTIMO-ID  THRU 200-BUSCA-ULTIMO-ID-E.             
017200     PERFORM 300-ABRE-MAESTRO     THRU 300-ABRE-MAESTRO-E.                
017300     PERFORM 400-LEE-MAESTRO      THRU 400-LEE-MAESTRO-E.                 
017400     PERFORM 500-PROCESA-MAESTRO  THRU 500-PROCESA-MAESTRO-E              
017500         UNTIL WKS-TRADES-EOF.                                            
017600     PERFORM 600-CIERRA-MAESTRO   THRU 600-CIERRA-MAESTRO-E.              
017700     PERFORM 700-REPORTA-RECHAZOS THRU 700-REPORTA-RECHAZOS-E.            
017800     DISPLAY '=================================================='.        
017900     DISPLAY 'LOTES CERRADOS          : ' WKS-TOTAL-CERRADAS.             
018000     DISPLAY 'SOLICITUDES RECHAZADAS  : ' WKS-TOTAL-RECHAZADAS.           
018100     DISPLAY 'TRDEXIT - FIN DE CIERRE DE OPERACIONES'.                    
018200     DISPLAY '=================================================='.        
018300     STOP RUN.                                                            
018400 100-MAIN-E. EXIT.                                                        
018500*--------> CARGA LAS SOLICITUDES DE CIERRE DE TRADETX (SOL.159)           
018600 110-CARGA-SALIDAS SECTION.                                               
018700     OPEN INPUT TRADETX.                                                  
018800     PERFORM 120-LEE-TRADETX THRU 120-LEE-TRADETX-E.                      
018900     PERFORM 130-ARMA-ENTRADA THRU 130-ARMA-ENTRADA-E                     
019000         UNTIL WKS-TRADETX-EOF.                                           
019100     CLOSE TRADETX.                                                       
019200 110-CARGA-SALIDAS-E. EXIT.                                               
019300 120-LEE-TRADETX SECTION.                                                 
019400     READ TRADETX                                                         
019500         AT END SET WKS-TRADETX-EOF TO TRUE                               
019600     END-READ.                                                            
019700 120-LEE-TRADETX-E. EXIT.                                                 
019800 130-ARMA-ENTRADA SECTION.                                                
019900     IF TX-TYPE-EXIT                                                      
020000         ADD 1 TO WKS-TOTAL-SOLICITUDES                                   
020100         MOVE TX-EXIT-USER-ID    TO                                       
020200                       ET-USER-ID (WKS-TOTAL-SOLICITUDES)                 
020300         MOVE TX-EXIT-TICKER     TO                                       
020400                       ET-TICKER (WKS-TOTAL-SOLICITUDES)                  
020500         MOVE TX-EXIT-SHARES     TO                                       
020600                       ET-SHARES (WKS-TOTAL-SOLICITUDES)                  
020700         MOVE TX-EXIT-SELL-PRICE TO                                       
020800                       ET-SELL-PRICE (WKS-TOTAL-SOLICITUDES)              
020900         MOVE TX-EXIT-NOTES      TO                                       
021000                       ET-NOTES (WKS-TOTAL-SOLICITUDES)                   
021100         MOVE 'P'                TO                                       
021200                       ET-RESULT (WKS-TOTAL-SOLICITUDES)                  
021300     END-IF.                                                              
021400     PERFORM 120-LEE-TRADETX THRU 120-LEE-TRADETX-E.                      
021500 130-ARMA-ENTRADA-E. EXIT.                                                
021600*--------> BUSCA EL MAYOR TR-ID YA GRABADO EN EL LIBRO                    
021700 200-BUSCA-ULTIMO-ID SECTION.                                             
021800     OPEN INPUT TRADES.                                                   
021900     PERFORM 210-LEE-MAXIMO-ID THRU 210-LEE-MAXIMO-ID-E                   
022000         UNTIL FS-TRADES = '10'.                                          
022100     CLOSE TRADES.                                                        
022200     MOVE WKS-MAX-ID-EDIT TO WKS-SIG-ID-DIVIDIDO.                         
022300     MOVE SPACES TO FS-TRADES.                                            
022400 200-BUSCA-ULTIMO-ID-E. EXIT.                                             
022500 210-LEE-MAXIMO-ID SECTION.                                               
022600     READ TRADES                                                          
022700         AT END                                                           
022800             MOVE '10' TO FS-TRADES                                       
022900         NOT AT END                                                       
023000             IF TR-ID NUMERIC                                             
023100                 IF TR-ID > WKS-MAX-ID-EDIT                               
023200                     MOVE TR-ID TO WKS-MAX-ID-EDIT                        
023300                 END-IF                                                   
023400             END-IF                                                       
023500     END-READ.                                                            
023600 210-LEE-MAXIMO-ID-E. EXIT.                                               
023700*--------> ABRE EL LIBRO MAESTRO PARA ACTUALIZACION                       
023800 300-ABRE-MAESTRO SECTION.                                                
023900     OPEN I-O TRADES.                                                     
024000 300-ABRE-MAESTRO-E. EXIT.                                                
024100*--------> LECTURA SECUENCIAL DEL LIBRO MAESTRO                           
024200 400-LEE-MAESTRO SECTION.                                                 
024300     READ TRADES                                                          
024400         AT END SET WKS-TRADES-EOF TO TRUE                                
024500     END-READ.                                                            
024600 400-LEE-MAESTRO-E. EXIT.                                                 
024700*--------> PROCESA CADA OPERACION ABIERTA DEL LIBRO                       
024800 500-PROCESA-MAESTRO SECTION.                                             
024900     SET WKS-REGRABAR TO FALSE.                                           
025000     MOVE ZERO TO WKS-IDX-COINCIDE.                                       
025100     IF TR-STATUS-OPEN                                                    
025200         PERFORM 510-BUSCA-COINCIDENCIA THRU                              
025300                 510-BUSCA-COINCIDENCIA-E                                 
025400             VARYING WKS-IDX-ET FROM 1 BY 1                               
025500             UNTIL WKS-IDX-ET > WKS-TOTAL-SOLICITUDES                     
025600                OR WKS-IDX-COINCIDE > ZERO                                
025700         IF WKS-IDX-COINCIDE > ZERO                                       
025800             PERFORM 520-APLICA-SALIDA THRU 520-APLICA-SALIDA-E           
025900         END-IF                                                           
026000     END-IF.                                                              
026100     IF WKS-REGRABAR                                                      
026200         REWRITE REG-TRADE                                                
026300         IF FS-TRADES NOT = '00'                                          
026400             DISPLAY 'ERROR AL REGRABAR TRADES, STATUS '                  
026500                      FS-TRADES                                           
026600         END-IF                                                           
026700     END-IF.                                                              
026800     PERFORM 400-LEE-MAESTRO THRU 400-LEE-MAESTRO-E.                      
026900 500-PROCESA-MAESTRO-E. EXIT.                                             
027000 510-BUSCA-COINCIDENCIA SECTION.                                          
027100     IF ET-PENDIENTE (WKS-IDX-ET)                                         
027200         IF ET-USER-ID (WKS-IDX-ET) = TR-USER-ID AND                      
027300            ET-TICKER (WKS-IDX-ET)  = TR-TICKER                           
027400             MOVE WKS-IDX-ET TO WKS-IDX-COINCIDE                          
027500         END-IF                                                           
027600     END-IF.                                                              
027700 510-BUSCA-COINCIDENCIA-E. EXIT.                                          
027800*--------> APLICA LA SALIDA CONTRA EL LOTE ABIERTO (SOL.332)              
027900 520-APLICA-SALIDA SECTION.                                               
028000     IF ET-SHARES (WKS-IDX-COINCIDE) > TR-SHARES                          
028100         SET ET-RECHAZADA (WKS-IDX-COINCIDE) TO TRUE                      
028200         MOVE 'ACCIONES INSUFICIENTES' TO                                 
028300                        ET-MOTIVO-RECHAZO (WKS-IDX-COINCIDE)              
028400     ELSE                                                                 
028500         COMPUTE WKS-ACCIONES-RESTANTES =                                 
028600             TR-SHARES - ET-SHARES (WKS-IDX-COINCIDE)                     
028700         IF WKS-ACCIONES-RESTANTES < 0.0000000001 AND                     
028800            WKS-ACCIONES-RESTANTES > -0.0000000001                        
028900             PERFORM 530-SALIDA-TOTAL THRU 530-SALIDA-TOTAL-E             
029000         ELSE                                                             
029100             PERFORM 540-SALIDA-PARCIAL THRU                              
029200                     540-SALIDA-PARCIAL-E                                 
029300         END-IF                                                           
029400     END-IF.                                                              
029500 520-APLICA-SALIDA-E. EXIT.                                               
029600*--------> CIERRA LA OPERACION POR COMPLETO                               
029700 530-SALIDA-TOTAL SECTION.                                                
029800     MOVE ET-SELL-PRICE (WKS-IDX-COINCIDE) TO TR-SELL-PRICE.              
029900     MOVE 'CLOSED'                         TO TR-STATUS.                  
030000     MOVE WKS-FECHA-PROCESO-X              TO TR-EXIT-DATE.               
030100     MOVE ET-SHARES (WKS-IDX-COINCIDE)     TO TR-SHARES.                  
030200     MOVE SPACES                           TO WKS-NOTAS-TRABAJO.          
030300     PERFORM 560-RECORTA-NOTAS THRU 560-RECORTA-NOTAS-E.                  
030400     STRING TR-NOTES (1:WKS-LARGO-NOTAS-TR) DELIMITED BY SIZE             
030500            ' | Cierre: '                    DELIMITED BY SIZE            
030600            ET-NOTES (WKS-IDX-COINCIDE)                                   
030700                (1:WKS-LARGO-NOTAS-ET)       DELIMITED BY SIZE            
030800            INTO WKS-NOTAS-TRABAJO.                                       
030900     MOVE WKS-NOTAS-TRABAJO TO TR-NOTES.                                  
031000     SET ET-CERRADA-TOTAL (WKS-IDX-COINCIDE) TO TRUE.                     
031100     SET WKS-REGRABAR TO TRUE.                                            
031200     ADD 1 TO WKS-TOTAL-CERRADAS.                                         
031300 530-SALIDA-TOTAL-E. EXIT.                                                
031400*--------> CIERRA UNA PARTE Y DEJA EL RESTO ABIERTO (SOL.265)             
031500 540-SALIDA-PARCIAL SECTION.                                              
031600     PERFORM 550-ARMA-FILA-DIVIDIDA THRU                                  
031700             550-ARMA-FILA-DIVIDIDA-E.                                    
031800     SUBTRACT ET-SHARES (WKS-IDX-COINCIDE) FROM TR-SHARES.                
031900     SET ET-CERRADA-PARCIAL (WKS-IDX-COINCIDE) TO TRUE.                   
032000     SET WKS-REGRABAR TO TRUE.                                            
032100     ADD 1 TO WKS-TOTAL-CERRADAS.                                         
032200 540-SALIDA-PARCIAL-E. EXIT.                                              
032300*--------> ARMA LA NUEVA FILA CERRADA DE LA DIVISION                      
032400 550-ARMA-FILA-DIVIDIDA SECTION.                                          
032500     ADD 1 TO WKS-TOTAL-DIVIDIDAS.                                        
032600     ADD 1 TO WKS-SIG-ID-DIVIDIDO.                                        
032700     MOVE SPACES                 TO WKS-FILA-DIVIDIDA.                    
032800     MOVE WKS-SIG-ID-DIVIDIDO    TO WKS-MAX-ID-EDIT.                      
032900     MOVE WKS-MAX-ID-EDIT        TO SB-ID.                                
033000     MOVE TR-USER-ID             TO SB-USER-ID.                           
033100     MOVE TR-DATE                TO SB-DATE.                              
033200     MOVE TR-TICKER              TO SB-TICKER.                            
033300     MOVE TR-BUY-PRICE           TO SB-BUY-PRICE.                         
033400     MOVE ET-SELL-PRICE (WKS-IDX-COINCIDE) TO SB-SELL-PRICE.              
033500     MOVE ET-SHARES (WKS-IDX-COINCIDE)     TO SB-SHARES.                  
033600     MOVE TR-RISK-PCT            TO SB-RISK-PCT.                          
033700     MOVE TR-RISK-DOLLARS        TO SB-RISK-DOLLARS.                      
033800     MOVE TR-ACCT-BALANCE        TO SB-ACCT-BALANCE.                      
033900     MOVE 'CLOSED'               TO SB-STATUS.                            
034000     MOVE WKS-FECHA-PROCESO-X    TO SB-EXIT-DATE.                         
034100     MOVE SPACES                 TO WKS-NOTAS-TRABAJO.                    
034200     PERFORM 560-RECORTA-NOTAS THRU 560-RECORTA-NOTAS-E.                  
034300     STRING TR-NOTES (1:WKS-LARGO-NOTAS-TR) DELIMITED BY SIZE             
034400            ' | Cierre parcial: '            DELIMITED BY SIZE            
034500            ET-NOTES (WKS-IDX-COINCIDE)                                   
034600                (1:WKS-LARGO-NOTAS-ET)       DELIMITED BY SIZE            
034700            INTO WKS-NOTAS-TRABAJO.                                       
034800     MOVE WKS-NOTAS-TRABAJO TO SB-NOTES.                                  
034900     MOVE WKS-FILA-DIVIDIDA TO                                            
035000                  WKS-FILA-GUARDADA (WKS-TOTAL-DIVIDIDAS).                
035100 550-ARMA-FILA-DIVIDIDA-E. EXIT.                                          
035200*--------> CALCULA EL LARGO REAL DE CADA NOTA (SOL.698)                   
035300 560-RECORTA-NOTAS SECTION.                                               
035400     MOVE 60 TO WKS-LARGO-NOTAS-TR.                                       
035500     PERFORM 561-RETROCEDE-TR THRU 561-RETROCEDE-TR-E                     
035600         UNTIL TR-NOTES (WKS-LARGO-NOTAS-TR:1) NOT = SPACE                
035700            OR WKS-LARGO-NOTAS-TR = 0.                                    
035800     IF WKS-LARGO-NOTAS-TR = 0                                            
035900         MOVE 1 TO WKS-LARGO-NOTAS-TR                                     
036000     END-IF.                                                              
036100     MOVE 60 TO WKS-LARGO-NOTAS-ET.                                       
036200     PERFORM 562-RETROCEDE-ET THRU 562-RETROCEDE-ET-E                     
036300         UNTIL ET-NOTES (WKS-IDX-COINCIDE)                                
036400                   (WKS-LARGO-NOTAS-ET:1) NOT = SPACE                     
036500            OR WKS-LARGO-NOTAS-ET = 0.                                    
036600     IF WKS-LARGO-NOTAS-ET = 0                                            
036700         MOVE 1 TO WKS-LARGO-NOTAS-ET                                     
036800     END-IF.                                                              
036900 560-RECORTA-NOTAS-E. EXIT.                                               
037000 561-RETROCEDE-TR SECTION.                                                
037100     SUBTRACT 1 FROM WKS-LARGO-NOTAS-TR.                                  
037200 561-RETROCEDE-TR-E. EXIT.                                                
037300 562-RETROCEDE-ET SECTION.                                                
037400     SUBTRACT 1 FROM WKS-LARGO-NOTAS-ET.                                  
037500 562-RETROCEDE-ET-E. EXIT.                                                
037600*--------> CIERRA EL LIBRO Y AGREGA LAS FILAS DIVIDIDAS (SOL.512)         
037700 600-CIERRA-MAESTRO SECTION.                                              
037800     CLOSE TRADES.                                                        
037900     IF WKS-TOTAL-DIVIDIDAS > ZERO                                        
038000         OPEN EXTEND TRADES                                               
038100         PERFORM 610-GRABA-DIVIDIDA THRU 610-GRABA-DIVIDIDA-E             
038200             VARYING WKS-IDX-SP FROM 1 BY 1                               
038300             UNTIL WKS-IDX-SP > WKS-TOTAL-DIVIDIDAS                       
038400         CLOSE TRADES                                                     
038500     END-IF.                                                              
038600 600-CIERRA-MAESTRO-E. EXIT.                                              
038700 610-GRABA-DIVIDIDA SECTION.                                              
038800     MOVE WKS-FILA-GUARDADA (WKS-IDX-SP) TO REG-TRADE.                    
038900     WRITE REG-TRADE.                                                     
039000     IF FS-TRADES NOT = '00'                                              
039100         DISPLAY 'ERROR AL GRABAR FILA DIVIDIDA, STATUS '                 
039200                  FS-TRADES                                               
039300     END-IF.                                                              
039400 610-GRABA-DIVIDIDA-E. EXIT.                                              
039500*--------> REPORTA LAS SOLICITUDES QUE NO SE PUDIERON CERRAR              
039600 700-REPORTA-RECHAZOS SECTION.                                            
039700     PERFORM 710-REPORTA-UNA THRU 710-REPORTA-UNA-E                       
039800         VARYING WKS-IDX-ET FROM 1 BY 1                                   
039900         UNTIL WKS-IDX-ET > WKS-TOTAL-SOLICITUDES.                        
040000 700-REPORTA-RECHAZOS-E. EXIT.                                            
040100 710-REPORTA-UNA SECTION.                                                 
040200     IF ET-PENDIENTE (WKS-IDX-ET)                                         
040300         MOVE 'SIN OPERACION ABIERTA' TO                                  
040400                            ET-MOTIVO-RECHAZO (WKS-IDX-ET)                
040500         ADD 1 TO WKS-TOTAL-RECHAZADAS                                    
040600         DISPLAY 'RECHAZADA: ' ET-USER-ID (WKS-IDX-ET) ' '                
040700                  ET-TICKER (WKS-IDX-ET) ' - '                            
040800                  ET-MOTIVO-RECHAZO (WKS-IDX-ET)                          
040900     END-IF.                                                              
041000     IF ET-RECHAZADA (WKS-IDX-ET)                                         
041100         ADD 1 TO WKS-TOTAL-RECHAZADAS                                    
041200         DISPLAY 'RECHAZADA: ' ET-USER-ID (WKS-IDX-ET) ' '                
041300                  ET-TICKER (WKS-IDX-ET) ' - '                            
041400                  ET-MOTIVO-RECHAZO (WKS-IDX-ET)                          
041500     END-IF.                                                              
041600 710-REPORTA-UNA-E. EXIT.                                                 
