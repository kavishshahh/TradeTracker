000100******************************************************************        
000200* FECHA       : 10/01/1990                                       *        
000300* PROGRAMADOR : L. BARILLAS (LBA)                                *        
000400* APLICACION  : LIBRO DE OPERACIONES BURSATILES                  *        
000500* PROGRAMA    : TRDIMP - CARGA DE HISTORICO DESDE EXTRACTO CSV   *        
000600* TIPO        : BATCH                                            *        
000700* DESCRIPCION : LEE EL EXTRACTO CSV DE IMPORTIN, LIMPIA LOS      *        
000800*             : CAMPOS NUMERICOS, DERIVA ESTADO Y GANANCIA O     *        
000900*             : PERDIDA, DESCARTA DUPLICADOS Y FILAS RESUMEN Y   *        
001000*             : GRABA CADA FILA VALIDA AL FINAL DEL LIBRO        *        
001100*             : MAESTRO.  PRODUCE UN REPORTE DE LO CARGADO.      *        
001200* ARCHIVOS    : TRADES    - LIBRO MAESTRO DE OPERACIONES         *        
001300*             : IMPORTIN  - EXTRACTO CSV DE ENTRADA              *        
001400*             : IMPORTR   - REPORTE DE CARGA                     *        
001500* PROGRAMA(S) : NO APLICA                                        *        
001600******************************************************************        
001700 IDENTIFICATION DIVISION.                                                 
001800 PROGRAM-ID.    TRDIMP.                                                   
001900 AUTHOR.        L. BARILLAS.                                              
002000 INSTALLATION.  CASA DE BOLSA DEL ISTMO - DEPTO DE SISTEMAS.              
002100 DATE-WRITTEN.  10/01/1990.                                               
002200 DATE-COMPILED.                                                           
002300 SECURITY.      CONFIDENCIAL - USO INTERNO DEPTO DE SISTEMAS.             
002400******************************************************************        
002500*                 B I T A C O R A   D E   C A M B I O S          *        
002600******************************************************************        
002700* 10/01/90  LBA  SOL.00201 PROGRAMA ORIGINAL, CARGA DE EXTRACTO. *        
002800* 03/02/90  LBA  SOL.00207 REGLAS PARA OMITIR FILAS DE RESUMEN.  *        
002900* 11/07/92  RXO  SOL.00288 RUTINA DE LIMPIEZA DE COMAS EN        *        
003000*                          CAMPOS NUMERICOS REESCRITA.           *        
003100* 21/09/98  MCH  Y2K      TABLA DE MESES AMPLIADA A 4 DIGITOS    *        
003200*                          DE ANO.                               *        
003300* 09/02/99  MCH  Y2K      FECHA POR DEFECTO CONFIRMADA SEGURA.   *        
003400* 18/05/04  SMZ  SOL.00371 VALIDACION DE DUPLICADOS ANTES DE     *        
003500*                          GRABAR AL LIBRO.                      *        
003600* 02/10/09  SMZ  SOL.00419 USUARIO DE LA CORRIDA SE LEE DE       *        
003700*                          TARJETA SYSIN.                        *        
003800* 14/08/13  JAL  SOL.00462 TOTALES AGREGADOS AL PIE DEL REPORTE  *        
003900*                          DE CARGA.                             *        
004000******************************************************************        
004100 ENVIRONMENT DIVISION.                                                    
004200 CONFIGURATION SECTION.                                                   
004300 SPECIAL-NAMES.                                                           
004400     C01 IS TOP-OF-FORM                                                   
004500     CLASS CLASE-ESTADO-VALIDO IS 'O' THRU 'P'                            
004600     UPSI-0 IS TRDIMP-SW-PRUEBA.                                          
004700 INPUT-OUTPUT SECTION.                                                    
004800 FILE-CONTROL.                                                            
004900     SELECT TRADES ASSIGN TO TRADES                                       
005000            ORGANIZATION IS SEQUENTIAL                                    
005100            ACCESS MODE IS SEQUENTIAL                                     
005200            FILE STATUS IS FS-TRADES.                                     
005300     SELECT IMPORTIN ASSIGN TO IMPORTIN                                   
005400            ORGANIZATION IS LINE SEQUENTIAL                               
005500            ACCESS MODE IS SEQUENTIAL                                     
005600            FILE STATUS IS FS-IMPORTIN.                                   
005700     SELECT IMPORTR ASSIGN TO IMPORTR                                     
005800            ORGANIZATION IS LINE SEQUENTIAL                               
005900            ACCESS MODE IS SEQUENTIAL                                     
006000            FILE STATUS IS FS-IMPORTR.                                    
006100 DATA DIVISION.                                                           
006200 FILE SECTION.                                                            
006300*                   LIBRO MAESTRO DE OPERACIONES                          
006400 FD  TRADES                                                               
006500     RECORDING MODE IS F.                                                 
006600 COPY TRDREC.                                                             
006700*                   EXTRACTO CSV DE ENTRADA                               
006800 FD  IMPORTIN                                                             
006900     RECORDING MODE IS F.                                                 
007000 COPY IMPREC.                                                             
007100*                   REPORTE DE CARGA                                      
007200 FD  IMPORTR                                                              
007300     RECORDING MODE IS F.                                                 
007400 01  REG-IMPORTR                         PIC X(80).                       
007500 WORKING-STORAGE SECTION.                                                 
007600*                    VARIABLES FILE STATUS                                
007700 01  FS-TRADES                           PIC X(02) VALUE SPACES.          
007800 01  FS-IMPORTIN                         PIC X(02) VALUE SPACES.          
007900 01  FS-IMPORTR                          PIC X(02) VALUE SPACES.          
008000*                    SWITCHES DE CONTROL                                  
008100 01  WKS-IMPORTIN-EOF-SW                 PIC X(01) VALUE 'N'.             
008200     88  WKS-IMPORTIN-EOF                          VALUE 'Y'.             
008300 01  WKS-OMITE-FILA-SW                   PIC X(01) VALUE 'N'.             
008400     88  WKS-OMITE-FILA                            VALUE 'Y'.             
008500 77  WKS-DUPLICADO-SW                    PIC X(01) VALUE 'N'.             
008600     88  WKS-DUPLICADO                             VALUE 'Y'.             
008700*                    FECHA Y USUARIO DE LA CORRIDA                        
008800 01  WKS-FECHA-SISTEMA                   PIC 9(06).                       
008900 01  WKS-FECHA-SISTEMA-X REDEFINES WKS-FECHA-SISTEMA.                     
009000     02  WKS-FS-ANO                      PIC 9(02).                       
009100     02  WKS-FS-MES                      PIC 9(02).                       
009200     02  WKS-FS-DIA                      PIC 9(02).                       
009300 01  WKS-FECHA-PROCESO.                                                   
009400     02  WKS-PROC-CCYY                   PIC 9(04).                       
009500     02  WKS-PROC-MM                     PIC 9(02).                       
009600     02  WKS-PROC-DD                     PIC 9(02).                       
009700 01  WKS-FECHA-PROCESO-X REDEFINES WKS-FECHA-PROCESO                      
009800                                   PIC 9(08).                             
009900 01  WKS-USUARIO-CORRIDA                 PIC X(28) VALUE SPACES.          
010000*                    CONTADORES DE CORRIDA                                
010100 01  WKS-SIG-TRADE-ID                    PIC 9(10) COMP.                  
010200 01  WKS-TOTAL-CARGADAS                  PIC S9(05) COMP.                 
010300 01  WKS-TOTAL-OMITIDAS                  PIC S9(05) COMP.                 
010400 01  WKS-TOTAL-COMAS                     PIC S9(05) COMP.                 
010500 01  WKS-IDX-MES                         PIC S9(05) COMP.                 
010600 01  WKS-MES-ENCONTRADO                  PIC S9(05) COMP.                 
010700*                    AREAS DE TRABAJO                                     
010800 01  WKS-MAX-ID-EDIT                     PIC X(10)                        
010900                                   VALUE '0000000000'.                    
011000 01  WKS-TRADE-ID-EDIT                   PIC X(10)                        
011100                                   VALUE '0000000000'.                    
011200 01  WKS-ESTADO-FILA                     PIC X(06) VALUE SPACES.          
011300*                    CAMPOS PARTIDOS DE LA LINEA CSV (14 MAX)             
011400 01  WKS-CAMPOS-CSV.                                                      
011500     02  WKS-CAMPO-CSV OCCURS 14 TIMES   PIC X(20).                       
011600*                    LIMPIEZA DE UN CAMPO NUMERICO CON COMAS              
011700 01  WKS-LIMPIEZA-NUMERICA.                                               
011800     02  WKS-LN-CRUDO                    PIC X(20).                       
011900     02  WKS-LN-LIMPIO                   PIC X(20).                       
012000     02  WKS-LN-LARGO-LIMPIO             PIC S9(03) COMP.                 
012100     02  FILLER                          PIC X(02).                       
012200     02  WKS-LN-LARGO-ENTERO             PIC S9(03) COMP.                 
012300     02  WKS-LN-LARGO-DECIMAL            PIC S9(03) COMP.                 
012400     02  WKS-LN-IDX                      PIC S9(03) COMP.                 
012500     02  WKS-LN-IDX-SALIDA               PIC S9(03) COMP.                 
012600     02  WKS-LN-AREA9                    PIC X(09) VALUE ZEROS.           
012700     02  WKS-LN-AREA9-N REDEFINES WKS-LN-AREA9                            
012800                                   PIC 9(09).                             
012900     02  WKS-LN-AREA4                    PIC X(04) VALUE ZEROS.           
013000     02  WKS-LN-AREA4-N REDEFINES WKS-LN-AREA4                            
013100                                   PIC 9(04).                             
013200     02  WKS-LN-ENTERO                   PIC 9(09).                       
013300     02  WKS-LN-DECIMAL                  PIC 9(04).                       
013400     02  WKS-LN-RESULTADO                PIC S9(09)V9(04).                
013500*                    TABLA DE NOMBRES DE MES (CARGADA POR FILLER)         
013600 01  WKS-TABLA-MESES-INIT.                                                
013700     02  FILLER  PIC X(11) VALUE 'JANUARY  01'.                           
013800     02  FILLER  PIC X(11) VALUE 'FEBRUARY 02'.                           
013900     02  FILLER  PIC X(11) VALUE 'MARCH    03'.                           
014000     02  FILLER  PIC X(11) VALUE 'APRIL    04'.                           
014100     02  FILLER  PIC X(11) VALUE 'MAY      05'.                           
014200     02  FILLER  PIC X(11) VALUE 'JUNE     06'.                           
014300     02  FILLER  PIC X(11) VALUE 'JULY     07'.                           
014400     02  FILLER  PIC X(11) VALUE 'AUGUST   08'.                           
014500     02  FILLER  PIC X(11) VALUE 'SEPTEMBER09'.                           
014600     02  FILLER  PIC X(11) VALUE 'OCTOBER  10'.                           
014700     02  FILLER  PIC X(11) VALUE 'NOVEMBER 11'.                           
014800     02  FILLER  PIC X(11) VALUE 'DECEMBER 12'.                           
014900 01  WKS-TABLA-MESES REDEFINES WKS-TABLA-MESES-INIT.                      
015000     02  WKS-MES-ENTRADA OCCURS 12 TIMES.                                 
015100         03  WKS-MES-NOMBRE-TBL          PIC X(09).                       
015200         03  WKS-MES-NUM-TBL             PIC 9(02).                       
015300 01  WKS-MES-NOMBRE-PARSEADO             PIC X(09) VALUE SPACES.          
015400 01  WKS-ANO-TEXTO-PARSEADO              PIC X(04) VALUE SPACES.          
015500 01  WKS-ANO-TEXTO-N REDEFINES WKS-ANO-TEXTO-PARSEADO                     
015600                                   PIC 9(04).                             
015700 01  WKS-FECHA-IMPORTADA.                                                 
015800     02  WKS-IMP-CCYY                    PIC 9(04).                       
015900     02  WKS-IMP-MM                      PIC 9(02).                       
016000     02  WKS-IMP-DD                      PIC 9(02).                       
016100 01  WKS-FECHA-IMPORTADA-X REDEFINES WKS-FECHA-IMPORTADA                  
016200                                   PIC 9(08).                             
016300*                    LINEAS DEL REPORTE DE CARGA                          
016400 01  WKS-LINEA-DETALLE.                                                   
016500     02  PL-TICKER                       PIC X(10).                       
016600     02  FILLER                          PIC X(02) VALUE SPACES.          
016700     02  PL-SHARES                       PIC ZZ,ZZZ,ZZ9.9999.             
016800     02  FILLER                          PIC X(02) VALUE SPACES.          
016900     02  PL-PRICE                        PIC Z,ZZZ,ZZ9.99-.               
017000     02  FILLER                          PIC X(02) VALUE SPACES.          
017100     02  PL-STATUS                       PIC X(06).                       
017200     02  FILLER                          PIC X(30).                       
017300 01  WKS-LINEA-PIE.                                                       
017400     02  FILLER                          PIC X(18)                        
017500                                   VALUE 'TOTAL CARGADAS : '.             
017600     02  TL-CARGADAS                     PIC ZZZ,ZZ9.                     
017700     02  FILLER                          PIC X(10) VALUE SPACES.          
017800     02  FILLER                          PIC X(18)                        
017900                                   VALUE 'TOTAL OMITIDAS : '.             
018000     02  TL-OMITIDAS                     PIC ZZZ,ZZ9.                     
018100     02  FILLER                          PIC X(20).                       
018200*------------------------------------------------------------*            
018300 PROCEDURE DIVISION.                                                      
018400*------------------------------------------------------------*            
018500 100-MAIN SECTION.                                                        
018600     ACCEPT WKS-FECHA-SISTEMA FROM DATE.                                  
018700     MOVE WKS-FS-ANO TO WKS-PROC-CCYY.                                    
018800     ADD 1900 TO WKS-PROC-CCYY.                                           
018900     IF WKS-PROC-CCYY < 1950                                              
019000         ADD 100 TO WKS-PROC-CCYY                                         
019100     END-IF.                                                              
019200     MOVE WKS-FS-MES TO WKS-PROC-MM.                                      
019300     MOVE WKS-FS-DIA TO WKS-PROC-DD.                                      
019400     ACCEPT WKS-USUARIO-CORRIDA FROM SYSIN.                               
019500     DISPLAY '=================================================='.        
019600     DISPLAY 'TRDIMP - INICIO DE CARGA DE HISTORICO CSV'.                 
019700     DISPLAY 'USUARIO DE LA CARGA : ' WKS-USUARIO-CORRIDA.                
019800     DISPLAY 'FECHA DE PROCESO    : ' WKS-FECHA-PROCESO-X.                
019900     DISPLAY '=================================================='.        
020000     MOVE ZERO TO WKS-TOTAL-CARGADAS WKS-TOTAL-OMITIDAS.                  
020100     PERFORM 120-BUSCA-ULTIMO-ID THRU 120-BUSCA-ULTIMO-ID-E.              
020200     PERFORM 110-APERTURA-ARCHIVOS THRU                                   
020300             110-APERTURA-ARCHIVOS-E.                                     
020400     PERFORM 200-LEE-LINEA-CSV THRU 200-LEE-LINEA-CSV-E.                  
020500     PERFORM 300-PROCESA-LINEA THRU 300-PROCESA-LINEA-E                   
020600         UNTIL WKS-IMPORTIN-EOF.                                          
020700     PERFORM 900-CIERRA-ARCHIVOS THRU 900-CIERRA-ARCHIVOS-E.              
020800     PERFORM 910-GRABA-PIE-REPORTE THRU 910-GRABA-PIE-REPORTE-E.          
020900     DISPLAY '=================================================='.        
021000     DISPLAY 'FILAS CARGADAS          : ' WKS-TOTAL-CARGADAS.             
021100     DISPLAY 'FILAS OMITIDAS          : ' WKS-TOTAL-OMITIDAS.             
021200     DISPLAY 'TRDIMP - FIN DE CARGA DE HISTORICO CSV'.                    
021300     DISPLAY '=================================================='.        
021400     STOP RUN.                                                            
021500 100-MAIN-E. EXIT.                                                        
021600*--------> APERTURA DE LOS ARCHIVOS DE LA CORRIDA                         
021700 110-APERTURA-ARCHIVOS SECTION.                                           
021800     OPEN INPUT  IMPORTIN.                                                
021900     OPEN OUTPUT IMPORTR.                                                 
022000 110-APERTURA-ARCHIVOS-E. EXIT.                                           
022100*--------> BUSCA EL MAYOR TR-ID YA GRABADO EN EL LIBRO                    
022200 120-BUSCA-ULTIMO-ID SECTION.                                             
022300     OPEN INPUT TRADES.                                                   
022400     PERFORM 130-LEE-MAXIMO-ID THRU 130-LEE-MAXIMO-ID-E                   
022500         UNTIL FS-TRADES = '10'.                                          
022600     CLOSE TRADES.                                                        
022700     MOVE WKS-MAX-ID-EDIT TO WKS-SIG-TRADE-ID.                            
022800     MOVE SPACES TO FS-TRADES.                                            
022900 120-BUSCA-ULTIMO-ID-E. EXIT.                                             
023000 130-LEE-MAXIMO-ID SECTION.                                               
023100     READ TRADES                                                          
023200         AT END                                                           
023300             MOVE '10' TO FS-TRADES                                       
023400         NOT AT END                                                       
023500             IF TR-ID NUMERIC                                             
023600                 IF TR-ID > WKS-MAX-ID-EDIT                               
023700                     MOVE TR-ID TO WKS-MAX-ID-EDIT                        
023800                 END-IF                                                   
023900             END-IF                                                       
024000     END-READ.                                                            
024100 130-LEE-MAXIMO-ID-E. EXIT.                                               
024200*--------> LECTURA SECUENCIAL DEL EXTRACTO                                
024300 200-LEE-LINEA-CSV SECTION.                                               
024400     READ IMPORTIN                                                        
024500         AT END SET WKS-IMPORTIN-EOF TO TRUE                              
024600     END-READ.                                                            
024700 200-LEE-LINEA-CSV-E. EXIT.                                               
024800*--------> PROCESA CADA LINEA DEL EXTRACTO                                
024900 300-PROCESA-LINEA SECTION.                                               
025000     SET WKS-OMITE-FILA TO FALSE.                                         
025100     PERFORM 310-PARTE-LINEA      THRU 310-PARTE-LINEA-E.                 
025200     PERFORM 320-DERIVA-NUMERICOS THRU 320-DERIVA-NUMERICOS-E.            
025300     PERFORM 330-VALIDA-FILA      THRU 330-VALIDA-FILA-E.                 
025400     PERFORM 340-DERIVA-ESTADO    THRU 340-DERIVA-ESTADO-E.               
025500     PERFORM 350-PARSEA-FECHA     THRU 350-PARSEA-FECHA-E.                
025600     PERFORM 360-REVISA-DUPLICADO THRU 360-REVISA-DUPLICADO-E.            
025700     IF WKS-OMITE-FILA                                                    
025800         ADD 1 TO WKS-TOTAL-OMITIDAS                                      
025900     ELSE                                                                 
026000         PERFORM 400-GRABA-OPERACION THRU 400-GRABA-OPERACION-E           
026100         PERFORM 410-GRABA-DETALLE THRU 410-GRABA-DETALLE-E               
026200         ADD 1 TO WKS-TOTAL-CARGADAS                                      
026300     END-IF.                                                              
026400     PERFORM 200-LEE-LINEA-CSV THRU 200-LEE-LINEA-CSV-E.                  
026500 300-PROCESA-LINEA-E. EXIT.                                               
026600*--------> PARTE LA LINEA EN CAMPOS Y OMITE RESUMENES (SOL.207)           
026700 310-PARTE-LINEA SECTION.                                                 
026800     MOVE ZERO TO WKS-TOTAL-COMAS.                                        
026900     INSPECT IMPORT-RAW-LINE TALLYING WKS-TOTAL-COMAS                     
027000                              FOR ALL ','.                                
027100     IF WKS-TOTAL-COMAS = ZERO                                            
027200         SET WKS-OMITE-FILA TO TRUE                                       
027300     END-IF.                                                              
027400     IF IMPORT-RAW-LINE(1:3) = 'Pnl'                                      
027500         SET WKS-OMITE-FILA TO TRUE                                       
027600     END-IF.                                                              
027700     IF IMPORT-RAW-LINE(1:5) = 'Month'                                    
027800         SET WKS-OMITE-FILA TO TRUE                                       
027900     END-IF.                                                              
028000     IF IMPORT-RAW-LINE(1:7) = 'Average'                                  
028100         SET WKS-OMITE-FILA TO TRUE                                       
028200     END-IF.                                                              
028300     IF NOT WKS-OMITE-FILA                                                
028400         MOVE SPACES TO WKS-CAMPOS-CSV                                    
028500         MOVE ZERO   TO IM-FIELD-COUNT                                    
028600         UNSTRING IMPORT-RAW-LINE DELIMITED BY ','                        
028700             INTO WKS-CAMPO-CSV (01) WKS-CAMPO-CSV (02)                   
028800                  WKS-CAMPO-CSV (03) WKS-CAMPO-CSV (04)                   
028900                  WKS-CAMPO-CSV (05) WKS-CAMPO-CSV (06)                   
029000                  WKS-CAMPO-CSV (07) WKS-CAMPO-CSV (08)                   
029100                  WKS-CAMPO-CSV (09) WKS-CAMPO-CSV (10)                   
029200                  WKS-CAMPO-CSV (11) WKS-CAMPO-CSV (12)                   
029300                  WKS-CAMPO-CSV (13) WKS-CAMPO-CSV (14)                   
029400             TALLYING IN IM-FIELD-COUNT                                   
029500         END-UNSTRING                                                     
029600         IF IM-FIELD-COUNT < 6                                            
029700             SET WKS-OMITE-FILA TO TRUE                                   
029800         END-IF                                                           
029900     END-IF.                                                              
030000 310-PARTE-LINEA-E. EXIT.                                                 
030100*--------> DERIVA LOS CAMPOS NUMERICOS DE LA FILA                         
030200 320-DERIVA-NUMERICOS SECTION.                                            
030300     IF NOT WKS-OMITE-FILA                                                
030400         MOVE WKS-CAMPO-CSV (01) TO IM-MONTH                              
030500         MOVE WKS-CAMPO-CSV (02) TO IM-TICKER                             
030600         INSPECT IM-TICKER CONVERTING                                     
030700             'abcdefghijklmnopqrstuvwxyz' TO                              
030800             'ABCDEFGHIJKLMNOPQRSTUVWXYZ'                                 
030900         MOVE ZERO TO IM-BUY-PRICE IM-SELL-PRICE IM-SHARES                
031000                      IM-RISK-DOLLARS IM-PNL                              
031100         MOVE WKS-CAMPO-CSV (03) TO WKS-LN-CRUDO                          
031200         PERFORM 500-LIMPIA-NUMERICO THRU 500-LIMPIA-NUMERICO-E           
031300         MOVE WKS-LN-RESULTADO TO IM-BUY-PRICE                            
031400         MOVE WKS-CAMPO-CSV (04) TO WKS-LN-CRUDO                          
031500         PERFORM 500-LIMPIA-NUMERICO THRU 500-LIMPIA-NUMERICO-E           
031600         MOVE WKS-LN-RESULTADO TO IM-SELL-PRICE                           
031700         MOVE WKS-CAMPO-CSV (05) TO WKS-LN-CRUDO                          
031800         PERFORM 500-LIMPIA-NUMERICO THRU 500-LIMPIA-NUMERICO-E           
031900         MOVE WKS-LN-RESULTADO TO IM-SHARES                               
032000         IF IM-FIELD-COUNT NOT < 7                                        
032100             MOVE WKS-CAMPO-CSV (07) TO WKS-LN-CRUDO                      
032200             PERFORM 500-LIMPIA-NUMERICO THRU                             
032300                     500-LIMPIA-NUMERICO-E                                
032400             MOVE WKS-LN-RESULTADO TO IM-RISK-DOLLARS                     
032500         END-IF                                                           
032600         IF IM-FIELD-COUNT NOT < 14                                       
032700             MOVE WKS-CAMPO-CSV (14) TO WKS-LN-CRUDO                      
032800             PERFORM 500-LIMPIA-NUMERICO THRU                             
032900                     500-LIMPIA-NUMERICO-E                                
033000             MOVE WKS-LN-RESULTADO TO IM-PNL                              
033100         END-IF                                                           
033200     END-IF.                                                              
033300 320-DERIVA-NUMERICOS-E. EXIT.                                            
033400*--------> VALIDA QUE LA FILA TENGA LOS CAMPOS MINIMOS                    
033500 330-VALIDA-FILA SECTION.                                                 
033600     IF NOT WKS-OMITE-FILA                                                
033700         IF IM-MONTH = SPACES                                             
033800             SET WKS-OMITE-FILA TO TRUE                                   
033900         END-IF                                                           
034000         IF IM-TICKER = SPACES                                            
034100             SET WKS-OMITE-FILA TO TRUE                                   
034200         END-IF                                                           
034300         IF IM-BUY-PRICE NOT > ZERO                                       
034400             SET WKS-OMITE-FILA TO TRUE                                   
034500         END-IF                                                           
034600         IF IM-SHARES NOT > ZERO                                          
034700             SET WKS-OMITE-FILA TO TRUE                                   
034800         END-IF                                                           
034900     END-IF.                                                              
035000 330-VALIDA-FILA-E. EXIT.                                                 
035100*--------> DERIVA EL ESTADO Y LA GANANCIA O PERDIDA                       
035200 340-DERIVA-ESTADO SECTION.                                               
035300     IF NOT WKS-OMITE-FILA                                                
035400         IF IM-SELL-PRICE > ZERO                                          
035500             MOVE 'CLOSED' TO WKS-ESTADO-FILA                             
035600         ELSE                                                             
035700             MOVE 'OPEN  ' TO WKS-ESTADO-FILA                             
035800         END-IF                                                           
035900         IF WKS-ESTADO-FILA = 'CLOSED' AND IM-PNL = ZERO                  
036000             COMPUTE IM-PNL ROUNDED =                                     
036100                 (IM-SELL-PRICE - IM-BUY-PRICE) * IM-SHARES               
036200         END-IF                                                           
036300     END-IF.                                                              
036400 340-DERIVA-ESTADO-E. EXIT.                                               
036500*--------> PARSEA "MES ANO" A FECHA, DEFECTO ES FECHA DE CORRIDA          
036600 350-PARSEA-FECHA SECTION.                                                
036700     IF NOT WKS-OMITE-FILA                                                
036800         MOVE SPACES TO WKS-MES-NOMBRE-PARSEADO                           
036900                         WKS-ANO-TEXTO-PARSEADO                           
037000         UNSTRING IM-MONTH DELIMITED BY SPACE                             
037100             INTO WKS-MES-NOMBRE-PARSEADO                                 
037200                  WKS-ANO-TEXTO-PARSEADO                                  
037300         END-UNSTRING                                                     
037400         INSPECT WKS-MES-NOMBRE-PARSEADO CONVERTING                       
037500             'abcdefghijklmnopqrstuvwxyz' TO                              
037600             'ABCDEFGHIJKLMNOPQRSTUVWXYZ'                                 
037700         MOVE ZERO TO WKS-MES-ENCONTRADO                                  
037800         PERFORM 351-BUSCA-TABLA-MESES THRU                               
037900                 351-BUSCA-TABLA-MESES-E                                  
038000             VARYING WKS-IDX-MES FROM 1 BY 1                              
038100             UNTIL WKS-IDX-MES > 12                                       
038200                OR WKS-MES-ENCONTRADO > ZERO                              
038300         IF WKS-MES-ENCONTRADO > ZERO AND WKS-ANO-TEXTO-N                 
038400                                           NUMERIC                        
038500             MOVE WKS-ANO-TEXTO-N   TO WKS-IMP-CCYY                       
038600             MOVE WKS-MES-ENCONTRADO TO WKS-IMP-MM                        
038700             MOVE 1                 TO WKS-IMP-DD                         
038800         ELSE                                                             
038900             MOVE WKS-FECHA-PROCESO-X TO WKS-FECHA-IMPORTADA-X            
039000         END-IF                                                           
039100     END-IF.                                                              
039200 350-PARSEA-FECHA-E. EXIT.                                                
039300 351-BUSCA-TABLA-MESES SECTION.                                           
039400     IF WKS-MES-NOMBRE-PARSEADO =                                         
039500                    WKS-MES-NOMBRE-TBL (WKS-IDX-MES)                      
039600         MOVE WKS-MES-NUM-TBL (WKS-IDX-MES) TO                            
039700                      WKS-MES-ENCONTRADO                                  
039800     END-IF.                                                              
039900 351-BUSCA-TABLA-MESES-E. EXIT.                                           
040000*--------> BUSQUEDA SECUENCIAL DE DUPLICADOS EN EL LIBRO (SOL.371)        
040100 360-REVISA-DUPLICADO SECTION.                                            
040200     IF NOT WKS-OMITE-FILA                                                
040300         SET WKS-DUPLICADO TO FALSE                                       
040400         OPEN INPUT TRADES                                                
040500         PERFORM 361-BUSCA-DUPLICADO THRU                                 
040600                 361-BUSCA-DUPLICADO-E                                    
040700             UNTIL FS-TRADES = '10' OR WKS-DUPLICADO                      
040800         CLOSE TRADES                                                     
040900         MOVE SPACES TO FS-TRADES                                         
041000         IF WKS-DUPLICADO                                                 
041100             SET WKS-OMITE-FILA TO TRUE                                   
041200         END-IF                                                           
041300     END-IF.                                                              
041400 360-REVISA-DUPLICADO-E. EXIT.                                            
041500 361-BUSCA-DUPLICADO SECTION.                                             
041600     READ TRADES                                                          
041700         AT END                                                           
041800             MOVE '10' TO FS-TRADES                                       
041900         NOT AT END                                                       
042000             IF TR-USER-ID   = WKS-USUARIO-CORRIDA AND                    
042100                TR-TICKER    = IM-TICKER           AND                    
042200                TR-DATE      = WKS-FECHA-IMPORTADA-X AND                  
042300                TR-BUY-PRICE = IM-BUY-PRICE                               
042400                 SET WKS-DUPLICADO TO TRUE                                
042500             END-IF                                                       
042600     END-READ.                                                            
042700 361-BUSCA-DUPLICADO-E. EXIT.                                             
042800*--------> GRABA LA OPERACION CARGADA AL FINAL DEL LIBRO                  
042900 400-GRABA-OPERACION SECTION.                                             
043000     ADD 1 TO WKS-SIG-TRADE-ID.                                           
043100     MOVE WKS-SIG-TRADE-ID   TO WKS-TRADE-ID-EDIT.                        
043200     MOVE SPACES             TO REG-TRADE.                                
043300     MOVE WKS-TRADE-ID-EDIT  TO TR-ID.                                    
043400     MOVE WKS-USUARIO-CORRIDA TO TR-USER-ID.                              
043500     MOVE WKS-FECHA-IMPORTADA-X TO TR-DATE.                               
043600     MOVE ZERO               TO TR-EXIT-DATE.                             
043700     MOVE IM-TICKER          TO TR-TICKER.                                
043800     MOVE IM-BUY-PRICE       TO TR-BUY-PRICE.                             
043900     MOVE IM-SELL-PRICE      TO TR-SELL-PRICE.                            
044000     MOVE IM-SHARES          TO TR-SHARES.                                
044100     MOVE ZERO               TO TR-RISK-PCT.                              
044200     IF IM-RISK-DOLLARS > ZERO                                            
044300         MOVE IM-RISK-DOLLARS TO TR-RISK-DOLLARS                          
044400     ELSE                                                                 
044500         MOVE ZERO            TO TR-RISK-DOLLARS                          
044600     END-IF.                                                              
044700     MOVE ZERO               TO TR-ACCT-BALANCE.                          
044800     MOVE WKS-ESTADO-FILA    TO TR-STATUS.                                
044900     MOVE SPACES             TO TR-NOTES.                                 
045000     OPEN EXTEND TRADES.                                                  
045100     WRITE REG-TRADE.                                                     
045200     IF FS-TRADES NOT = '00'                                              
045300         DISPLAY 'ERROR AL GRABAR TRADES EN CARGA, STATUS '               
045400                  FS-TRADES                                               
045500     END-IF.                                                              
045600     CLOSE TRADES.                                                        
045700 400-GRABA-OPERACION-E. EXIT.                                             
045800*--------> GRABA EL DETALLE DE LA FILA EN EL REPORTE DE CARGA             
045900 410-GRABA-DETALLE SECTION.                                               
046000     MOVE SPACES         TO WKS-LINEA-DETALLE.                            
046100     MOVE IM-TICKER      TO PL-TICKER.                                    
046200     MOVE IM-SHARES      TO PL-SHARES.                                    
046300     MOVE IM-BUY-PRICE   TO PL-PRICE.                                     
046400     MOVE WKS-ESTADO-FILA TO PL-STATUS.                                   
046500     WRITE REG-IMPORTR FROM WKS-LINEA-DETALLE.                            
046600 410-GRABA-DETALLE-E. EXIT.                                               
046700*--------> LIMPIA COMAS DE UN TOKEN Y LO PARTE EN ENTERO/DECIMAL          
046800 500-LIMPIA-NUMERICO SECTION.                                             
046900     MOVE SPACES TO WKS-LN-LIMPIO.                                        
047000     MOVE ZERO   TO WKS-LN-IDX-SALIDA.                                    
047100     PERFORM 510-QUITA-COMA THRU 510-QUITA-COMA-E                         
047200         VARYING WKS-LN-IDX FROM 1 BY 1                                   
047300         UNTIL WKS-LN-IDX > 20.                                           
047400     MOVE WKS-LN-IDX-SALIDA TO WKS-LN-LARGO-LIMPIO.                       
047500     MOVE ZERO TO WKS-LN-LARGO-ENTERO.                                    
047600     IF WKS-LN-LARGO-LIMPIO > ZERO                                        
047700         INSPECT WKS-LN-LIMPIO (1:WKS-LN-LARGO-LIMPIO)                    
047800             TALLYING WKS-LN-LARGO-ENTERO                                 
047900             FOR CHARACTERS BEFORE INITIAL '.'                            
048000     END-IF.                                                              
048100     IF WKS-LN-LARGO-ENTERO > 9                                           
048200         MOVE 9 TO WKS-LN-LARGO-ENTERO                                    
048300     END-IF.                                                              
048400     MOVE ZEROS TO WKS-LN-AREA9.                                          
048500     IF WKS-LN-LARGO-ENTERO > ZERO                                        
048600         MOVE WKS-LN-LIMPIO (1:WKS-LN-LARGO-ENTERO) TO                    
048700             WKS-LN-AREA9 (10 - WKS-LN-LARGO-ENTERO :                     
048800                                WKS-LN-LARGO-ENTERO)                      
048900     END-IF.                                                              
049000     IF WKS-LN-AREA9-N NUMERIC                                            
049100         MOVE WKS-LN-AREA9-N TO WKS-LN-ENTERO                             
049200     ELSE                                                                 
049300         MOVE ZERO TO WKS-LN-ENTERO                                       
049400     END-IF.                                                              
049500     COMPUTE WKS-LN-LARGO-DECIMAL =                                       
049600         WKS-LN-LARGO-LIMPIO - WKS-LN-LARGO-ENTERO - 1.                   
049700     IF WKS-LN-LARGO-DECIMAL > 4                                          
049800         MOVE 4 TO WKS-LN-LARGO-DECIMAL                                   
049900     END-IF.                                                              
050000     IF WKS-LN-LARGO-DECIMAL < ZERO                                       
050100         MOVE ZERO TO WKS-LN-LARGO-DECIMAL                                
050200     END-IF.                                                              
050300     MOVE ZEROS TO WKS-LN-AREA4.                                          
050400     IF WKS-LN-LARGO-DECIMAL > ZERO                                       
050500         MOVE WKS-LN-LIMPIO (WKS-LN-LARGO-ENTERO + 2 :                    
050600                             WKS-LN-LARGO-DECIMAL) TO                     
050700             WKS-LN-AREA4 (1:WKS-LN-LARGO-DECIMAL)                        
050800     END-IF.                                                              
050900     IF WKS-LN-AREA4-N NUMERIC                                            
051000         MOVE WKS-LN-AREA4-N TO WKS-LN-DECIMAL                            
051100     ELSE                                                                 
051200         MOVE ZERO TO WKS-LN-DECIMAL                                      
051300     END-IF.                                                              
051400     COMPUTE WKS-LN-RESULTADO =                                           
051500         WKS-LN-ENTERO + (WKS-LN-DECIMAL / 10000).                        
051600 500-LIMPIA-NUMERICO-E. EXIT.                                             
051700 510-QUITA-COMA SECTION.                                                  
051800     IF WKS-LN-CRUDO (WKS-LN-IDX:1) NOT = ',' AND                         
051900        WKS-LN-CRUDO (WKS-LN-IDX:1) NOT = SPACE                           
052000         ADD 1 TO WKS-LN-IDX-SALIDA                                       
052100         MOVE WKS-LN-CRUDO (WKS-LN-IDX:1) TO                              
052200             WKS-LN-LIMPIO (WKS-LN-IDX-SALIDA:1)                          
052300     END-IF.                                                              
052400 510-QUITA-COMA-E. EXIT.                                                  
052500*--------> CIERRA LOS ARCHIVOS DE ENTRADA DE LA CORRIDA                   
052600 900-CIERRA-ARCHIVOS SECTION.                                             
052700     CLOSE IMPORTIN.                                                      
052800 900-CIERRA-ARCHIVOS-E. EXIT.                                             
052900*--------> GRABA EL PIE DEL REPORTE Y CIERRA IMPORTR                      
053000 910-GRABA-PIE-REPORTE SECTION.                                           
053100     MOVE SPACES             TO WKS-LINEA-PIE.                            
053200     MOVE WKS-TOTAL-CARGADAS TO TL-CARGADAS.                              
053300     MOVE WKS-TOTAL-OMITIDAS TO TL-OMITIDAS.                              
053400     WRITE REG-IMPORTR FROM WKS-LINEA-PIE.                                
053500     CLOSE IMPORTR.                                                       
053600 910-GRABA-PIE-REPORTE-E. EXIT.                                           
