000100******************************************************************        
000200* FECHA       : 14/03/1989                                       *        
000300* PROGRAMADOR : R. XOL (RXO)                                     *        
000400* APLICACION  : LIBRO DE OPERACIONES BURSATILES                  *        
000500* PROGRAMA    : TRDPOST - ALTA DE OPERACIONES AL LIBRO MAESTRO   *        
000600* TIPO        : BATCH                                            *        
000700* DESCRIPCION : TOMA LAS SOLICITUDES DE ALTA DE OPERACION DEL    *        
000800*             : ARCHIVO TRADETX, LAS VALIDA, DERIVA EL RIESGO    *        
000900*             : EN PORCENTAJE Y EN QUETZALES CONTRA EL PERFIL    *        
001000*             : DE RIESGO DEL USUARIO Y GRABA CADA OPERACION     *        
001100*             : NUEVA AL FINAL DEL LIBRO MAESTRO TRADES.         *        
001200* ARCHIVOS    : TRADES    - LIBRO MAESTRO DE OPERACIONES         *        
001300*             : TRADETX   - SOLICITUDES DE ALTA                  *        
001400*             : PROFILES  - PERFILES DE RIESGO DE USUARIO        *        
001500* PROGRAMA(S) : NO APLICA                                        *        
001600******************************************************************        
001700 IDENTIFICATION DIVISION.                                                 
001800 PROGRAM-ID.    TRDPOST.                                                  
001900 AUTHOR.        R. XOL.                                                   
002000 INSTALLATION.  CASA DE BOLSA DEL ISTMO - DEPTO DE SISTEMAS.              
002100 DATE-WRITTEN.  14/03/1989.                                               
002200 DATE-COMPILED.                                                           
002300 SECURITY.      CONFIDENCIAL - USO INTERNO DEPTO DE SISTEMAS.             
002400******************************************************************        
002500*                 B I T A C O R A   D E   C A M B I O S          *        
002600******************************************************************        
002700* 14/03/89  RXO  SOL.00118 PROGRAMA ORIGINAL, ALTA DE TRADES.    *        
002800* 02/05/89  RXO  SOL.00134 REGLA DE RIESGO PCT/QUETZALES.        *        
002900* 19/08/89  RXO  SOL.00151 SALDO POR DEFECTO Q10000.00 SIN       *        
003000*                          PERFIL REGISTRADO.                    *        
003100* 11/02/91  MCH  SOL.00287 TICKER SE GUARDA SIEMPRE EN MAYUS.    *        
003200* 23/07/92  MCH  SOL.00341 CORRELATIVO DE TR-ID SECUENCIAL.      *        
003300* 30/11/93  LBA  SOL.00409 VALIDA ESTADO OPEN/CLOSED ANTES DE    *        
003400*                          GRABAR LA OPERACION.                  *        
003500* 14/06/95  LBA  SOL.00466 CONTADOR Y MOTIVO DE RECHAZO.         *        
003600* 09/09/98  SMZ  Y2K      TR-DATE CONFIRMADO CCYYMMDD, SIN       *        
003700*                          CAMBIOS NECESARIOS.                   *        
003800* 20/01/99  SMZ  Y2K      BUSQUEDA DE PERFIL POR FECHA REVISADA. *        
003900* 17/03/03  JAL  SOL.00588 SALDO DE LA SOLICITUD TIENE PRIORIDAD *        
004000*                          SOBRE EL SALDO DEL PERFIL.            *        
004100* 04/10/07  JAL  SOL.00641 ANCHO DE NOTAS CONFIRMADO EN 60 BYTES.*        
004200* 11/05/11  RXO  SOL.00703 LIMPIEZA DE MANEJO DE APERTURA Y      *        
004300*                          CIERRE DE ARCHIVOS.                   *        
004400******************************************************************        
004500 ENVIRONMENT DIVISION.                                                    
004600 CONFIGURATION SECTION.                                                   
004700 SPECIAL-NAMES.                                                           
004800     C01 IS TOP-OF-FORM                                                   
004900     CLASS CLASE-ESTADO-VALIDO IS 'O' THRU 'P'                            
005000     UPSI-0 IS TRDPOST-SW-PRUEBA.                                         
005100 INPUT-OUTPUT SECTION.                                                    
005200 FILE-CONTROL.                                                            
005300     SELECT TRADES ASSIGN TO TRADES                                       
005400            ORGANIZATION IS SEQUENTIAL                                    
005500            ACCESS MODE IS SEQUENTIAL                                     
005600            FILE STATUS IS FS-TRADES.                                     
005700     SELECT TRADETX ASSIGN TO TRADETX                                     
005800            ORGANIZATION IS LINE SEQUENTIAL                               
005900            ACCESS MODE IS SEQUENTIAL                                     
006000            FILE STATUS IS FS-TRADETX.                                    
006100     SELECT PROFILES ASSIGN TO PROFILES                                   
006200            ORGANIZATION IS SEQUENTIAL                                    
006300            ACCESS MODE IS SEQUENTIAL                                     
006400            FILE STATUS IS FS-PROFILES.                                   
006500 DATA DIVISION.                                                           
006600 FILE SECTION.                                                            
006700*                   LIBRO MAESTRO DE OPERACIONES                          
006800 FD  TRADES                                                               
006900     RECORDING MODE IS F.                                                 
007000 COPY TRDREC.                                                             
007100*                   SOLICITUDES DE ALTA (TRADETX)                         
007200 FD  TRADETX                                                              
007300     RECORDING MODE IS F.                                                 
007400 COPY TXNREC.                                                             
007500*                   PERFILES DE RIESGO DEL USUARIO                        
007600 FD  PROFILES                                                             
007700     RECORDING MODE IS F.                                                 
007800 COPY USRPROF.                                                            
007900 WORKING-STORAGE SECTION.                                                 
008000*                    VARIABLES FILE STATUS                                
008100 01  FS-TRADES                           PIC X(02) VALUE SPACES.          
008200 01  FS-TRADETX                          PIC X(02) VALUE SPACES.          
008300 01  FS-PROFILES                         PIC X(02) VALUE SPACES.          
008400*                    SWITCHES DE CONTROL                                  
008500 01  WKS-TRADETX-EOF-SW                  PIC X(01) VALUE 'N'.             
008600     88  WKS-TRADETX-EOF                           VALUE 'Y'.             
008700 01  WKS-PROFILE-FOUND-SW                PIC X(01) VALUE 'N'.             
008800     88  WKS-PROFILE-FOUND                         VALUE 'Y'.             
008900 77  WKS-TX-VALIDA-SW                    PIC X(01) VALUE 'Y'.             
009000     88  WKS-TX-VALIDA                             VALUE 'Y'.             
009100*                    FECHA DE PROCESO                                     
009200 01  WKS-FECHA-SISTEMA                   PIC 9(06).                       
009300 01  WKS-FECHA-SISTEMA-X REDEFINES WKS-FECHA-SISTEMA.                     
009400     02  WKS-FS-ANO                      PIC 9(02).                       
009500     02  WKS-FS-MES                      PIC 9(02).                       
009600     02  WKS-FS-DIA                      PIC 9(02).                       
009700 01  WKS-FECHA-PROCESO.                                                   
009800     02  WKS-PROC-CCYY                   PIC 9(04).                       
009900     02  WKS-PROC-MM                     PIC 9(02).                       
010000     02  WKS-PROC-DD                     PIC 9(02).                       
010100 01  WKS-FECHA-PROCESO-X REDEFINES WKS-FECHA-PROCESO                      
010200                                   PIC 9(08).                             
010300*                    CONTADORES DE CORRIDA                                
010400 01  WKS-SIG-TRADE-ID                    PIC 9(10) COMP.                  
010500 01  WKS-TOTAL-ACEPTADAS                 PIC S9(07) COMP.                 
010600 01  WKS-TOTAL-RECHAZADAS                PIC S9(07) COMP.                 
010700*                    AREAS DE TRABAJO                                     
010800 01  WKS-MOTIVO-RECHAZO                  PIC X(40) VALUE SPACES.          
010900 01  WKS-MOTIVO-RECHAZO-X REDEFINES WKS-MOTIVO-RECHAZO.                   
011000     02  WKS-MOTIVO-LINEA-1              PIC X(20).                       
011100     02  WKS-MOTIVO-LINEA-2              PIC X(20).                       
011200 01  WKS-SALDO-EFECTIVO                  PIC S9(09)V99.                   
011300 01  WKS-TRADE-ID-EDIT                   PIC X(10)                        
011400                                   VALUE '0000000000'.                    
011500 01  WKS-AREA-TRABAJO.                                                    
011600     02  WKS-RIESGO-QUETZALES            PIC S9(07)V99.                   
011700     02  WKS-RIESGO-PORCENTAJE           PIC S9(03)V99.                   
011800     02  WKS-TICKER-MAYUS                PIC X(10).                       
011900     02  FILLER                          PIC X(04).                       
012000*------------------------------------------------------------*            
012100 PROCEDURE DIVISION.                                                      
012200*------------------------------------------------------------*            
012300 100-MAIN SECTION.                                                        
012400     ACCEPT WKS-FECHA-SISTEMA FROM DATE.                                  
012500     MOVE WKS-FS-ANO TO WKS-PROC-CCYY.                                    
012600     ADD 1900 TO WKS-PROC-CCYY.                                           
012700     IF WKS-PROC-CCYY < 1950                                              
012800         ADD 100 TO WKS-PROC-CCYY                                         
012900     END-IF.                                                              
013000     MOVE WKS-FS-MES TO WKS-PROC-MM.                                      
013100     MOVE WKS-FS-DIA TO WKS-PROC-DD.                                      
013200     DISPLAY '=================================================='.        
013300     DISPLAY 'TRDPOST - INICIO DE ALTA DE OPERACIONES'.                   
013400     DISPLAY 'FECHA DE PROCESO : ' WKS-FECHA-PROCESO-X.                   
013500     DISPLAY '=================================================='.        
013600     MOVE ZERO TO WKS-SIG-TRADE-ID                                        
013700                  WKS-TOTAL-ACEPTADAS                                     
013800                  WKS-TOTAL-RECHAZADAS.                                   
013900     PERFORM 110-APERTURA-ARCHIVOS THRU 110-APERTURA-ARCHIVOS-E.          
014000     PERFORM 120-BUSCA-ULTIMO-ID THRU 120-BUSCA-ULTIMO-ID-E.              
014100     PERFORM 200-LEE-SOLICITUD THRU 200-LEE-SOLICITUD-E.                  
014200     PERFORM 300-PROCESA-SOLICITUD THRU 300-PROCESA-SOLICITUD-E           
014300         UNTIL WKS-TRADETX-EOF.                                           
014400     PERFORM 800-ESTADISTICAS THRU 800-ESTADISTICAS-E.                    
014500     PERFORM 900-CIERRE-ARCHIVOS THRU 900-CIERRE-ARCHIVOS-E.              
014600     STOP RUN.                                                            
014700 100-MAIN-E. EXIT.                                                        
014800*--------> APERTURA DE ARCHIVOS DE LA CORRIDA                             
014900 110-APERTURA-ARCHIVOS SECTION.                                           
015000     OPEN INPUT  TRADETX.                                                 
015100     OPEN I-O    TRADES.                                                  
015200     IF FS-TRADES = '35'                                                  
015300         CLOSE TRADES                                                     
015400         OPEN OUTPUT TRADES                                               
015500     END-IF.                                                              
015600     OPEN INPUT PROFILES.                                                 
015700     CLOSE PROFILES.                                                      
015800     IF FS-TRADETX NOT = '00' OR FS-TRADES NOT = '00'                     
015900         DISPLAY '   ERROR AL ABRIR LOS ARCHIVOS DE TRDPOST   '           
016000         DISPLAY '   FS-TRADETX : (' FS-TRADETX ')'                       
016100         DISPLAY '   FS-TRADES  : (' FS-TRADES ')'                        
016200         MOVE 91 TO RETURN-CODE                                           
016300         PERFORM 900-CIERRE-ARCHIVOS THRU 900-CIERRE-ARCHIVOS-E           
016400         STOP RUN                                                         
016500     END-IF.                                                              
016600 110-APERTURA-ARCHIVOS-E. EXIT.                                           
016700*--------> BUSCA EL MAYOR TR-ID YA GRABADO EN EL LIBRO (SOL.341)          
016800 120-BUSCA-ULTIMO-ID SECTION.                                             
016900     MOVE '0000000000' TO WKS-TRADE-ID-EDIT.                              
017000     PERFORM 130-LEE-MAXIMO-ID THRU 130-LEE-MAXIMO-ID-E                   
017100         UNTIL FS-TRADES = '10'.                                          
017200     MOVE WKS-TRADE-ID-EDIT TO WKS-SIG-TRADE-ID.                          
017300     MOVE '00' TO FS-TRADES.                                              
017400 120-BUSCA-ULTIMO-ID-E. EXIT.                                             
017500 130-LEE-MAXIMO-ID SECTION.                                               
017600     READ TRADES                                                          
017700         AT END                                                           
017800             MOVE '10' TO FS-TRADES                                       
017900         NOT AT END                                                       
018000             IF TR-ID NUMERIC                                             
018100                 IF TR-ID > WKS-TRADE-ID-EDIT                             
018200                     MOVE TR-ID TO WKS-TRADE-ID-EDIT                      
018300                 END-IF                                                   
018400             END-IF                                                       
018500     END-READ.                                                            
018600 130-LEE-MAXIMO-ID-E. EXIT.                                               
018700*--------> LECTURA SECUENCIAL DE TRADETX                                  
018800 200-LEE-SOLICITUD SECTION.                                               
018900     READ TRADETX                                                         
019000         AT END SET WKS-TRADETX-EOF TO TRUE                               
019100     END-READ.                                                            
019200 200-LEE-SOLICITUD-E. EXIT.                                               
019300*--------> PROCESO DE CADA SOLICITUD DE ALTA                              
019400 300-PROCESA-SOLICITUD SECTION.                                           
019500     IF TX-TYPE-POST                                                      
019600         SET WKS-TX-VALIDA TO TRUE                                        
019700         PERFORM 310-VALIDA-SOLICITUD THRU                                
019800                 310-VALIDA-SOLICITUD-E                                   
019900         IF WKS-TX-VALIDA                                                 
020000             PERFORM 400-BUSCA-PERFIL  THRU 400-BUSCA-PERFIL-E            
020100             PERFORM 500-DERIVA-RIESGO THRU 500-DERIVA-RIESGO-E           
020200             PERFORM 600-ARMA-OPERACION THRU                              
020300                     600-ARMA-OPERACION-E                                 
020400             PERFORM 700-GRABA-OPERACION THRU                             
020500                     700-GRABA-OPERACION-E                                
020600             ADD 1 TO WKS-TOTAL-ACEPTADAS                                 
020700         ELSE                                                             
020800             ADD 1 TO WKS-TOTAL-RECHAZADAS                                
020900             DISPLAY 'RECHAZADA: ' TX-POST-USER-ID ' '                    
021000                     TX-POST-TICKER ' - ' WKS-MOTIVO-RECHAZO              
021100         END-IF                                                           
021200     END-IF.                                                              
021300     PERFORM 200-LEE-SOLICITUD THRU 200-LEE-SOLICITUD-E.                  
021400 300-PROCESA-SOLICITUD-E. EXIT.                                           
021500*--------> VALIDACIONES DE LA SOLICITUD (SOL.409 / SOL.466)               
021600 310-VALIDA-SOLICITUD SECTION.                                            
021700     MOVE SPACES TO WKS-MOTIVO-RECHAZO.                                   
021800     IF TX-POST-STATUS NOT = 'OPEN  ' AND                                 
021900        TX-POST-STATUS NOT = 'CLOSED'                                     
022000         SET WKS-TX-VALIDA TO FALSE                                       
022100         MOVE 'ESTADO DEBE SER OPEN O CLOSED' TO                          
022200                                        WKS-MOTIVO-RECHAZO                
022300     END-IF.                                                              
022400     IF WKS-TX-VALIDA AND TX-POST-STATUS = 'OPEN  '                       
022500         IF TX-POST-BUY-PRICE NOT > ZERO                                  
022600             SET WKS-TX-VALIDA TO FALSE                                   
022700             MOVE 'OPEN REQUIERE PRECIO DE COMPRA > 0' TO                 
022800                                        WKS-MOTIVO-RECHAZO                
022900         END-IF                                                           
023000     END-IF.                                                              
023100     IF WKS-TX-VALIDA AND TX-POST-STATUS = 'CLOSED'                       
023200         IF TX-POST-SELL-PRICE NOT > ZERO                                 
023300             SET WKS-TX-VALIDA TO FALSE                                   
023400             MOVE 'CLOSED REQUIERE PRECIO DE VENTA > 0' TO                
023500                                        WKS-MOTIVO-RECHAZO                
023600         END-IF                                                           
023700     END-IF.                                                              
023800     IF WKS-TX-VALIDA                                                     
023900         IF TX-POST-RISK-PCT NOT > ZERO AND                               
024000            TX-POST-RISK-DOLLARS NOT > ZERO                               
024100             SET WKS-TX-VALIDA TO FALSE                                   
024200             MOVE 'FALTA RIESGO EN PCT O EN QUETZALES' TO                 
024300                                        WKS-MOTIVO-RECHAZO                
024400         END-IF                                                           
024500     END-IF.                                                              
024600 310-VALIDA-SOLICITUD-E. EXIT.                                            
024700*--------> BUSQUEDA SECUENCIAL DEL PERFIL DEL USUARIO (SOL.588)           
024800 400-BUSCA-PERFIL SECTION.                                                
024900     MOVE 'N' TO WKS-PROFILE-FOUND-SW.                                    
025000     MOVE 10000.00 TO WKS-SALDO-EFECTIVO.                                 
025100     OPEN INPUT PROFILES.                                                 
025200     PERFORM 410-LEE-PERFILES THRU 410-LEE-PERFILES-E                     
025300         UNTIL FS-PROFILES = '10' OR WKS-PROFILE-FOUND.                   
025400     CLOSE PROFILES.                                                      
025500     IF TX-POST-ACCT-BALANCE > ZERO                                       
025600         MOVE TX-POST-ACCT-BALANCE TO WKS-SALDO-EFECTIVO                  
025700     END-IF.                                                              
025800 400-BUSCA-PERFIL-E. EXIT.                                                
025900 410-LEE-PERFILES SECTION.                                                
026000     READ PROFILES                                                        
026100         AT END                                                           
026200             MOVE '10' TO FS-PROFILES                                     
026300         NOT AT END                                                       
026400             IF UP-USER-ID = TX-POST-USER-ID                              
026500                 SET WKS-PROFILE-FOUND TO TRUE                            
026600                 MOVE UP-ACCT-BALANCE TO WKS-SALDO-EFECTIVO               
026700             END-IF                                                       
026800     END-READ.                                                            
026900 410-LEE-PERFILES-E. EXIT.                                                
027000*--------> DERIVA EL RIESGO QUE FALTE, PCT O QUETZALES                    
027100 500-DERIVA-RIESGO SECTION.                                               
027200     MOVE TX-POST-RISK-PCT     TO WKS-RIESGO-PORCENTAJE.                  
027300     MOVE TX-POST-RISK-DOLLARS TO WKS-RIESGO-QUETZALES.                   
027400     IF WKS-SALDO-EFECTIVO > ZERO                                         
027500         IF TX-POST-RISK-PCT > ZERO AND                                   
027600            TX-POST-RISK-DOLLARS NOT > ZERO                               
027700             COMPUTE WKS-RIESGO-QUETZALES ROUNDED =                       
027800                 (TX-POST-RISK-PCT / 100) * WKS-SALDO-EFECTIVO            
027900         END-IF                                                           
028000         IF TX-POST-RISK-DOLLARS > ZERO AND                               
028100            TX-POST-RISK-PCT NOT > ZERO                                   
028200             COMPUTE WKS-RIESGO-PORCENTAJE ROUNDED =                      
028300                 (TX-POST-RISK-DOLLARS / WKS-SALDO-EFECTIVO)              
028400                      * 100                                               
028500         END-IF                                                           
028600     END-IF.                                                              
028700 500-DERIVA-RIESGO-E. EXIT.                                               
028800*--------> ARMA EL REGISTRO NUEVO DE OPERACION                            
028900 600-ARMA-OPERACION SECTION.                                              
029000     MOVE SPACES TO REG-TRADE.                                            
029100     ADD 1 TO WKS-SIG-TRADE-ID.                                           
029200     MOVE WKS-SIG-TRADE-ID      TO WKS-TRADE-ID-EDIT.                     
029300     MOVE WKS-TRADE-ID-EDIT     TO TR-ID.                                 
029400     MOVE TX-POST-USER-ID       TO TR-USER-ID.                            
029500     MOVE WKS-FECHA-PROCESO-X   TO TR-DATE.                               
029600     MOVE ZERO                  TO TR-EXIT-DATE.                          
029700     MOVE TX-POST-TICKER        TO WKS-TICKER-MAYUS.                      
029800     INSPECT WKS-TICKER-MAYUS CONVERTING                                  
029900         'abcdefghijklmnopqrstuvwxyz' TO                                  
030000         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                                    
030100     MOVE WKS-TICKER-MAYUS      TO TR-TICKER.                             
030200     MOVE TX-POST-BUY-PRICE     TO TR-BUY-PRICE.                          
030300     MOVE TX-POST-SELL-PRICE    TO TR-SELL-PRICE.                         
030400     MOVE TX-POST-SHARES        TO TR-SHARES.                             
030500     MOVE WKS-RIESGO-PORCENTAJE TO TR-RISK-PCT.                           
030600     MOVE WKS-RIESGO-QUETZALES  TO TR-RISK-DOLLARS.                       
030700     MOVE WKS-SALDO-EFECTIVO    TO TR-ACCT-BALANCE.                       
030800     MOVE TX-POST-STATUS        TO TR-STATUS.                             
030900     MOVE TX-POST-NOTES         TO TR-NOTES.                              
031000 600-ARMA-OPERACION-E. EXIT.                                              
031100*--------> GRABA LA OPERACION AL FINAL DEL LIBRO MAESTRO                  
031200 700-GRABA-OPERACION SECTION.                                             
031300     WRITE REG-TRADE.                                                     
031400     IF FS-TRADES NOT = '00'                                              
031500         DISPLAY 'ERROR AL GRABAR TRADES, STATUS ' FS-TRADES              
031600     END-IF.                                                              
031700 700-GRABA-OPERACION-E. EXIT.                                             
031800*--------> ESTADISTICAS DE LA CORRIDA                                     
031900 800-ESTADISTICAS SECTION.                                                
032000     DISPLAY '=================================================='.        
032100     DISPLAY 'OPERACIONES ACEPTADAS   : ' WKS-TOTAL-ACEPTADAS.            
032200     DISPLAY 'OPERACIONES RECHAZADAS  : ' WKS-TOTAL-RECHAZADAS.           
032300     DISPLAY 'TRDPOST - FIN DE ALTA DE OPERACIONES'.                      
032400     DISPLAY '=================================================='.        
032500 800-ESTADISTICAS-E. EXIT.                                                
032600*--------> CIERRE DE ARCHIVOS                                             
032700 900-CIERRE-ARCHIVOS SECTION.                                             
032800     CLOSE TRADETX.                                                       
032900     CLOSE TRADES.                                                        
033000 900-CIERRE-ARCHIVOS-E. EXIT.                                             
