000100******************************************************************        
000200*             M A E S T R O   D E   O P E R A C I O N E S        *        
000300******************************************************************        
000400* TRDREC - REGISTRO MAESTRO DEL LIBRO DE OPERACIONES BURSATILES.          
000500* UNA LINEA POR OPERACION, ABIERTA O CERRADA.  186 POSICIONES.            
000600* USADO POR TRDPOST, TRDEXIT, TRDIMP Y METRENG.                           
000700******************************************************************        
000800 01  REG-TRADE.                                                           
000900     02  TR-ID                     PIC X(10).                             
001000     02  TR-USER-ID                PIC X(28).                             
001100     02  TR-DATE                   PIC 9(08).                             
001200     02  TR-DATE-X REDEFINES TR-DATE.                                     
001300         03  TR-DATE-CCYY          PIC 9(04).                             
001400         03  TR-DATE-MM            PIC 9(02).                             
001500         03  TR-DATE-DD            PIC 9(02).                             
001600     02  TR-EXIT-DATE              PIC 9(08).                             
001700     02  TR-EXIT-DATE-X REDEFINES TR-EXIT-DATE.                           
001800         03  TR-EXIT-DATE-CCYY     PIC 9(04).                             
001900         03  TR-EXIT-DATE-MM       PIC 9(02).                             
002000         03  TR-EXIT-DATE-DD       PIC 9(02).                             
002100     02  TR-TICKER                 PIC X(10).                             
002200     02  TR-BUY-PRICE              PIC S9(07)V99.                         
002300     02  TR-SELL-PRICE             PIC S9(07)V99.                         
002400     02  TR-SHARES                 PIC S9(07)V9(04).                      
002500     02  TR-RISK-PCT               PIC S9(03)V99.                         
002600     02  TR-RISK-DOLLARS           PIC S9(07)V99.                         
002700     02  TR-ACCT-BALANCE           PIC S9(09)V99.                         
002800     02  TR-STATUS                 PIC X(06).                             
002900         88  TR-STATUS-OPEN            VALUE 'OPEN  '.                    
003000         88  TR-STATUS-CLOSED          VALUE 'CLOSED'.                    
003100     02  TR-NOTES                  PIC X(60).                             
003200     02  FILLER                    PIC X(02).                             
