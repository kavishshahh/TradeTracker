000100******************************************************************        
000200*          T R A N S A C C I O N   D E   T R A D E T X           *        
000300******************************************************************        
000400* TXNREC - REGISTRO DE TRANSACCION DE TRADETX.  TX-REC-TYPE               
000500* SELECCIONA LA FORMA (ALTA DE OPERACION) O LA FORMA DE SALIDA            
000600* (CIERRE O REDUCCION DE UN LOTE ABIERTO).  USADO POR TRDPOST             
000700* Y TRDEXIT.                                                              
000800******************************************************************        
000900 01  REG-TXN.                                                             
001000     02  TX-REC-TYPE               PIC X(04).                             
001100         88  TX-TYPE-POST              VALUE 'POST'.                      
001200         88  TX-TYPE-EXIT              VALUE 'EXIT'.                      
001300     02  TX-POST-AREA.                                                    
001400         03  TX-POST-USER-ID       PIC X(28).                             
001500         03  TX-POST-TICKER        PIC X(10).                             
001600         03  TX-POST-BUY-PRICE     PIC S9(07)V99.                         
001700         03  TX-POST-SELL-PRICE    PIC S9(07)V99.                         
001800         03  TX-POST-SHARES        PIC S9(07)V9(04).                      
001900         03  TX-POST-RISK-PCT      PIC S9(03)V99.                         
002000         03  TX-POST-RISK-DOLLARS  PIC S9(07)V99.                         
002100         03  TX-POST-ACCT-BALANCE  PIC S9(09)V99.                         
002200         03  TX-POST-STATUS        PIC X(06).                             
002300         03  TX-POST-NOTES         PIC X(60).                             
002400     02  TX-EXIT-AREA REDEFINES TX-POST-AREA.                             
002500         03  TX-EXIT-USER-ID       PIC X(28).                             
002600         03  TX-EXIT-TICKER        PIC X(10).                             
002700         03  TX-EXIT-SHARES        PIC S9(07)V9(04).                      
002800         03  TX-EXIT-SELL-PRICE    PIC S9(07)V99.                         
002900         03  TX-EXIT-NOTES         PIC X(60).                             
003000         03  FILLER                PIC X(40).                             
003100     02  FILLER                    PIC X(03).                             
