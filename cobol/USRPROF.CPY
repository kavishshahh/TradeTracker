000100******************************************************************        
000200*        P E R F I L   D E   R I E S G O   D E L   U S U A R I O *        
000300******************************************************************        
000400* USRPROF - REGISTRO DE PERFIL DE CUENTA/RIESGO DEL USUARIO.              
000500* USADO POR TRDPOST PARA DERIVAR LOS CAMPOS DE RIESGO A PARTIR            
000600* DEL SALDO DE LA CUENTA.                                                 
000700******************************************************************        
000800 01  REG-PROFILE.                                                         
000900     02  UP-USER-ID                PIC X(28).                             
001000     02  UP-ACCT-BALANCE           PIC S9(09)V99.                         
001100     02  UP-CURRENCY               PIC X(03).                             
001200     02  UP-RISK-TOLERANCE         PIC S9(03)V99.                         
001300     02  FILLER                    PIC X(03).                             
