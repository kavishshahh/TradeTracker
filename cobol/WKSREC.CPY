000100******************************************************************        
000200*     R E S U M E N   S E M A N A L   ( W K S U M R Y )          *        
000300******************************************************************        
000400* WKSREC - REGISTRO DE SALIDA DEL RESUMEN SEMANAL Y REGISTRO              
000500* FUENTE DE USUARIOS.  USADO POR WKSUMRY.                                 
000600******************************************************************        
000700 01  REG-WEEKLY.                                                          
000800     02  WS-USER-ID                PIC X(28).                             
000900     02  WS-EMAIL                  PIC X(50).                             
001000     02  WS-TOTAL-TRADES           PIC S9(05)      COMP.                  
001100     02  WS-PROFIT-LOSS            PIC S9(09)V99.                         
001200     02  WS-WIN-RATE               PIC S9(03)V99.                         
001300     02  WS-BEST-TRADE             PIC S9(09)V99.                         
001400     02  WS-WORST-TRADE            PIC S9(09)V99.                         
001500     02  WS-AVG-TRADE-SIZE         PIC S9(09)V99.                         
001600     02  WS-WIN-COUNT              PIC S9(05)      COMP.                  
001700     02  WS-LOSS-COUNT             PIC S9(05)      COMP.                  
001800     02  WS-TOP-SYMBOLS OCCURS 3 TIMES.                                   
001900         03  WS-SYM-TICKER         PIC X(10).                             
002000         03  WS-SYM-COUNT          PIC 9(04).                             
002100     02  WS-TRADING-DAYS           PIC S9(03)      COMP.                  
002200     02  WS-RISK-REWARD            PIC S9(03)V99.                         
002300     02  FILLER                    PIC X(08).                             
002400*                                                                         
002500******************************************************************        
002600*      R E G I S T R O   D E   U S U A R I O S   ( U S E R S )   *        
002700******************************************************************        
002800* ELEGIBILIDAD DEL USUARIO Y CONTROL DE RECORDATORIOS DE                  
002900* INACTIVIDAD.                                                            
003000******************************************************************        
003100 01  REG-USERS.                                                           
003200     02  UR-USER-ID                PIC X(28).                             
003300     02  UR-EMAIL                  PIC X(50).                             
003400     02  UR-DISPLAY-NAME           PIC X(40).                             
003500     02  UR-LAST-SIGNIN-DATE       PIC 9(08).                             
003600     02  UR-LAST-SIGNIN-DATE-X REDEFINES UR-LAST-SIGNIN-DATE.             
003700         03  UR-SIGNIN-CCYY        PIC 9(04).                             
003800         03  UR-SIGNIN-MM          PIC 9(02).                             
003900         03  UR-SIGNIN-DD          PIC 9(02).                             
004000     02  UR-LAST-REMINDER-DATE     PIC 9(08).                             
004100     02  FILLER                    PIC X(04).                             
