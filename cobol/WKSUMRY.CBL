000100******************************************************************        
000200* FECHA       : 21/04/1988                                       *        
000300* PROGRAMADOR : J. ALDANA (JAL)                                  *        
000400* APLICACION  : LIBRO DE OPERACIONES BURSATILES                  *        
000500* PROGRAMA    : WKSUMRY - RESUMEN SEMANAL DE OPERACIONES         *        
000600* TIPO        : BATCH                                            *        
000700* DESCRIPCION : RECORRE EL MAESTRO DE USUARIOS, ACUMULA SUS      *        
000800*             : OPERACIONES DE LOS ULTIMOS SIETE DIAS CONTRA EL  *        
000900*             : LIBRO DE OPERACIONES, DERIVA INDICADORES POR     *        
001000*             : USUARIO Y MARCA CANDIDATOS A RECORDATORIO DE     *        
001100*             : INACTIVIDAD.  PRODUCE EL REPORTE SUMMARYR.       *        
001200* ARCHIVOS    : USERS     - MAESTRO DE USUARIOS                  *        
001300*             : TRADES    - LIBRO MAESTRO DE OPERACIONES         *        
001400*             : SUMMARYR  - REPORTE DE RESUMEN SEMANAL           *        
001500* PROGRAMA(S) : NO APLICA                                        *        
001600******************************************************************        
001700 IDENTIFICATION DIVISION.                                                 
001800 PROGRAM-ID.    WKSUMRY.                                                  
001900 AUTHOR.        J. ALDANA.                                                
002000 INSTALLATION.  CASA DE BOLSA DEL ISTMO - DEPTO DE SISTEMAS.              
002100 DATE-WRITTEN.  21/04/1988.                                               
002200 DATE-COMPILED.                                                           
002300 SECURITY.      CONFIDENCIAL - USO INTERNO DEPTO DE SISTEMAS.             
002400******************************************************************        
002500*                 B I T A C O R A   D E   C A M B I O S          *        
002600******************************************************************        
002700* 21/04/88  JAL  SOL.00051 PROGRAMA ORIGINAL, REEMPLAZA LA       *        
002800*                          CORRIDA DE CARGOS INTRADIA EN ESTE    *        
002900*                          PASO DE TRABAJO.                      *        
003000* 28/04/88  JAL  SOL.00053 TABLA DE TOP 3 SIMBOLOS Y DIAS        *        
003100*                          OPERADOS AGREGADOS.                   *        
003200* 14/02/90  MCH  SOL.00236 MODO DE VENTANA SOLO-ACTIVOS POR      *        
003300*                          ULTIMO INGRESO AGREGADO.              *        
003400* 09/09/92  MCH  SOL.00292 RAZON RIESGO/BENEFICIO AGREGADA A     *        
003500*                          PEDIDO DE LA MESA.                    *        
003600* 21/09/98  LBA  Y2K      RETROCESO DEL INICIO DE VENTANA        *        
003700*                          AMPLIADO A CCYY.                      *        
003800* 03/03/99  LBA  Y2K      PRUEBA DE ANO BISIESTO VERIFICADA      *        
003900*                          SOBRE CCYY DE 4 DIGITOS.              *        
004000* 11/08/03  RXO  SOL.00358 SELECCION DE RECORDATORIO POR         *        
004100*                          INACTIVIDAD INCORPORADA.              *        
004200* 22/01/09  RXO  SOL.00402 CONTEO DE ENVIADOS/FALLIDOS SEGUN     *        
004300*                          STATUS DE ESCRITURA DEL REPORTE.      *        
004400* 14/05/12  SMZ  SOL.00429 TABLA DE SIMBOLOS AMPLIADA A 20       *        
004500*                          ENTRADAS.                             *        
004600* 16/03/15  RXO  SOL.00452 TABLA DE DIAS OPERADOS AMPLIADA A 8   *        
004700*                          CASILLAS (LA VENTANA INCLUYE LA       *        
004800*                          FECHA DE PROCESO Y 7 DIAS ANTES, SON  *        
004900*                          8 FECHAS DISTINTAS POSIBLES, NO 7).   *        
005000*                          TABLA DE SIMBOLOS AMPLIADA DE 20 A    *        
005100*                          300 CASILLAS PARA NO DESCARTAR        *        
005200*                          SIMBOLOS DE OPERADORES MUY ACTIVOS.   *        
005300******************************************************************        
005400 ENVIRONMENT DIVISION.                                                    
005500 CONFIGURATION SECTION.                                                   
005600 SPECIAL-NAMES.                                                           
005700     C01 IS TOP-OF-FORM                                                   
005800     CLASS CLASE-ESTADO-VALIDO IS 'O' THRU 'P'                            
005900     UPSI-0 IS WKSUMRY-SW-SOLO-ACTIVOS.                                   
006000 INPUT-OUTPUT SECTION.                                                    
006100 FILE-CONTROL.                                                            
006200     SELECT USERS ASSIGN TO USERS                                         
006300            ORGANIZATION IS SEQUENTIAL                                    
006400            ACCESS MODE IS SEQUENTIAL                                     
006500            FILE STATUS IS FS-USERS.                                      
006600     SELECT TRADES ASSIGN TO TRADES                                       
006700            ORGANIZATION IS SEQUENTIAL                                    
006800            ACCESS MODE IS SEQUENTIAL                                     
006900            FILE STATUS IS FS-TRADES.                                     
007000     SELECT SUMMARYR ASSIGN TO SUMMARYR                                   
007100            ORGANIZATION IS LINE SEQUENTIAL                               
007200            ACCESS MODE IS SEQUENTIAL                                     
007300            FILE STATUS IS FS-SUMMARYR.                                   
007400 DATA DIVISION.                                                           
007500 FILE SECTION.                                                            
007600*                   MAESTRO DE USUARIOS                                   
007700 FD  USERS                                                                
007800     RECORDING MODE IS F.                                                 
007900 01  REG-USERS-LINEA                     PIC X(138).                      
008000*                   LIBRO MAESTRO DE OPERACIONES                          
008100 FD  TRADES                                                               
008200     RECORDING MODE IS F.                                                 
008300 COPY TRDREC.                                                             
008400*                   REPORTE DE RESUMEN SEMANAL                            
008500 FD  SUMMARYR                                                             
008600     RECORDING MODE IS F.                                                 
008700 01  REG-SUMMARYR                        PIC X(80).                       
008800 WORKING-STORAGE SECTION.                                                 
008900*                    VARIABLES FILE STATUS                                
009000 01  FS-USERS                            PIC X(02) VALUE SPACES.          
009100 01  FS-TRADES                           PIC X(02) VALUE SPACES.          
009200 01  FS-SUMMARYR                         PIC X(02) VALUE SPACES.          
009300*                    SWITCHES DE CONTROL                                  
009400 01  WKS-USERS-EOF-SW                    PIC X(01) VALUE 'N'.             
009500     88  WKS-USERS-EOF                             VALUE 'Y'.             
009600 01  WKS-TRADES-EOF-SW                   PIC X(01) VALUE 'N'.             
009700     88  WKS-TRADES-EOF                            VALUE 'Y'.             
009800 01  WKS-INGRESO-OK-SW                   PIC X(01) VALUE 'N'.             
009900     88  WKS-INGRESO-OK                            VALUE 'Y'.             
010000 01  WKS-USUARIO-ELEGIBLE-SW             PIC X(01) VALUE 'N'.             
010100     88  WKS-USUARIO-ELEGIBLE                      VALUE 'Y'.             
010200 77  WKS-RECORDATORIO-SEL-SW             PIC X(01) VALUE 'N'.             
010300     88  WKS-RECORDATORIO-SEL                      VALUE 'Y'.             
010400 01  WKS-SLOT-ENCONTRADO-SW              PIC X(01) VALUE 'N'.             
010500     88  WKS-SLOT-ENCONTRADO                       VALUE 'Y'.             
010600*                    FECHA DE PROCESO                                     
010700 01  WKS-FECHA-SISTEMA                   PIC 9(06).                       
010800 01  WKS-FECHA-SISTEMA-X REDEFINES WKS-FECHA-SISTEMA.                     
010900     02  WKS-FS-ANO                      PIC 9(02).                       
011000     02  WKS-FS-MES                      PIC 9(02).                       
011100     02  WKS-FS-DIA                      PIC 9(02).                       
011200 01  WKS-FECHA-PROCESO.                                                   
011300     02  WKS-PROC-CCYY                   PIC 9(04).                       
011400     02  WKS-PROC-MM                     PIC 9(02).                       
011500     02  WKS-PROC-DD                     PIC 9(02).                       
011600 01  WKS-FECHA-PROCESO-X REDEFINES WKS-FECHA-PROCESO                      
011700                                   PIC 9(08).                             
011800*                    INICIO DE VENTANA = FECHA - 7 DIAS (SOL.236)         
011900 01  WKS-FECHA-INICIO-VENTANA.                                            
012000     02  WKS-VENT-CCYY                   PIC 9(04).                       
012100     02  WKS-VENT-MM                     PIC 9(02).                       
012200     02  WKS-VENT-DD                     PIC 9(02).                       
012300 01  WKS-FECHA-INICIO-VENTANA-X                                           
012400              REDEFINES WKS-FECHA-INICIO-VENTANA                          
012500                                   PIC 9(08).                             
012600 01  WKS-IDX-DIA                         PIC S9(02) COMP.                 
012700 01  WKS-COCIENTE-BISIESTO               PIC S9(04) COMP.                 
012800 01  WKS-RESIDUO-BISIESTO                PIC S9(04) COMP.                 
012900 01  WKS-DIAS-POR-MES-INIT.                                               
013000     02  FILLER                          PIC 9(02) VALUE 31.              
013100     02  FILLER                          PIC 9(02) VALUE 28.              
013200     02  FILLER                          PIC 9(02) VALUE 31.              
013300     02  FILLER                          PIC 9(02) VALUE 30.              
013400     02  FILLER                          PIC 9(02) VALUE 31.              
013500     02  FILLER                          PIC 9(02) VALUE 30.              
013600     02  FILLER                          PIC 9(02) VALUE 31.              
013700     02  FILLER                          PIC 9(02) VALUE 31.              
013800     02  FILLER                          PIC 9(02) VALUE 30.              
013900     02  FILLER                          PIC 9(02) VALUE 31.              
014000     02  FILLER                          PIC 9(02) VALUE 30.              
014100     02  FILLER                          PIC 9(02) VALUE 31.              
014200 01  WKS-DIAS-POR-MES REDEFINES WKS-DIAS-POR-MES-INIT.                    
014300     02  WKS-DPM-ENTRADA          PIC 9(02) OCCURS 12 TIMES.              
014400*                    TOTALES DE LA CAMPANA - QUIEBRE AL FINAL             
014500 01  WKS-USUARIOS-PROCESADOS             PIC S9(05) COMP.                 
014600 01  WKS-ELEGIBLES-TOTAL                 PIC S9(05) COMP.                 
014700 01  WKS-ENVIADOS-TOTAL                  PIC S9(05) COMP.                 
014800 01  WKS-FALLIDOS-TOTAL                  PIC S9(05) COMP.                 
014900 01  WKS-RECORDATORIOS-TOTAL             PIC S9(05) COMP.                 
015000 01  WKS-SUMA-OPERACIONES-TOTAL          PIC S9(07) COMP.                 
015100 01  WKS-PNL-COMUNIDAD                   PIC S9(11)V99.                   
015200 01  WKS-PROMEDIO-OPERACIONES            PIC S9(03)V9.                    
015300*                    ACUMULADORES POR USUARIO, REINICIADOS EN 300         
015400 01  WKS-PNL-OPERACION                   PIC S9(09)V99.                   
015500 01  WKS-SUMA-PNL-GANADORAS              PIC S9(09)V99.                   
015600 01  WKS-SUMA-PNL-PERDEDORAS             PIC S9(09)V99.                   
015700 01  WKS-GANADORA-PROMEDIO               PIC S9(09)V99.                   
015800 01  WKS-PERDEDORA-PROMEDIO              PIC S9(09)V99.                   
015900*                    TABLA DE SIMBOLOS MAS OPERADOS (SOL.429)             
016000*                    300 CASILLAS, IGUAL QUE LAS DEMAS TABLAS             
016100*                    DE TRABAJO DEL SISTEMA, PARA NO PERDER UN            
016200*                    SIMBOLO DE UN OPERADOR MUY ACTIVO (SOL.452)          
016300 01  WKS-TABLA-SIMBOLOS.                                                  
016400     02  WKS-SLOT-SIMBOLO OCCURS 300 TIMES.                               
016500         03  WKS-SLOT-TICKER              PIC X(10).                      
016600         03  WKS-SLOT-CONTEO               PIC 9(04) COMP.                
016700         03  FILLER                       PIC X(04).                      
016800 01  WKS-SIMBOLOS-USADOS                 PIC S9(03) COMP.                 
016900 01  WKS-IDX-SIMBOLO                     PIC S9(03) COMP.                 
017000*                    TABLA DE DIAS OPERADOS EN LA VENTANA                 
017100*                    8 CASILLAS: LA VENTANA CUBRE LA FECHA DE             
017200*                    PROCESO Y LOS 7 DIAS ANTERIORES (SOL.452)            
017300 01  WKS-TABLA-DIAS-OPERADOS.                                             
017400     02  WKS-DIA-OPERADO OCCURS 8 TIMES   PIC 9(08).                      
017500 01  WKS-DIAS-OPERADOS-USADOS            PIC S9(02) COMP.                 
017600 01  WKS-IDX-FECHA                       PIC S9(02) COMP.                 
017700*                    SELECCION DE LOS TRES SIMBOLOS DE MAYOR USO          
017800 01  WKS-IDX-TOP                         PIC S9(02) COMP.                 
017900 01  WKS-MEJOR-IDX                       PIC S9(03) COMP.                 
018000 01  WKS-MEJOR-CONTEO                    PIC 9(04) COMP.                  
018100*                    REGISTRO DE RESUMEN SEMANAL Y DE USUARIOS            
018200 COPY WKSREC.                                                             
018300*                    LINEAS DEL REPORTE DE RESUMEN SEMANAL                
018400 01  WKS-LINEA-USUARIO.                                                   
018500     02  FILLER                          PIC X(06)                        
018600                                   VALUE 'USUARIO: '.                     
018700     02  SL-EMAIL                        PIC X(50).                       
018800     02  FILLER                          PIC X(24).                       
018900 01  WKS-LINEA-OPERACIONES.                                               
019000     02  FILLER                          PIC X(02) VALUE SPACES.          
019100     02  FILLER                          PIC X(08)                        
019200                                   VALUE 'OPERAC: '.                      
019300     02  TL-OPERACIONES                  PIC ZZZZ9.                       
019400     02  FILLER                          PIC X(03) VALUE SPACES.          
019500     02  FILLER                          PIC X(05) VALUE 'PNL: '.         
019600     02  TL-PNL                          PIC -ZZZ,ZZZ,ZZ9.99.             
019700     02  FILLER                          PIC X(03) VALUE SPACES.          
019800     02  FILLER                          PIC X(10)                        
019900                                   VALUE '% ACIERTO:'.                    
020000     02  TL-PCT-ACIERTO                  PIC ZZ9.99.                      
020100     02  FILLER                          PIC X(01) VALUE '%'.             
020200     02  FILLER                          PIC X(22).                       
020300 01  WKS-LINEA-MEJOR-PEOR.                                                
020400     02  FILLER                          PIC X(02) VALUE SPACES.          
020500     02  FILLER                          PIC X(07)                        
020600                                   VALUE 'MEJOR: '.                       
020700     02  BL-MEJOR                        PIC -ZZZ,ZZZ,ZZ9.99.             
020800     02  FILLER                          PIC X(03) VALUE SPACES.          
020900     02  FILLER                          PIC X(06) VALUE 'PEOR: '.        
021000     02  BL-PEOR                         PIC -ZZZ,ZZZ,ZZ9.99.             
021100     02  FILLER                          PIC X(32).                       
021200 01  WKS-LINEA-SIMBOLOS.                                                  
021300     02  FILLER                          PIC X(02) VALUE SPACES.          
021400     02  FILLER                          PIC X(05) VALUE 'SIM: '.         
021500     02  YL-SIM-1                        PIC X(10).                       
021600     02  FILLER                          PIC X(01) VALUE '('.             
021700     02  YL-CNT-1                        PIC ZZZ9.                        
021800     02  FILLER                          PIC X(01) VALUE ')'.             
021900     02  FILLER                          PIC X(01) VALUE SPACES.          
022000     02  YL-SIM-2                        PIC X(10).                       
022100     02  FILLER                          PIC X(01) VALUE '('.             
022200     02  YL-CNT-2                        PIC ZZZ9.                        
022300     02  FILLER                          PIC X(01) VALUE ')'.             
022400     02  FILLER                          PIC X(01) VALUE SPACES.          
022500     02  YL-SIM-3                        PIC X(10).                       
022600     02  FILLER                          PIC X(01) VALUE '('.             
022700     02  YL-CNT-3                        PIC ZZZ9.                        
022800     02  FILLER                          PIC X(01) VALUE ')'.             
022900     02  FILLER                          PIC X(02) VALUE SPACES.          
023000     02  FILLER                          PIC X(02) VALUE 'D:'.            
023100     02  YL-DIAS                         PIC ZZ9.                         
023200     02  FILLER                          PIC X(01) VALUE SPACES.          
023300     02  FILLER                          PIC X(04) VALUE 'R/B:'.          
023400     02  YL-RB                           PIC ZZ9.99.                      
023500     02  FILLER                          PIC X(05).                       
023600 01  WKS-LINEA-PIE-1.                                                     
023700     02  FILLER                          PIC X(18)                        
023800                           VALUE 'USUARIOS PROC.  : '.                    
023900     02  XL-USUARIOS                     PIC ZZZZ9.                       
024000     02  FILLER                          PIC X(08) VALUE SPACES.          
024100     02  FILLER                          PIC X(10)                        
024200                           VALUE 'ELEGIBLES:'.                            
024300     02  XL-ELEGIBLES                    PIC ZZZZ9.                       
024400     02  FILLER                          PIC X(34).                       
024500 01  WKS-LINEA-PIE-2.                                                     
024600     02  FILLER                          PIC X(08)                        
024700                           VALUE 'ENVIADOS'.                              
024800     02  XL-ENVIADOS                     PIC ZZZZ9.                       
024900     02  FILLER                          PIC X(03) VALUE SPACES.          
025000     02  FILLER                          PIC X(08)                        
025100                           VALUE 'FALLIDOS'.                              
025200     02  XL-FALLIDOS                     PIC ZZZZ9.                       
025300     02  FILLER                          PIC X(03) VALUE SPACES.          
025400     02  FILLER                          PIC X(12)                        
025500                           VALUE 'PROM/USUARIO'.                          
025600     02  XL-PROMEDIO                     PIC ZZ9.9.                       
025700     02  FILLER                          PIC X(33).                       
025800 01  WKS-LINEA-PIE-3.                                                     
025900     02  FILLER                          PIC X(22)                        
026000                           VALUE 'PNL TOTAL COMUNIDAD:  '.                
026100     02  XL-PNL-COMUNIDAD                PIC -9(11).99.                   
026200     02  FILLER                          PIC X(05) VALUE SPACES.          
026300     02  FILLER                          PIC X(22)                        
026400                           VALUE 'CAND. RECORDATORIO:   '.                
026500     02  XL-RECORDATORIOS                PIC ZZZZ9.                       
026600     02  FILLER                          PIC X(11).                       
026700*------------------------------------------------------------*            
026800 PROCEDURE DIVISION.                                                      
026900*------------------------------------------------------------*            
027000 100-MAIN SECTION.                                                        
027100     ACCEPT WKS-FECHA-SISTEMA FROM DATE.                                  
027200     MOVE WKS-FS-ANO TO WKS-PROC-CCYY.                                    
027300     ADD 1900 TO WKS-PROC-CCYY.                                           
027400     IF WKS-PROC-CCYY < 1950                                              
027500         ADD 100 TO WKS-PROC-CCYY                                         
027600     END-IF.                                                              
027700     MOVE WKS-FS-MES TO WKS-PROC-MM.                                      
027800     MOVE WKS-FS-DIA TO WKS-PROC-DD.                                      
027900     DISPLAY '=================================================='.        
028000     DISPLAY 'WKSUMRY - INICIO DE CORRIDA DE RESUMEN SEMANAL'.            
028100     DISPLAY 'FECHA DE PROCESO : ' WKS-FECHA-PROCESO-X.                   
028200     DISPLAY '=================================================='.        
028300     INITIALIZE WKS-USUARIOS-PROCESADOS WKS-ELEGIBLES-TOTAL               
028400                WKS-ENVIADOS-TOTAL WKS-FALLIDOS-TOTAL                     
028500                WKS-RECORDATORIOS-TOTAL                                   
028600                WKS-SUMA-OPERACIONES-TOTAL                                
028700                WKS-PNL-COMUNIDAD WKS-PROMEDIO-OPERACIONES.               
028800     PERFORM 110-APERTURA-ARCHIVOS THRU                                   
028900             110-APERTURA-ARCHIVOS-E.                                     
029000     PERFORM 120-CALCULA-INICIO-VENTANA THRU                              
029100             120-CALCULA-INICIO-VENTANA-E.                                
029200     DISPLAY 'INICIO DE VENTANA : '                                       
029300              WKS-FECHA-INICIO-VENTANA-X.                                 
029400     PERFORM 200-LEE-USUARIO THRU 200-LEE-USUARIO-E.                      
029500     PERFORM 300-PROCESA-USUARIO THRU 300-PROCESA-USUARIO-E               
029600         UNTIL WKS-USERS-EOF.                                             
029700     PERFORM 800-GRABA-PIE-REPORTE THRU 800-GRABA-PIE-REPORTE-E.          
029800     PERFORM 900-CIERRA-ARCHIVOS THRU 900-CIERRA-ARCHIVOS-E.              
029900     DISPLAY '=================================================='.        
030000     DISPLAY 'USUARIOS PROCESADOS : ' WKS-USUARIOS-PROCESADOS.            
030100     DISPLAY 'USUARIOS ELEGIBLES  : ' WKS-ELEGIBLES-TOTAL.                
030200     DISPLAY 'CAND. RECORDATORIO  : ' WKS-RECORDATORIOS-TOTAL.            
030300     DISPLAY 'WKSUMRY - FIN DE CORRIDA DE RESUMEN SEMANAL'.               
030400     DISPLAY '=================================================='.        
030500     STOP RUN.                                                            
030600 100-MAIN-E. EXIT.                                                        
030700*--------> APERTURA DE LOS ARCHIVOS DE LA CORRIDA                         
030800 110-APERTURA-ARCHIVOS SECTION.                                           
030900     OPEN INPUT  USERS.                                                   
031000     OPEN OUTPUT SUMMARYR.                                                
031100 110-APERTURA-ARCHIVOS-E. EXIT.                                           
031200*--------> INICIO DE VENTANA = FECHA DE PROCESO MENOS 7 DIAS              
031300 120-CALCULA-INICIO-VENTANA SECTION.                                      
031400     MOVE WKS-PROC-CCYY TO WKS-VENT-CCYY.                                 
031500     MOVE WKS-PROC-MM   TO WKS-VENT-MM.                                   
031600     MOVE WKS-PROC-DD   TO WKS-VENT-DD.                                   
031700     PERFORM 130-RESTA-UN-DIA THRU 130-RESTA-UN-DIA-E                     
031800         VARYING WKS-IDX-DIA FROM 1 BY 1 UNTIL WKS-IDX-DIA > 7.           
031900 120-CALCULA-INICIO-VENTANA-E. EXIT.                                      
032000 130-RESTA-UN-DIA SECTION.                                                
032100     SUBTRACT 1 FROM WKS-VENT-DD.                                         
032200     IF WKS-VENT-DD = 0                                                   
032300         SUBTRACT 1 FROM WKS-VENT-MM                                      
032400         IF WKS-VENT-MM = 0                                               
032500             MOVE 12 TO WKS-VENT-MM                                       
032600             SUBTRACT 1 FROM WKS-VENT-CCYY                                
032700         END-IF                                                           
032800         PERFORM 140-FIJA-FIN-DE-MES THRU 140-FIJA-FIN-DE-MES-E           
032900     END-IF.                                                              
033000 130-RESTA-UN-DIA-E. EXIT.                                                
033100 140-FIJA-FIN-DE-MES SECTION.                                             
033200     MOVE WKS-DPM-ENTRADA (WKS-VENT-MM) TO WKS-VENT-DD.                   
033300     IF WKS-VENT-MM = 2                                                   
033400         DIVIDE WKS-VENT-CCYY BY 4                                        
033500             GIVING WKS-COCIENTE-BISIESTO                                 
033600             REMAINDER WKS-RESIDUO-BISIESTO                               
033700         IF WKS-RESIDUO-BISIESTO = 0                                      
033800             MOVE 29 TO WKS-VENT-DD                                       
033900         END-IF                                                           
034000     END-IF.                                                              
034100 140-FIJA-FIN-DE-MES-E. EXIT.                                             
034200*--------> LECTURA SECUENCIAL DEL MAESTRO DE USUARIOS                     
034300 200-LEE-USUARIO SECTION.                                                 
034400     READ USERS INTO REG-USERS                                            
034500         AT END                                                           
034600             SET WKS-USERS-EOF TO TRUE                                    
034700         NOT AT END                                                       
034800             ADD 1 TO WKS-USUARIOS-PROCESADOS                             
034900     END-READ.                                                            
035000 200-LEE-USUARIO-E. EXIT.                                                 
035100*--------> CONDUCTOR POR USUARIO - ACUMULA, DECIDE ELEGIBILIDAD,          
035200*          DECIDE RECORDATORIO Y REPORTA SI ES ELEGIBLE. SOL.358.         
035300 300-PROCESA-USUARIO SECTION.                                             
035400     INITIALIZE REG-WEEKLY.                                               
035500     MOVE UR-USER-ID TO WS-USER-ID.                                       
035600     MOVE UR-EMAIL   TO WS-EMAIL.                                         
035700     PERFORM 310-ACUMULA-OPERACIONES THRU                                 
035800             310-ACUMULA-OPERACIONES-E.                                   
035900     PERFORM 400-VERIFICA-ELEGIBILIDAD THRU                               
036000             400-VERIFICA-ELEGIBILIDAD-E.                                 
036100     IF WKS-USUARIO-ELEGIBLE                                              
036200         PERFORM 600-GRABA-BLOQUE-USUARIO THRU                            
036300                 600-GRABA-BLOQUE-USUARIO-E                               
036400         PERFORM 610-ACUMULA-TOTALES-CAMPANA THRU                         
036500                 610-ACUMULA-TOTALES-CAMPANA-E                            
036600     END-IF.                                                              
036700     PERFORM 500-VERIFICA-RECORDATORIO THRU                               
036800             500-VERIFICA-RECORDATORIO-E.                                 
036900     PERFORM 200-LEE-USUARIO THRU 200-LEE-USUARIO-E.                      
037000 300-PROCESA-USUARIO-E. EXIT.                                             
037100*--------> ACUMULA LAS OPERACIONES DEL USUARIO EN LA VENTANA              
037200 310-ACUMULA-OPERACIONES SECTION.                                         
037300     OPEN INPUT TRADES.                                                   
037400     SET WKS-TRADES-EOF TO FALSE.                                         
037500     MOVE ZERO TO WKS-SIMBOLOS-USADOS WKS-DIAS-OPERADOS-USADOS.           
037600     MOVE ZERO TO WKS-SUMA-PNL-GANADORAS WKS-SUMA-PNL-PERDEDORAS.         
037700     PERFORM 320-LEE-OPERACION THRU 320-LEE-OPERACION-E.                  
037800     PERFORM 330-ESCANEA-OPERACION THRU 330-ESCANEA-OPERACION-E           
037900         UNTIL WKS-TRADES-EOF.                                            
038000     CLOSE TRADES.                                                        
038100 310-ACUMULA-OPERACIONES-E. EXIT.                                         
038200 320-LEE-OPERACION SECTION.                                               
038300     READ TRADES                                                          
038400         AT END SET WKS-TRADES-EOF TO TRUE                                
038500     END-READ.                                                            
038600 320-LEE-OPERACION-E. EXIT.                                               
038700 330-ESCANEA-OPERACION SECTION.                                           
038800     IF TR-USER-ID = WS-USER-ID AND                                       
038900        TR-DATE NOT < WKS-FECHA-INICIO-VENTANA-X AND                      
039000        TR-DATE NOT > WKS-FECHA-PROCESO-X                                 
039100         PERFORM 340-ACUMULA-OPERACION THRU                               
039200                 340-ACUMULA-OPERACION-E                                  
039300     END-IF.                                                              
039400     PERFORM 320-LEE-OPERACION THRU 320-LEE-OPERACION-E.                  
039500 330-ESCANEA-OPERACION-E. EXIT.                                           
039600*--------> PNL DE LA OPERACION ES CERO SALVO CERRADA CON AMBOS            
039700*          PRECIOS Y ACCIONES; LAS ABIERTAS SOLO CUENTAN AL TOTAL         
039800 340-ACUMULA-OPERACION SECTION.                                           
039900     ADD 1 TO WS-TOTAL-TRADES.                                            
040000     MOVE ZERO TO WKS-PNL-OPERACION.                                      
040100     IF TR-STATUS-CLOSED AND TR-BUY-PRICE > ZERO AND                      
040200        TR-SELL-PRICE > ZERO AND TR-SHARES > ZERO                         
040300         COMPUTE WKS-PNL-OPERACION ROUNDED =                              
040400             (TR-SELL-PRICE - TR-BUY-PRICE) * TR-SHARES                   
040500     END-IF.                                                              
040600     ADD WKS-PNL-OPERACION TO WS-PROFIT-LOSS.                             
040700     IF WKS-PNL-OPERACION > ZERO                                          
040800         ADD 1 TO WS-WIN-COUNT                                            
040900         ADD WKS-PNL-OPERACION TO WKS-SUMA-PNL-GANADORAS                  
041000         IF WKS-PNL-OPERACION > WS-BEST-TRADE                             
041100             MOVE WKS-PNL-OPERACION TO WS-BEST-TRADE                      
041200         END-IF                                                           
041300     END-IF.                                                              
041400     IF WKS-PNL-OPERACION < ZERO                                          
041500         ADD 1 TO WS-LOSS-COUNT                                           
041600         ADD WKS-PNL-OPERACION TO WKS-SUMA-PNL-PERDEDORAS                 
041700         IF WKS-PNL-OPERACION < WS-WORST-TRADE                            
041800             MOVE WKS-PNL-OPERACION TO WS-WORST-TRADE                     
041900         END-IF                                                           
042000     END-IF.                                                              
042100     PERFORM 350-ACTUALIZA-TABLA-SIMBOLOS THRU                            
042200             350-ACTUALIZA-TABLA-SIMBOLOS-E.                              
042300     PERFORM 370-CUENTA-DIA-OPERACION THRU                                
042400             370-CUENTA-DIA-OPERACION-E.                                  
042500 340-ACUMULA-OPERACION-E. EXIT.                                           
042600 350-ACTUALIZA-TABLA-SIMBOLOS SECTION.                                    
042700     SET WKS-SLOT-ENCONTRADO TO FALSE.                                    
042800     PERFORM 360-ESCANEA-SIMBOLO-SLOT THRU                                
042900             360-ESCANEA-SIMBOLO-SLOT-E                                   
043000         VARYING WKS-IDX-SIMBOLO FROM 1 BY 1                              
043100             UNTIL WKS-IDX-SIMBOLO > WKS-SIMBOLOS-USADOS                  
043200                OR WKS-SLOT-ENCONTRADO.                                   
043300     IF NOT WKS-SLOT-ENCONTRADO AND WKS-SIMBOLOS-USADOS < 300             
043400         ADD 1 TO WKS-SIMBOLOS-USADOS                                     
043500         MOVE TR-TICKER TO                                                
043600              WKS-SLOT-TICKER (WKS-SIMBOLOS-USADOS)                       
043700         MOVE 1         TO                                                
043800              WKS-SLOT-CONTEO (WKS-SIMBOLOS-USADOS)                       
043900     END-IF.                                                              
044000 350-ACTUALIZA-TABLA-SIMBOLOS-E. EXIT.                                    
044100 360-ESCANEA-SIMBOLO-SLOT SECTION.                                        
044200     IF TR-TICKER = WKS-SLOT-TICKER (WKS-IDX-SIMBOLO)                     
044300         ADD 1 TO WKS-SLOT-CONTEO (WKS-IDX-SIMBOLO)                       
044400         SET WKS-SLOT-ENCONTRADO TO TRUE                                  
044500     END-IF.                                                              
044600 360-ESCANEA-SIMBOLO-SLOT-E. EXIT.                                        
044700 370-CUENTA-DIA-OPERACION SECTION.                                        
044800     SET WKS-SLOT-ENCONTRADO TO FALSE.                                    
044900     PERFORM 380-ESCANEA-FECHA-SLOT THRU                                  
045000             380-ESCANEA-FECHA-SLOT-E                                     
045100         VARYING WKS-IDX-FECHA FROM 1 BY 1                                
045200             UNTIL WKS-IDX-FECHA > WKS-DIAS-OPERADOS-USADOS               
045300                OR WKS-SLOT-ENCONTRADO.                                   
045400     IF NOT WKS-SLOT-ENCONTRADO AND WKS-DIAS-OPERADOS-USADOS < 8          
045500         ADD 1 TO WKS-DIAS-OPERADOS-USADOS                                
045600         MOVE TR-DATE TO                                                  
045700              WKS-DIA-OPERADO (WKS-DIAS-OPERADOS-USADOS)                  
045800     END-IF.                                                              
045900     MOVE WKS-DIAS-OPERADOS-USADOS TO WS-TRADING-DAYS.                    
046000 370-CUENTA-DIA-OPERACION-E. EXIT.                                        
046100 380-ESCANEA-FECHA-SLOT SECTION.                                          
046200     IF TR-DATE = WKS-DIA-OPERADO (WKS-IDX-FECHA)                         
046300         SET WKS-SLOT-ENCONTRADO TO TRUE                                  
046400     END-IF.                                                              
046500 380-ESCANEA-FECHA-SLOT-E. EXIT.                                          
046600*--------> CORREO PRESENTE, INGRESO EN VENTANA SI MODO SOLO-              
046700*          ACTIVOS, Y AL MENOS UNA OPERACION.  SOL.236.                   
046800 400-VERIFICA-ELEGIBILIDAD SECTION.                                       
046900     SET WKS-INGRESO-OK TO TRUE.                                          
047000     IF WKSUMRY-SW-SOLO-ACTIVOS                                           
047100         IF UR-LAST-SIGNIN-DATE < WKS-FECHA-INICIO-VENTANA-X OR           
047200            UR-LAST-SIGNIN-DATE > WKS-FECHA-PROCESO-X                     
047300             SET WKS-INGRESO-OK TO FALSE                                  
047400         END-IF                                                           
047500     END-IF.                                                              
047600     SET WKS-USUARIO-ELEGIBLE TO FALSE.                                   
047700     IF UR-EMAIL NOT = SPACES AND WKS-INGRESO-OK AND                      
047800        WS-TOTAL-TRADES > ZERO                                            
047900         SET WKS-USUARIO-ELEGIBLE TO TRUE                                 
048000     END-IF.                                                              
048100     IF WKS-USUARIO-ELEGIBLE                                              
048200         COMPUTE WS-WIN-RATE ROUNDED =                                    
048300             (WS-WIN-COUNT / WS-TOTAL-TRADES) * 100                       
048400         COMPUTE WS-AVG-TRADE-SIZE ROUNDED =                              
048500             WS-PROFIT-LOSS / WS-TOTAL-TRADES                             
048600         MOVE ZERO TO WS-RISK-REWARD                                      
048700         IF WS-WIN-COUNT > ZERO AND WS-LOSS-COUNT > ZERO                  
048800             COMPUTE WKS-GANADORA-PROMEDIO ROUNDED =                      
048900                 WKS-SUMA-PNL-GANADORAS / WS-WIN-COUNT                    
049000             COMPUTE WKS-PERDEDORA-PROMEDIO ROUNDED =                     
049100                 (WKS-SUMA-PNL-PERDEDORAS / WS-LOSS-COUNT) * -1           
049200             COMPUTE WS-RISK-REWARD ROUNDED =                             
049300                 WKS-GANADORA-PROMEDIO / WKS-PERDEDORA-PROMEDIO           
049400         END-IF                                                           
049500         PERFORM 410-SELECCIONA-TOP-SIMBOLOS THRU                         
049600                 410-SELECCIONA-TOP-SIMBOLOS-E                            
049700     END-IF.                                                              
049800 400-VERIFICA-ELEGIBILIDAD-E. EXIT.                                       
049900 410-SELECCIONA-TOP-SIMBOLOS SECTION.                                     
050000     PERFORM 420-ESCOGE-UN-TOP THRU 420-ESCOGE-UN-TOP-E                   
050100         VARYING WKS-IDX-TOP FROM 1 BY 1 UNTIL WKS-IDX-TOP > 3.           
050200 410-SELECCIONA-TOP-SIMBOLOS-E. EXIT.                                     
050300 420-ESCOGE-UN-TOP SECTION.                                               
050400     MOVE ZERO TO WKS-MEJOR-IDX WKS-MEJOR-CONTEO.                         
050500     PERFORM 430-BUSCA-MAXIMO-NO-ELEGIDO THRU                             
050600             430-BUSCA-MAXIMO-NO-ELEGIDO-E                                
050700         VARYING WKS-IDX-SIMBOLO FROM 1 BY 1                              
050800             UNTIL WKS-IDX-SIMBOLO > WKS-SIMBOLOS-USADOS.                 
050900     IF WKS-MEJOR-IDX > ZERO                                              
051000         MOVE WKS-SLOT-TICKER (WKS-MEJOR-IDX)                             
051100                              TO WS-SYM-TICKER (WKS-IDX-TOP)              
051200         MOVE WKS-SLOT-CONTEO (WKS-MEJOR-IDX)                             
051300                              TO WS-SYM-COUNT (WKS-IDX-TOP)               
051400         MOVE ZERO TO WKS-SLOT-CONTEO (WKS-MEJOR-IDX)                     
051500     END-IF.                                                              
051600 420-ESCOGE-UN-TOP-E. EXIT.                                               
051700 430-BUSCA-MAXIMO-NO-ELEGIDO SECTION.                                     
051800     IF WKS-SLOT-CONTEO (WKS-IDX-SIMBOLO) > WKS-MEJOR-CONTEO              
051900         MOVE WKS-SLOT-CONTEO (WKS-IDX-SIMBOLO)                           
052000                              TO WKS-MEJOR-CONTEO                         
052100         MOVE WKS-IDX-SIMBOLO TO WKS-MEJOR-IDX                            
052200     END-IF.                                                              
052300 430-BUSCA-MAXIMO-NO-ELEGIDO-E. EXIT.                                     
052400*--------> INACTIVO = SIN INGRESO O INGRESO ANTES DE LA VENTANA;          
052500*          SE SUPRIME SI YA SE RECORDO EN LOS ULTIMOS 7 DIAS.             
052600 500-VERIFICA-RECORDATORIO SECTION.                                       
052700     SET WKS-RECORDATORIO-SEL TO FALSE.                                   
052800     IF UR-LAST-SIGNIN-DATE = ZERO OR                                     
052900        UR-LAST-SIGNIN-DATE < WKS-FECHA-INICIO-VENTANA-X                  
053000         IF UR-LAST-REMINDER-DATE = ZERO OR                               
053100            UR-LAST-REMINDER-DATE < WKS-FECHA-INICIO-VENTANA-X            
053200             SET WKS-RECORDATORIO-SEL TO TRUE                             
053300         END-IF                                                           
053400     END-IF.                                                              
053500     IF WKS-RECORDATORIO-SEL                                              
053600         ADD 1 TO WKS-RECORDATORIOS-TOTAL                                 
053700     END-IF.                                                              
053800 500-VERIFICA-RECORDATORIO-E. EXIT.                                       
053900*--------> GRABA EL BLOQUE DE RESUMEN DEL USUARIO ELEGIBLE                
054000 600-GRABA-BLOQUE-USUARIO SECTION.                                        
054100     MOVE SPACES TO WKS-LINEA-USUARIO.                                    
054200     MOVE WS-EMAIL TO SL-EMAIL.                                           
054300     WRITE REG-SUMMARYR FROM WKS-LINEA-USUARIO.                           
054400     MOVE SPACES TO WKS-LINEA-OPERACIONES.                                
054500     MOVE WS-TOTAL-TRADES   TO TL-OPERACIONES.                            
054600     MOVE WS-PROFIT-LOSS    TO TL-PNL.                                    
054700     MOVE WS-WIN-RATE       TO TL-PCT-ACIERTO.                            
054800     WRITE REG-SUMMARYR FROM WKS-LINEA-OPERACIONES.                       
054900     MOVE SPACES TO WKS-LINEA-MEJOR-PEOR.                                 
055000     MOVE WS-BEST-TRADE  TO BL-MEJOR.                                     
055100     MOVE WS-WORST-TRADE TO BL-PEOR.                                      
055200     WRITE REG-SUMMARYR FROM WKS-LINEA-MEJOR-PEOR.                        
055300     MOVE SPACES TO WKS-LINEA-SIMBOLOS.                                   
055400     MOVE WS-SYM-TICKER (1) TO YL-SIM-1.                                  
055500     MOVE WS-SYM-COUNT (1)  TO YL-CNT-1.                                  
055600     MOVE WS-SYM-TICKER (2) TO YL-SIM-2.                                  
055700     MOVE WS-SYM-COUNT (2)  TO YL-CNT-2.                                  
055800     MOVE WS-SYM-TICKER (3) TO YL-SIM-3.                                  
055900     MOVE WS-SYM-COUNT (3)  TO YL-CNT-3.                                  
056000     MOVE WS-TRADING-DAYS   TO YL-DIAS.                                   
056100     MOVE WS-RISK-REWARD    TO YL-RB.                                     
056200     WRITE REG-SUMMARYR FROM WKS-LINEA-SIMBOLOS.                          
056300     IF FS-SUMMARYR = '00'                                                
056400         ADD 1 TO WKS-ENVIADOS-TOTAL                                      
056500     ELSE                                                                 
056600         ADD 1 TO WKS-FALLIDOS-TOTAL                                      
056700     END-IF.                                                              
056800 600-GRABA-BLOQUE-USUARIO-E. EXIT.                                        
056900*--------> ACUMULA A LOS TOTALES DE LA CAMPANA                            
057000 610-ACUMULA-TOTALES-CAMPANA SECTION.                                     
057100     ADD 1 TO WKS-ELEGIBLES-TOTAL.                                        
057200     ADD WS-TOTAL-TRADES TO WKS-SUMA-OPERACIONES-TOTAL.                   
057300     ADD WS-PROFIT-LOSS  TO WKS-PNL-COMUNIDAD.                            
057400 610-ACUMULA-TOTALES-CAMPANA-E. EXIT.                                     
057500*--------> GRABA EL PIE DEL REPORTE DE RESUMEN SEMANAL                    
057600 800-GRABA-PIE-REPORTE SECTION.                                           
057700     IF WKS-ELEGIBLES-TOTAL > ZERO                                        
057800         COMPUTE WKS-PROMEDIO-OPERACIONES ROUNDED =                       
057900             WKS-SUMA-OPERACIONES-TOTAL / WKS-ELEGIBLES-TOTAL             
058000     END-IF.                                                              
058100     MOVE SPACES TO WKS-LINEA-PIE-1.                                      
058200     MOVE WKS-USUARIOS-PROCESADOS TO XL-USUARIOS.                         
058300     MOVE WKS-ELEGIBLES-TOTAL     TO XL-ELEGIBLES.                        
058400     WRITE REG-SUMMARYR FROM WKS-LINEA-PIE-1.                             
058500     MOVE SPACES TO WKS-LINEA-PIE-2.                                      
058600     MOVE WKS-ENVIADOS-TOTAL      TO XL-ENVIADOS.                         
058700     MOVE WKS-FALLIDOS-TOTAL      TO XL-FALLIDOS.                         
058800     MOVE WKS-PROMEDIO-OPERACIONES TO XL-PROMEDIO.                        
058900     WRITE REG-SUMMARYR FROM WKS-LINEA-PIE-2.                             
059000     MOVE SPACES TO WKS-LINEA-PIE-3.                                      
059100     MOVE WKS-PNL-COMUNIDAD       TO XL-PNL-COMUNIDAD.                    
059200     MOVE WKS-RECORDATORIOS-TOTAL TO XL-RECORDATORIOS.                    
059300     WRITE REG-SUMMARYR FROM WKS-LINEA-PIE-3.                             
059400 800-GRABA-PIE-REPORTE-E. EXIT.                                           
059500*--------> CIERRA LOS ARCHIVOS DE LA CORRIDA                              
059600 900-CIERRA-ARCHIVOS SECTION.                                             
059700     CLOSE USERS.                                                         
059800     CLOSE SUMMARYR.                                                      
059900 900-CIERRA-ARCHIVOS-E. EXIT.                                             
